000100******************************************************************00CNFD01
000200*    CNFDREC  --  CONFIRMATION TRANSACTION RECORD LAYOUT.         00CNFD02
000300*    USED BY CONFPROC FOR BOTH THE INCOMING CONFIRMATION-FILE     00CNFD03
000400*    AND THE ACCEPTED-ONLY CONFIRMATION-FILE-OUT COPY.            00CNFD04
000500*                                                                 00CNFD05
000600*    MAINTENANCE LOG.                                             00CNFD06
000700*    ---------- ---- -------------------------------------------- 00CNFD07
000800*    08/02/93   RMK  ORIGINAL COPYBOOK, TICKET CIRS-114.          00CNFD08
000900*    09/09/98   RMK  Y2K -- CNF-CREATED-TS WIDENED, TICKET        00CNFD09
001000*                    Y2K-0731.                                    00CNFD10
001100******************************************************************00CNFD11
001200 01  CNF-RECORD.                                                  00CNFD12
001300     05  CNF-ID                      PIC 9(09).                   00CNFD13
001400     05  CNF-INCIDENT-ID             PIC 9(09).                   00CNFD14
001500     05  CNF-USERNAME                PIC X(20).                   00CNFD15
001600     05  CNF-LATITUDE                PIC S9(03)V9(06).            00CNFD16
001700     05  CNF-LONGITUDE               PIC S9(03)V9(06).            00CNFD17
001800     05  CNF-CREATED-TS              PIC 9(14).                   00CNFD18
001900     05  FILLER                      PIC X(02).                   00CNFD19
