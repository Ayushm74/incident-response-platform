000100***************************************************************** 00000100
000200*   SCORECLC -- CONFIDENCE-SCORE SUBROUTINE                       00000200
000300*                                                                 00000300
000400*   AUTHOR :  R. M. KOWALSKI                                      00000400
000500*                                                                 00000500
000600*   COMPUTES THE 0-100 CONFIDENCE SCORE FOR ONE INCIDENT FROM     00000600
000700*   FIVE EVIDENCE SIGNALS -- PHOTO ATTACHED, CONFIRMATION COUNT,  00000700
000800*   REPORTER REPUTATION, GPS ACCURACY, AND REPORT AGE -- AND      00000800
000900*   MAPS THE RESULT TO A HIGH/MEDIUM/LOW CONFIDENCE LEVEL.        00000900
001000*   CALLED BY INCSCORE AT CREATE TIME AND BY CONFPROC WHENEVER A  00001000
001100*   NEW CONFIRMATION IS ACCEPTED AND THE INCIDENT MUST BE         00001100
001200*   RESCORED.  SCL-CURRENT-TS IS THE RUN TIMESTAMP, PASSED IN BY  00001200
001300*   THE CALLER SO EVERY PROGRAM IN A GIVEN RUN SCORES AGAINST THE 00001300
001400*   SAME CLOCK.                                                   00001400
001500***************************************************************** 00001500
001600 IDENTIFICATION DIVISION.                                         00001600
001700***************************************************************** 00001700
001800 PROGRAM-ID.  SCORECLC.                                           00001800
001900 AUTHOR. R. M. KOWALSKI.                                          00001900
002000 INSTALLATION. CIRS SYSTEMS GROUP.                                00002000
002100 DATE-WRITTEN. 03/15/91.                                          00002100
002200 DATE-COMPILED. 03/15/91.                                         00002200
002300 SECURITY. NON-CONFIDENTIAL.                                      00002300
002400***************************************************************** 00002400
002500*   CHANGE LOG                                                    00002500
002600*   DATE       INIT  TICKET     DESCRIPTION                       00002600
002700*   ---------- ----  ---------  --------------------------------  00002700
002800*   03/15/91   RMK   CIRS-040   ORIGINAL.                         00002800
002900*   08/02/93   RMK   CIRS-114   ADDED THE GPS-ACCURACY BONUS WHEN 00002900
003000*                               THE MOBILE APP STARTED SENDING A  00003000
003100*                               FIX-QUALITY READING.              00003100
003200*   11/14/95   DPT   CIRS-228   ADDED THE FRESHNESS BONUS -- CALLS00003200
003300*                               DTSECS FOR THE ELAPSED HOURS      00003300
003400*                               INSTEAD OF DOING ITS OWN CALENDAR 00003400
003500*                               MATH.                             00003500
003600*   09/09/98   RMK   Y2K-0731   Y2K -- SCL-CREATED-TS AND         00003600
003700*                               SCL-CURRENT-TS WIDENED TO 14      00003700
003800*                               DIGITS TO MATCH DTSECS.           00003800
003900*   04/26/01   JCS   CIRS-301   ADDED SCL-SCORE-PARTS TRACE VIEW  00003900
004000*                               FOR THE UPSI-0 DEBUG DISPLAY.     00004000
004100***************************************************************** 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-390.                                        00004400
004500 OBJECT-COMPUTER. IBM-390.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     UPSI-0 ON STATUS IS SCL-TRACE-ON                             00004700
004800            OFF STATUS IS SCL-TRACE-OFF.                          00004800
004900***************************************************************** 00004900
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005200***************************************************************** 00005200
005300 01  WS-SCORE-PARMS.                                              00005300
005400     05  WS-BASE-SCORE              PIC S9(03)  COMP VALUE +30.   00005400
005500     05  WS-IMAGE-BONUS             PIC S9(03)  COMP VALUE +20.   00005500
005600     05  WS-CONFIRM-BONUS-EACH      PIC S9(03)  COMP VALUE +15.   00005600
005700     05  WS-CONFIRM-MAX-COUNTED     PIC S9(03)  COMP VALUE +3.    00005700
005800     05  WS-REPUTATION-BONUS-MAX    PIC S9(03)  COMP VALUE +20.   00005800
005900     05  WS-GPS-BONUS-MAX           PIC S9(03)  COMP VALUE +15.   00005900
006000*                                                                 00006000
006100 01  WS-WORK-FIELDS.                                              00006100
006200     05  WS-COUNTED-CONFIRMS        PIC S9(03)  COMP.             00006200
006300     05  WS-CONFIRM-BONUS           PIC S9(03)  COMP.             00006300
006400     05  WS-REPUTATION-BONUS        PIC S9(03)  COMP.             00006400
006500     05  WS-GPS-BONUS               PIC S9(03)  COMP.             00006500
006600     05  WS-FRESHNESS-BONUS         PIC S9(03)  COMP.             00006600
006700     05  WS-RUNNING-SCORE           PIC S9(05)  COMP.             00006700
006800*                                                                 00006800
006900 01  WS-ELAPSED-FIELDS.                                           00006900
007000     05  WS-ELAPSED-SECONDS         PIC S9(11)  COMP.             00007000
007100     05  WS-ELAPSED-HOURS           PIC S9(07)  COMP.             00007100
007200*                                                                 00007200
007300 01  WS-TRACE-SCORE-AREA.                                         00007300
007400     05  WS-TRACE-SCORE             PIC 9(03).                    00007400
007500     05  WS-TRACE-LEVEL             PIC X(06).                    00007500
007600***************************************************************** 00007600
007700 LINKAGE SECTION.                                                 00007700
007800***************************************************************** 00007800
007900 01  SCL-HAS-IMAGE                  PIC X(01).                    00007900
008000     88  SCL-IMAGE-PRESENT          VALUE 'Y'.                    00008000
008100*                                                                 00008100
008200 01  SCL-CONFIRMATION-COUNT         PIC 9(03).                    00008200
008300*                                                                 00008300
008400 01  SCL-REPUTATION                 PIC X(10).                    00008400
008500     88  SCL-REPUTATION-NEW         VALUE 'NEW'.                  00008500
008600     88  SCL-REPUTATION-RELIABLE    VALUE 'RELIABLE'.             00008600
008700     88  SCL-REPUTATION-TRUSTED     VALUE 'TRUSTED'.              00008700
008800*                                                                 00008800
008900 01  SCL-GPS-ACCURACY               PIC 9(05)V99.                 00008900
009000 01  SCL-GPS-ACCURACY-PARTS REDEFINES SCL-GPS-ACCURACY.           00009000
009100     05  GPS-ACC-METERS             PIC 9(05).                    00009100
009200     05  GPS-ACC-HUNDREDTHS         PIC 9(02).                    00009200
009300*                                                                 00009300
009400 01  SCL-CREATED-TS                 PIC 9(14).                    00009400
009500 01  SCL-CREATED-TS-GROUPS REDEFINES SCL-CREATED-TS.              00009500
009600     05  SCL-CREATED-YYYY           PIC 9(04).                    00009600
009700     05  SCL-CREATED-MM             PIC 9(02).                    00009700
009800     05  SCL-CREATED-DD             PIC 9(02).                    00009800
009900     05  SCL-CREATED-HH             PIC 9(02).                    00009900
010000     05  SCL-CREATED-MI             PIC 9(02).                    00010000
010100     05  SCL-CREATED-SS             PIC 9(02).                    00010100
010200*                                                                 00010200
010300 01  SCL-CURRENT-TS                 PIC 9(14).                    00010300
010400*                                                                 00010400
010500 01  SCL-SCORE-OUT                  PIC 9(03).                    00010500
010600 01  SCL-SCORE-PARTS REDEFINES SCL-SCORE-OUT.                     00010600
010700     05  SCL-SCORE-TENS             PIC 9(02).                    00010700
010800     05  SCL-SCORE-UNITS            PIC 9(01).                    00010800
010900*                                                                 00010900
011000 01  SCL-LEVEL-OUT                  PIC X(06).                    00011000
011100     88  SCL-LEVEL-HIGH             VALUE 'HIGH  '.               00011100
011200     88  SCL-LEVEL-MEDIUM           VALUE 'MEDIUM'.               00011200
011300     88  SCL-LEVEL-LOW              VALUE 'LOW   '.               00011300
011400***************************************************************** 00011400
011500 PROCEDURE DIVISION USING SCL-HAS-IMAGE, SCL-CONFIRMATION-COUNT,  00011500
011600           SCL-REPUTATION, SCL-GPS-ACCURACY, SCL-CREATED-TS,      00011600
011700           SCL-CURRENT-TS, SCL-SCORE-OUT, SCL-LEVEL-OUT.          00011700
011800***************************************************************** 00011800
011900*                                                                 00011900
012000 0000-MAIN.                                                       00012000
012100     MOVE WS-BASE-SCORE         TO WS-RUNNING-SCORE.              00012100
012200     PERFORM 1000-IMAGE-BONUS THRU 1000-EXIT.                     00012200
012300     PERFORM 2000-CONFIRM-BONUS THRU 2000-EXIT.                   00012300
012400     PERFORM 3000-REPUTATION-BONUS THRU 3000-EXIT.                00012400
012500     PERFORM 4000-GPS-BONUS THRU 4000-EXIT.                       00012500
012600     PERFORM 5000-FRESHNESS-BONUS THRU 5000-EXIT.                 00012600
012700     IF WS-RUNNING-SCORE GREATER THAN 100                         00012700
012800         MOVE 100 TO WS-RUNNING-SCORE                             00012800
012900     END-IF.                                                      00012900
013000     IF WS-RUNNING-SCORE LESS THAN WS-BASE-SCORE                  00013000
013100         MOVE WS-BASE-SCORE TO WS-RUNNING-SCORE                   00013100
013200     END-IF.                                                      00013200
013300     MOVE WS-RUNNING-SCORE      TO SCL-SCORE-OUT.                 00013300
013400     PERFORM 6000-SET-LEVEL THRU 6000-EXIT.                       00013400
013500     MOVE SCL-SCORE-OUT         TO WS-TRACE-SCORE.                00013500
013600     MOVE SCL-LEVEL-OUT         TO WS-TRACE-LEVEL.                00013600
013700     IF SCL-TRACE-ON                                              00013700
013800         DISPLAY 'SCORECLC TRACE -- SCORE/LEVEL = '               00013800
013900                 WS-TRACE-SCORE ' / ' WS-TRACE-LEVEL              00013900
014000     END-IF.                                                      00014000
014100     GOBACK.                                                      00014100
014200*                                                                 00014200
014300 1000-IMAGE-BONUS.                                                00014300
014400     IF SCL-IMAGE-PRESENT                                         00014400
014500         ADD WS-IMAGE-BONUS     TO WS-RUNNING-SCORE               00014500
014600     END-IF.                                                      00014600
014700 1000-EXIT.                                                       00014700
014800     EXIT.                                                        00014800
014900*                                                                 00014900
015000 2000-CONFIRM-BONUS.                                              00015000
015100     IF SCL-CONFIRMATION-COUNT GREATER THAN WS-CONFIRM-MAX-COUNTED00015100
015200         MOVE WS-CONFIRM-MAX-COUNTED TO WS-COUNTED-CONFIRMS       00015200
015300     ELSE                                                         00015300
015400         MOVE SCL-CONFIRMATION-COUNT TO WS-COUNTED-CONFIRMS       00015400
015500     END-IF.                                                      00015500
015600     COMPUTE WS-CONFIRM-BONUS =                                   00015600
015700         WS-COUNTED-CONFIRMS * WS-CONFIRM-BONUS-EACH.             00015700
015800     ADD WS-CONFIRM-BONUS       TO WS-RUNNING-SCORE.              00015800
015900 2000-EXIT.                                                       00015900
016000     EXIT.                                                        00016000
016100*                                                                 00016100
016200 3000-REPUTATION-BONUS.                                           00016200
016300     MOVE 0 TO WS-REPUTATION-BONUS.                               00016300
016400     IF SCL-REPUTATION-RELIABLE                                   00016400
016500         COMPUTE WS-REPUTATION-BONUS =                            00016500
016600             WS-REPUTATION-BONUS-MAX / 2                          00016600
016700     END-IF.                                                      00016700
016800     IF SCL-REPUTATION-TRUSTED                                    00016800
016900         MOVE WS-REPUTATION-BONUS-MAX TO WS-REPUTATION-BONUS      00016900
017000     END-IF.                                                      00017000
017100     ADD WS-REPUTATION-BONUS    TO WS-RUNNING-SCORE.              00017100
017200 3000-EXIT.                                                       00017200
017300     EXIT.                                                        00017300
017400*                                                                 00017400
017500 4000-GPS-BONUS.                                                  00017500
017600     MOVE 0 TO WS-GPS-BONUS.                                      00017600
017700     IF SCL-GPS-ACCURACY GREATER THAN 0                           00017700
017800         IF SCL-GPS-ACCURACY NOT GREATER THAN 10                  00017800
017900             MOVE WS-GPS-BONUS-MAX TO WS-GPS-BONUS                00017900
018000         ELSE                                                     00018000
018100             IF SCL-GPS-ACCURACY NOT GREATER THAN 50              00018100
018200                 COMPUTE WS-GPS-BONUS = WS-GPS-BONUS-MAX / 2      00018200
018300             ELSE                                                 00018300
018400                 COMPUTE WS-GPS-BONUS = WS-GPS-BONUS-MAX / 4      00018400
018500             END-IF                                               00018500
018600         END-IF                                                   00018600
018700     END-IF.                                                      00018700
018800     ADD WS-GPS-BONUS           TO WS-RUNNING-SCORE.              00018800
018900 4000-EXIT.                                                       00018900
019000     EXIT.                                                        00019000
019100*                                                                 00019100
019200 5000-FRESHNESS-BONUS.                                            00019200
019300     CALL 'DTSECS' USING SCL-CREATED-TS, SCL-CURRENT-TS,          00019300
019400                          WS-ELAPSED-SECONDS.                     00019400
019500     COMPUTE WS-ELAPSED-HOURS = WS-ELAPSED-SECONDS / 3600.        00019500
019600     IF WS-ELAPSED-HOURS NOT GREATER THAN 1                       00019600
019700         MOVE 5 TO WS-FRESHNESS-BONUS                             00019700
019800     ELSE                                                         00019800
019900         IF WS-ELAPSED-HOURS NOT GREATER THAN 6                   00019900
020000             MOVE 2 TO WS-FRESHNESS-BONUS                         00020000
020100         ELSE                                                     00020100
020200             MOVE 0 TO WS-FRESHNESS-BONUS                         00020200
020300         END-IF                                                   00020300
020400     END-IF.                                                      00020400
020500     ADD WS-FRESHNESS-BONUS     TO WS-RUNNING-SCORE.              00020500
020600 5000-EXIT.                                                       00020600
020700     EXIT.                                                        00020700
020800*                                                                 00020800
020900 6000-SET-LEVEL.                                                  00020900
021000     IF SCL-SCORE-OUT NOT LESS THAN 70                            00021000
021100         SET SCL-LEVEL-HIGH TO TRUE                               00021100
021200     ELSE                                                         00021200
021300         IF SCL-SCORE-OUT NOT LESS THAN 40                        00021300
021400             SET SCL-LEVEL-MEDIUM TO TRUE                         00021400
021500         ELSE                                                     00021500
021600             SET SCL-LEVEL-LOW TO TRUE                            00021600
021700         END-IF                                                   00021700
021800     END-IF.                                                      00021800
021900 6000-EXIT.                                                       00021900
022000     EXIT.                                                        00022000
