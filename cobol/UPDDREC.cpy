000100******************************************************************00UPDD01
000200*    UPDDREC  --  STATUS-UPDATE TRANSACTION RECORD LAYOUT.        00UPDD02
000300*    INPUT TO STATUPD.  ONE RECORD REQUESTS ONE STATUS CHANGE.    00UPDD03
000400*                                                                 00UPDD04
000500*    MAINTENANCE LOG.                                             00UPDD05
000600*    ---------- ---- -------------------------------------------- 00UPDD06
000700*    11/14/95   DPT  ORIGINAL COPYBOOK, TICKET CIRS-228.          00UPDD07
000800******************************************************************00UPDD08
000900 01  UPD-RECORD.                                                  00UPDD09
001000     05  UPD-INCIDENT-ID             PIC 9(09).                   00UPDD10
001100     05  UPD-NEW-STATUS              PIC X(12).                   00UPDD11
001200     05  UPD-NOTES                   PIC X(60).                   00UPDD12
001300     05  UPD-USERNAME                PIC X(20).                   00UPDD13
001400     05  FILLER                      PIC X(02).                   00UPDD14
