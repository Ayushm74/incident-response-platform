000100******************************************************************00USRD01
000200*    USRDREC  --  REPORTER/USER MASTER RECORD LAYOUT.             00USRD02
000300*    SHARED BY INCSCORE (REPUTATION LOOKUP) AND STATUPD           00USRD03
000400*    (REPUTATION MAINTENANCE).                                    00USRD04
000500*                                                                 00USRD05
000600*    MAINTENANCE LOG.                                             00USRD06
000700*    ---------- ---- -------------------------------------------- 00USRD07
000800*    03/11/91   RMK  ORIGINAL COPYBOOK FOR USER MASTER.           00USRD08
000900*    11/14/95   DPT  ADDED USR-ACTIVE SWITCH, TICKET CIRS-230.    00USRD09
001000*    09/09/98   RMK  Y2K -- USR-CREATED-TS WIDENED, TICKET        00USRD10
001100*                    Y2K-0731.                                    00USRD11
001200******************************************************************00USRD12
001300 01  USR-RECORD.                                                  00USRD13
001400     05  USR-ID                      PIC 9(09).                   00USRD14
001500     05  USR-USERNAME                PIC X(20).                   00USRD15
001600     05  USR-EMAIL                   PIC X(40).                   00USRD16
001700     05  USR-ROLE                    PIC X(10).                   00USRD17
001800         88  USR-ROLE-PUBLIC             VALUE 'PUBLIC'.          00USRD18
001900         88  USR-ROLE-RESPONDER          VALUE 'RESPONDER'.       00USRD19
002000         88  USR-ROLE-ADMIN              VALUE 'ADMIN'.           00USRD20
002100     05  USR-REPUTATION              PIC X(10).                   00USRD21
002200         88  USR-REP-NEW                 VALUE 'NEW'.             00USRD22
002300         88  USR-REP-RELIABLE            VALUE 'RELIABLE'.        00USRD23
002400         88  USR-REP-TRUSTED             VALUE 'TRUSTED'.         00USRD24
002500     05  USR-VERIFIED-REPORTS        PIC 9(05).                   00USRD25
002600     05  USR-FALSE-REPORTS           PIC 9(05).                   00USRD26
002700     05  USR-ACTIVE                  PIC X(01).                   00USRD27
002800         88  USR-IS-ACTIVE               VALUE 'Y'.               00USRD28
002900     05  USR-CREATED-TS              PIC 9(14).                   00USRD29
003000     05  FILLER                      PIC X(06).                   00USRD30
