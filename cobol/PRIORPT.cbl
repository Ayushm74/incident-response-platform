000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CIRS SYSTEMS GROUP             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PRIORPT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. M. Kowalski                                        00000700
000800*                                                                 00000800
000900* PRIORITIZES THE INCIDENT MASTER FOR THE DAILY WORK QUEUE.  TWO  00000900
001000* MODES ARE DRIVEN OFF ONE PARAMETER CARD READ AT START-UP --     00001000
001100*                                                                 00001100
001200*   MODE 'P' (DEFAULT) -- LIST INCIDENTS BY CONFIDENCE SCORE      00001200
001300*             DESCENDING, OLDEST FIRST ON A TIE, OPTIONALLY       00001300
001400*             FILTERED TO ONE STATUS AND LIMITED TO THE TOP N.    00001400
001500*   MODE 'R' -- RADIUS QUERY.  GIVEN A CENTER LAT/LONG AND A      00001500
001600*             RADIUS IN KM, LIST ONLY INCIDENTS WITHIN THAT       00001600
001700*             DISTANCE (OPTIONALLY FILTERED BY TYPE, STATUS AND   00001700
001800*             A MINIMUM CONFIDENCE SCORE), ORDERED NEAREST FIRST. 00001800
001900*                                                                 00001900
002000* THE IN-TABLE SORT IS THE SAME BACKWARDS-INSERTION TECHNIQUE     00002000
002100* THE SHOP USES ELSEWHERE -- SEE THE CHANGE LOG.                  00002100
002200****************************************************************  00002200
002300 IDENTIFICATION DIVISION.                                         00002300
002400****************************************************************  00002400
002500 PROGRAM-ID.  PRIORPT.                                            00002500
002600 AUTHOR. R. M. KOWALSKI.                                          00002600
002700 INSTALLATION. CIRS SYSTEMS GROUP.                                00002700
002800 DATE-WRITTEN. 04/26/01.                                          00002800
002900 DATE-COMPILED. 04/26/01.                                         00002900
003000 SECURITY. NON-CONFIDENTIAL.                                      00003000
003100****************************************************************  00003100
003200*   CHANGE LOG                                                    00003200
003300*   DATE       INIT  TICKET     DESCRIPTION                       00003300
003400*   ---------- ----  ---------  --------------------------------  00003400
003500*   04/26/01   JCS   CIRS-301   ORIGINAL -- PULLED THE INSERTION  00003500
003600*                               SORT STYLE FROM THE OLD ADSORT    00003600
003700*                               UTILITY AND ADAPTED IT TO WORK ON 00003700
003800*                               THE INCIDENT TABLE ROWS INSTEAD   00003800
003900*                               OF A FLAT ARRAY OF NUMBERS.       00003900
004000*   05/14/01   JCS   CIRS-306   ADDED MODE 'R' -- RADIUS QUERY -- 00004000
004100*                               AFTER DISPATCH ASKED FOR A "WHAT  00004100
004200*                               IS NEAR ME" LISTING.  CALLS       00004200
004300*                               GCDIST FOR THE DISTANCE.          00004300
004400****************************************************************  00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-390.                                        00004700
004800 OBJECT-COMPUTER. IBM-390.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     UPSI-0 ON STATUS IS PRT-TRACE-ON                             00005100
005200            OFF STATUS IS PRT-TRACE-OFF.                          00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT INCIDENT-MASTER      ASSIGN TO INCFILE                00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS  IS  WS-INCFILE-STATUS.                   00005700
005800     SELECT RUN-PARM-CARD        ASSIGN TO PARMCARD               00005800
005900            ACCESS IS SEQUENTIAL                                  00005900
006000            FILE STATUS  IS  WS-PARMCARD-STATUS.                  00006000
006100     SELECT PRIORITY-REPORT      ASSIGN TO PRTFILE                00006100
006200            ACCESS IS SEQUENTIAL                                  00006200
006300            FILE STATUS  IS  WS-PRTFILE-STATUS.                   00006300
006400****************************************************************  00006400
006500 DATA DIVISION.                                                   00006500
006600 FILE SECTION.                                                    00006600
006700*                                                                 00006700
006800 FD  INCIDENT-MASTER                                              00006800
006900     RECORDING MODE IS F.                                         00006900
007000 COPY INCDREC.                                                    00007000
007100*                                                                 00007100
007200 FD  RUN-PARM-CARD                                                00007200
007300     RECORDING MODE IS F.                                         00007300
007400 01  PRM-CARD-RECORD.                                             00007400
007500     05  PRM-MODE                    PIC X(01).                   00007500
007600     05  PRM-STATUS-FILTER           PIC X(12).                   00007600
007700     05  PRM-TOP-N                   PIC 9(04).                   00007700
007800     05  PRM-CENTER-LAT              PIC S9(03)V9(06).            00007800
007900     05  PRM-CENTER-LON              PIC S9(03)V9(06).            00007900
008000     05  PRM-RADIUS-KM               PIC 9(05)V99.                00008000
008100     05  PRM-TYPE-FILTER             PIC X(14).                   00008100
008200     05  PRM-MIN-CONFIDENCE          PIC 9(03).                   00008200
008300     05  FILLER                      PIC X(21).                   00008300
008400*                                                                 00008400
008500 FD  PRIORITY-REPORT                                              00008500
008600     RECORDING MODE IS F.                                         00008600
008700 01  PRT-REPORT-RECORD               PIC X(132).                  00008700
008800****************************************************************  00008800
008900 WORKING-STORAGE SECTION.                                         00008900
009000****************************************************************  00009000
009100 COPY TSBRKDN.                                                    00009100
009200*                                                                 00009200
009300 01  WS-ACCEPT-FIELDS.                                            00009300
009400     05  WS-ACCEPT-DATE              PIC 9(08).                   00009400
009500     05  WS-ACCEPT-TIME              PIC 9(08).                   00009500
009600     05  WS-ACCEPT-TIME-GROUPS REDEFINES WS-ACCEPT-TIME.          00009600
009700         10  WS-ACC-HH               PIC 9(02).                   00009700
009800         10  WS-ACC-MI               PIC 9(02).                   00009800
009900         10  WS-ACC-SS               PIC 9(02).                   00009900
010000         10  WS-ACC-HH-SS            PIC 9(02).                   00010000
010100     05  FILLER                      PIC X(01).                   00010100
010200*                                                                 00010200
010300 01  WS-FILE-STATUSES.                                            00010300
010400     05  WS-INCFILE-STATUS           PIC X(02)  VALUE SPACES.     00010400
010500     05  WS-PARMCARD-STATUS          PIC X(02)  VALUE SPACES.     00010500
010600     05  WS-PRTFILE-STATUS           PIC X(02)  VALUE SPACES.     00010600
010700     05  FILLER                      PIC X(01).                   00010700
010800*                                                                 00010800
010900 01  WS-SWITCHES.                                                 00010900
011000     05  WS-INC-EOF                  PIC X(01)  VALUE 'N'.        00011000
011100         88  INC-EOF-REACHED                VALUE 'Y'.            00011100
011200     05  FILLER                      PIC X(01).                   00011200
011300*                                                                 00011300
011400 01  WS-COUNTERS.                                                 00011400
011500     05  WS-MAX-INCIDENTS            PIC S9(04)  COMP VALUE +1000.00011500
011600     05  WS-INCIDENT-COUNT           PIC S9(04)  COMP VALUE +0.   00011600
011700     05  WS-LISTED-COUNT             PIC S9(05)  COMP VALUE +0.   00011700
011800     05  FILLER                      PIC X(01).                   00011800
011900*                                                                 00011900
012000 01  WS-PARM-FIELDS.                                              00012000
012100     05  WS-PRM-MODE                 PIC X(01)  VALUE 'P'.        00012100
012200     05  WS-PRM-STATUS-FILTER        PIC X(12)  VALUE SPACES.     00012200
012300     05  WS-PRM-TOP-N                PIC 9(04)  VALUE 0.          00012300
012400     05  WS-PRM-CENTER-LAT           PIC S9(03)V9(06) VALUE +0.   00012400
012500     05  WS-PRM-CENTER-LON           PIC S9(03)V9(06) VALUE +0.   00012500
012600     05  WS-PRM-RADIUS-KM            PIC 9(05)V99 VALUE 0.        00012600
012700     05  WS-PRM-TYPE-FILTER          PIC X(14)  VALUE SPACES.     00012700
012800     05  WS-PRM-MIN-CONFIDENCE       PIC 9(03)  VALUE 0.          00012800
012900     05  FILLER                      PIC X(01).                   00012900
013000*                                                                 00013000
013100 01  WS-INCIDENT-TABLE.                                           00013100
013200     05  WS-INCIDENT-ENTRY OCCURS 1000 TIMES                      00013200
013300                           INDEXED BY WS-INC-IDX.                 00013300
013400         10  WST-ID                  PIC 9(09).                   00013400
013500         10  WST-PUBLIC-ID           PIC X(23).                   00013500
013600         10  WST-TYPE                PIC X(14).                   00013600
013700         10  WST-DESCRIPTION         PIC X(100).                  00013700
013800         10  WST-LATITUDE            PIC S9(03)V9(06).            00013800
013900         10  WST-LONGITUDE           PIC S9(03)V9(06).            00013900
014000         10  WST-ADDRESS             PIC X(60).                   00014000
014100         10  WST-GPS-ACCURACY        PIC 9(05)V99.                00014100
014200         10  WST-HAS-IMAGE           PIC X(01).                   00014200
014300         10  WST-STATUS              PIC X(12).                   00014300
014400         10  WST-CONFIDENCE-SCORE    PIC 9(03).                   00014400
014500         10  WST-CONFIDENCE-LEVEL    PIC X(06).                   00014500
014600         10  WST-CONFIRMATION-COUNT  PIC 9(03).                   00014600
014700         10  WST-REPORTER-USER       PIC X(20).                   00014700
014800         10  WST-ADMIN-NOTES         PIC X(60).                   00014800
014900         10  WST-CREATED-TS          PIC 9(14).                   00014900
015000         10  WST-UPDATED-TS          PIC 9(14).                   00015000
015100         10  WST-DISTANCE            PIC S9(05)V99.               00015100
015200         10  WST-SELECTED            PIC X(01).                   00015200
015300         10  FILLER                  PIC X(02).                   00015300
015400****************************************************************  00015400
015500*   SORT HOLDING AREA -- ONE ROW WIDE, SAME LENGTH AS ONE         00015500
015600*   WS-INCIDENT-ENTRY OCCURRENCE.  THE BACKWARDS-INSERTION SORT   00015600
015700*   LIFTS A ROW OUT TO HERE WHILE IT SHIFTS THE ROWS IN FRONT OF  00015700
015800*   IT DOWN, THEN DROPS IT BACK IN AT THE OPEN SLOT.  THE TWO     00015800
015900*   REDEFINES BELOW GIVE THE SORT PARAGRAPHS A NAMED VIEW OF THE  00015900
016000*   SCORE/TIMESTAMP KEY AND THE DISTANCE KEY WITHOUT UNLOADING    00016000
016100*   THE WHOLE ROW FIELD BY FIELD.                                 00016100
016200****************************************************************  00016200
016300 01  WS-SORT-SAVE-ENTRY              PIC X(374).                  00016300
016400*                                                                 00016400
016500 01  WS-SORT-SAVE-KEYS REDEFINES WS-SORT-SAVE-ENTRY.              00016500
016600     05  FILLER                      PIC X(244).                  00016600
016700     05  SSK-SCORE                   PIC 9(03).                   00016700
016800     05  FILLER                      PIC X(089).                  00016800
016900     05  SSK-CREATED-TS              PIC 9(14).                   00016900
017000     05  FILLER                      PIC X(024).                  00017000
017100*                                                                 00017100
017200 01  WS-SORT-SAVE-DIST REDEFINES WS-SORT-SAVE-ENTRY.              00017200
017300     05  FILLER                      PIC X(364).                  00017300
017400     05  SSD-DISTANCE                PIC S9(05)V99.               00017400
017500     05  FILLER                      PIC X(003).                  00017500
017600*                                                                 00017600
017700 01  WS-SORT-WORK.                                                00017700
017800     05  WS-SORT-OUTER               PIC S9(04)  COMP.            00017800
017900     05  WS-SORT-INNER               PIC S9(04)  COMP.            00017900
018000     05  WS-SORT-INNER-PLUS1         PIC S9(04)  COMP.            00018000
018100     05  FILLER                      PIC X(01).                   00018100
018200*                                                                 00018200
018300 01  WS-CALL-FIELDS.                                              00018300
018400     05  WS-CALL-DISTANCE            PIC S9(05)V99.               00018400
018500     05  FILLER                      PIC X(01).                   00018500
018600*                                                                 00018600
018700****************************************************************  00018700
018800*   STATUS-TOTALS TABLE -- LOADED WITH ITS FIVE VALID STATUSES    00018800
018900*   AND ZERO COUNTERS AT COMPILE TIME VIA THE REDEFINES BELOW.    00018900
019000****************************************************************  00019000
019100 01  WS-STATUS-TOTALS-INIT.                                       00019100
019200     05  FILLER                      PIC X(12)                    00019200
019300                VALUE 'UNVERIFIED  '.                             00019300
019400     05  FILLER                      PIC 9(05) VALUE 0.           00019400
019500     05  FILLER                      PIC X(12)                    00019500
019600                VALUE 'VERIFIED    '.                             00019600
019700     05  FILLER                      PIC 9(05) VALUE 0.           00019700
019800     05  FILLER                      PIC X(12)                    00019800
019900                VALUE 'IN_PROGRESS '.                             00019900
020000     05  FILLER                      PIC 9(05) VALUE 0.           00020000
020100     05  FILLER                      PIC X(12)                    00020100
020200                VALUE 'RESOLVED    '.                             00020200
020300     05  FILLER                      PIC 9(05) VALUE 0.           00020300
020400     05  FILLER                      PIC X(12)                    00020400
020500                VALUE 'FALSE       '.                             00020500
020600     05  FILLER                      PIC 9(05) VALUE 0.           00020600
020700*                                                                 00020700
020800 01  WS-STATUS-TOTALS REDEFINES WS-STATUS-TOTALS-INIT.            00020800
020900     05  WS-STATUS-ENTRY OCCURS 5 TIMES INDEXED BY WS-STAT-IDX.   00020900
021000         10  STT-STATUS-NAME         PIC X(12).                   00021000
021100         10  STT-COUNT               PIC 9(05).                   00021100
021200*                                                                 00021200
021300 01  PRT-HEADING-1.                                               00021300
021400     05  FILLER                      PIC X(30)                    00021400
021500                VALUE 'PRIORITIZED INCIDENT REPORT  '.            00021500
021600     05  PRT-HDG-MODE                PIC X(01).                   00021600
021700     05  FILLER                      PIC X(11)                    00021700
021800                VALUE '  RUN DATE:'.                              00021800
021900     05  PRT-HDG-MM                  PIC 99.                      00021900
022000     05  FILLER                      PIC X(01)  VALUE '/'.        00022000
022100     05  PRT-HDG-DD                  PIC 99.                      00022100
022200     05  FILLER                      PIC X(01)  VALUE '/'.        00022200
022300     05  PRT-HDG-YYYY                PIC 9(04).                   00022300
022400     05  FILLER                      PIC X(78)  VALUE SPACES.     00022400
022500*                                                                 00022500
022600 01  PRT-HEADING-2.                                               00022600
022700     05  FILLER                      PIC X(23)                    00022700
022800                VALUE 'PUBLIC ID              '.                  00022800
022900     05  FILLER                      PIC X(14)                    00022900
023000                VALUE 'TYPE          '.                           00023000
023100     05  FILLER                      PIC X(12)                    00023100
023200                VALUE 'STATUS      '.                             00023200
023300     05  FILLER                      PIC X(08)                    00023300
023400                VALUE 'SCORE   '.                                 00023400
023500     05  FILLER                      PIC X(08)                    00023500
023600                VALUE 'LEVEL   '.                                 00023600
023700     05  FILLER                      PIC X(07)                    00023700
023800                VALUE 'CONFS  '.                                  00023800
023900     05  FILLER                      PIC X(16)                    00023900
024000                VALUE 'CREATED         '.                         00024000
024100     05  FILLER                      PIC X(22)                    00024100
024200                VALUE 'REPORTER              '.                   00024200
024300     05  FILLER                      PIC X(10)                    00024300
024400                VALUE 'DIST (KM)'.                                00024400
024500     05  FILLER                      PIC X(12)  VALUE SPACES.     00024500
024600*                                                                 00024600
024700 01  PRT-DETAIL-LINE.                                             00024700
024800     05  FILLER                      PIC X(01)  VALUE SPACES.     00024800
024900     05  PRT-PUBLIC-ID               PIC X(23).                   00024900
025000     05  FILLER                      PIC X(02)  VALUE SPACES.     00025000
025100     05  PRT-TYPE                    PIC X(14).                   00025100
025200     05  FILLER                      PIC X(02)  VALUE SPACES.     00025200
025300     05  PRT-STATUS                  PIC X(12).                   00025300
025400     05  FILLER                      PIC X(02)  VALUE SPACES.     00025400
025500     05  PRT-SCORE                   PIC ZZ9.                     00025500
025600     05  FILLER                      PIC X(02)  VALUE SPACES.     00025600
025700     05  PRT-LEVEL                   PIC X(06).                   00025700
025800     05  FILLER                      PIC X(02)  VALUE SPACES.     00025800
025900     05  PRT-CONFIRM-CT              PIC ZZ9.                     00025900
026000     05  FILLER                      PIC X(02)  VALUE SPACES.     00026000
026100     05  PRT-CREATED-TS              PIC X(14).                   00026100
026200     05  FILLER                      PIC X(02)  VALUE SPACES.     00026200
026300     05  PRT-REPORTER                PIC X(20).                   00026300
026400     05  FILLER                      PIC X(02)  VALUE SPACES.     00026400
026500     05  PRT-DISTANCE                PIC ZZ9.99.                  00026500
026600     05  FILLER                      PIC X(13)  VALUE SPACES.     00026600
026700*                                                                 00026700
026800 01  PRT-GRAND-TOTAL-LINE.                                        00026800
026900     05  FILLER                      PIC X(22)                    00026900
027000                VALUE 'INCIDENTS LISTED:     '.                   00027000
027100     05  PRT-GT-COUNT                PIC ZZZ,ZZ9.                 00027100
027200     05  FILLER                      PIC X(103) VALUE SPACES.     00027200
027300*                                                                 00027300
027400 01  PRT-STATUS-TOTAL-LINE.                                       00027400
027500     05  FILLER                      PIC X(10)                    00027500
027600                VALUE '  STATUS: '.                               00027600
027700     05  PRT-ST-NAME                 PIC X(12).                   00027700
027800     05  FILLER                      PIC X(10)                    00027800
027900                VALUE '   COUNT: '.                               00027900
028000     05  PRT-ST-COUNT                PIC ZZZ,ZZ9.                 00028000
028100     05  FILLER                      PIC X(93)  VALUE SPACES.     00028100
028200****************************************************************  00028200
028300 PROCEDURE DIVISION.                                              00028300
028400****************************************************************  00028400
028500*                                                                 00028500
028600 0000-MAIN.                                                       00028600
028700     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-EXIT.               00028700
028800     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                      00028800
028900     PERFORM 1000-READ-PARM-CARD THRU 1000-EXIT.                  00028900
029000     PERFORM 0750-INIT-REPORT THRU 0750-EXIT.                     00029000
029100     PERFORM 2000-LOAD-INCIDENTS THRU 2000-EXIT.                  00029100
029200     IF WS-PRM-MODE = 'R'                                         00029200
029300         PERFORM 4500-APPLY-RADIUS-FILTER THRU 4500-EXIT          00029300
029400         PERFORM 3500-SORT-BY-DISTANCE THRU 3500-EXIT             00029400
029500     ELSE                                                         00029500
029600         PERFORM 4000-APPLY-FILTERS THRU 4000-EXIT                00029600
029700         PERFORM 3000-SORT-INCIDENTS THRU 3000-EXIT               00029700
029800     END-IF.                                                      00029800
029900     PERFORM 5000-PRINT-PRIORITY-REPORT THRU 5000-EXIT.           00029900
030000     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                     00030000
030100     GOBACK.                                                      00030100
030200*                                                                 00030200
030300 0100-GET-RUN-TIMESTAMP.                                          00030300
030400     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                    00030400
030500     ACCEPT WS-ACCEPT-TIME FROM TIME.                             00030500
030600     MOVE WS-ACCEPT-DATE (1:4)       TO WS-CUR-YYYY.              00030600
030700     MOVE WS-ACCEPT-DATE (5:2)       TO WS-CUR-MM.                00030700
030800     MOVE WS-ACCEPT-DATE (7:2)       TO WS-CUR-DD.                00030800
030900     MOVE WS-ACC-HH                  TO WS-CUR-HH.                00030900
031000     MOVE WS-ACC-MI                  TO WS-CUR-MI.                00031000
031100     MOVE WS-ACC-SS                  TO WS-CUR-SS.                00031100
031200     DISPLAY 'PRIORPT STARTED -- RUN TIMESTAMP = ' WS-CURRENT-TS. 00031200
031300 0100-EXIT.                                                       00031300
031400     EXIT.                                                        00031400
031500*                                                                 00031500
031600 0700-OPEN-FILES.                                                 00031600
031700     OPEN INPUT  INCIDENT-MASTER                                  00031700
031800                 RUN-PARM-CARD                                    00031800
031900          OUTPUT PRIORITY-REPORT.                                 00031900
032000     IF WS-INCFILE-STATUS NOT = '00'                              00032000
032100         DISPLAY 'ERROR OPENING INCIDENT MASTER. RC: '            00032100
032200                 WS-INCFILE-STATUS                                00032200
032300         MOVE 16 TO RETURN-CODE                                   00032300
032400     END-IF.                                                      00032400
032500 0700-EXIT.                                                       00032500
032600     EXIT.                                                        00032600
032700*                                                                 00032700
032800 0750-INIT-REPORT.                                                00032800
032900     MOVE WS-PRM-MODE TO PRT-HDG-MODE.                            00032900
033000     MOVE WS-CUR-MM   TO PRT-HDG-MM.                              00033000
033100     MOVE WS-CUR-DD   TO PRT-HDG-DD.                              00033100
033200     MOVE WS-CUR-YYYY TO PRT-HDG-YYYY.                            00033200
033300     WRITE PRT-REPORT-RECORD FROM PRT-HEADING-1 AFTER PAGE.       00033300
033400     WRITE PRT-REPORT-RECORD FROM PRT-HEADING-2 AFTER 2.          00033400
033500 0750-EXIT.                                                       00033500
033600     EXIT.                                                        00033600
033700*                                                                 00033700
033800 0790-CLOSE-FILES.                                                00033800
033900     CLOSE INCIDENT-MASTER                                        00033900
034000           RUN-PARM-CARD                                          00034000
034100           PRIORITY-REPORT.                                       00034100
034200 0790-EXIT.                                                       00034200
034300     EXIT.                                                        00034300
034400*                                                                 00034400
034500****************************************************************  00034500
034600*   1000-READ-PARM-CARD -- ONE OPTIONAL 80-BYTE CARD.  THE        00034600
034700*   WS-PARM-FIELDS DEFAULTS (MODE 'P', NO FILTERS, NO LIMIT)      00034700
034800*   STAND IF THE FILE IS EMPTY OR MISSING.                        00034800
034900****************************************************************  00034900
035000 1000-READ-PARM-CARD.                                             00035000
035100     READ RUN-PARM-CARD INTO WS-PARM-FIELDS                       00035100
035200         AT END CONTINUE.                                         00035200
035300 1000-EXIT.                                                       00035300
035400     EXIT.                                                        00035400
035500*                                                                 00035500
035600****************************************************************  00035600
035700*   2000-LOAD-INCIDENTS -- SAME LOAD IDIOM AS THE OTHER MASTER-   00035700
035800*   FILE PROGRAMS.  WST-SELECTED DEFAULTS TO 'Y' SO A PLAIN       00035800
035900*   MODE 'P' RUN WITH NO STATUS FILTER LISTS EVERYTHING.          00035900
036000****************************************************************  00036000
036100 2000-LOAD-INCIDENTS.                                             00036100
036200     PERFORM 2100-READ-INCIDENT-MASTER THRU 2100-EXIT.            00036200
036300     PERFORM 2200-STORE-INCIDENT                                  00036300
036400         UNTIL INC-EOF-REACHED.                                   00036400
036500 2000-EXIT.                                                       00036500
036600     EXIT.                                                        00036600
036700*                                                                 00036700
036800 2100-READ-INCIDENT-MASTER.                                       00036800
036900     READ INCIDENT-MASTER                                         00036900
037000         AT END MOVE 'Y' TO WS-INC-EOF.                           00037000
037100 2100-EXIT.                                                       00037100
037200     EXIT.                                                        00037200
037300*                                                                 00037300
037400 2200-STORE-INCIDENT.                                             00037400
037500     ADD 1 TO WS-INCIDENT-COUNT.                                  00037500
037600     IF WS-INCIDENT-COUNT GREATER THAN WS-MAX-INCIDENTS           00037600
037700         DISPLAY 'PRIORPT ABEND -- INCIDENT MASTER EXCEEDS TABLE' 00037700
037800         MOVE 16 TO RETURN-CODE                                   00037800
037900         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00037900
038000         GOBACK                                                   00038000
038100     END-IF.                                                      00038100
038200     SET WS-INC-IDX TO WS-INCIDENT-COUNT.                         00038200
038300     MOVE INC-ID                  TO WST-ID (WS-INC-IDX).         00038300
038400     MOVE INC-PUBLIC-ID           TO WST-PUBLIC-ID (WS-INC-IDX).  00038400
038500     MOVE INC-TYPE                TO WST-TYPE (WS-INC-IDX).       00038500
038600     MOVE INC-DESCRIPTION         TO WST-DESCRIPTION (WS-INC-IDX).00038600
038700     MOVE INC-LATITUDE            TO WST-LATITUDE (WS-INC-IDX).   00038700
038800     MOVE INC-LONGITUDE           TO WST-LONGITUDE (WS-INC-IDX).  00038800
038900     MOVE INC-ADDRESS             TO WST-ADDRESS (WS-INC-IDX).    00038900
039000     MOVE INC-GPS-ACCURACY                                        00039000
039100                          TO WST-GPS-ACCURACY (WS-INC-IDX).       00039100
039200     MOVE INC-HAS-IMAGE           TO WST-HAS-IMAGE (WS-INC-IDX).  00039200
039300     MOVE INC-STATUS              TO WST-STATUS (WS-INC-IDX).     00039300
039400     MOVE INC-CONFIDENCE-SCORE                                    00039400
039500                          TO WST-CONFIDENCE-SCORE (WS-INC-IDX).   00039500
039600     MOVE INC-CONFIDENCE-LEVEL                                    00039600
039700                          TO WST-CONFIDENCE-LEVEL (WS-INC-IDX).   00039700
039800     MOVE INC-CONFIRMATION-COUNT                                  00039800
039900                          TO WST-CONFIRMATION-COUNT (WS-INC-IDX). 00039900
040000     MOVE INC-REPORTER-USER                                       00040000
040100                          TO WST-REPORTER-USER (WS-INC-IDX).      00040100
040200     MOVE INC-ADMIN-NOTES         TO WST-ADMIN-NOTES (WS-INC-IDX).00040200
040300     MOVE INC-CREATED-TS          TO WST-CREATED-TS (WS-INC-IDX). 00040300
040400     MOVE INC-UPDATED-TS          TO WST-UPDATED-TS (WS-INC-IDX). 00040400
040500     MOVE 0                       TO WST-DISTANCE (WS-INC-IDX).   00040500
040600     MOVE 'Y'                     TO WST-SELECTED (WS-INC-IDX).   00040600
040700     PERFORM 2100-READ-INCIDENT-MASTER THRU 2100-EXIT.            00040700
040800*                                                                 00040800
040900****************************************************************  00040900
041000*   3000-SORT-INCIDENTS -- BACKWARDS-INSERTION SORT ON SCORE      00041000
041100*   DESCENDING, CREATED-TS ASCENDING ON A TIE.                    00041100
041200****************************************************************  00041200
041300 3000-SORT-INCIDENTS.                                             00041300
041400     IF WS-INCIDENT-COUNT LESS THAN 2                             00041400
041500         GO TO 3000-EXIT                                          00041500
041600     END-IF.                                                      00041600
041700     PERFORM 3100-OUTER-LOOP THRU 3100-EXIT                       00041700
041800         VARYING WS-SORT-OUTER FROM 2 BY 1                        00041800
041900         UNTIL WS-SORT-OUTER GREATER THAN WS-INCIDENT-COUNT.      00041900
042000 3000-EXIT.                                                       00042000
042100     EXIT.                                                        00042100
042200*                                                                 00042200
042300 3100-OUTER-LOOP.                                                 00042300
042400     SET WS-INC-IDX TO WS-SORT-OUTER.                             00042400
042500     MOVE WS-INCIDENT-ENTRY (WS-INC-IDX) TO WS-SORT-SAVE-ENTRY.   00042500
042600     COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.                   00042600
042700 3110-SHIFT-LOOP.                                                 00042700
042800     IF WS-SORT-INNER LESS THAN 1                                 00042800
042900         GO TO 3100-INSERT                                        00042900
043000     END-IF.                                                      00043000
043100     SET WS-INC-IDX TO WS-SORT-INNER.                             00043100
043200     IF SSK-SCORE GREATER THAN WST-CONFIDENCE-SCORE (WS-INC-IDX)  00043200
043300         GO TO 3100-INSERT                                        00043300
043400     END-IF.                                                      00043400
043500     IF SSK-SCORE EQUAL TO WST-CONFIDENCE-SCORE (WS-INC-IDX)      00043500
043600         AND SSK-CREATED-TS NOT LESS THAN                         00043600
043700                 WST-CREATED-TS (WS-INC-IDX)                      00043700
043800         GO TO 3100-INSERT                                        00043800
043900     END-IF.                                                      00043900
044000     COMPUTE WS-SORT-INNER-PLUS1 = WS-SORT-INNER + 1.             00044000
044100     SET WS-INC-IDX TO WS-SORT-INNER-PLUS1.                       00044100
044200     MOVE WS-INCIDENT-ENTRY (WS-SORT-INNER) TO                    00044200
044300             WS-INCIDENT-ENTRY (WS-INC-IDX).                      00044300
044400     SUBTRACT 1 FROM WS-SORT-INNER.                               00044400
044500     GO TO 3110-SHIFT-LOOP.                                       00044500
044600 3100-INSERT.                                                     00044600
044700     COMPUTE WS-SORT-INNER-PLUS1 = WS-SORT-INNER + 1.             00044700
044800     SET WS-INC-IDX TO WS-SORT-INNER-PLUS1.                       00044800
044900     MOVE WS-SORT-SAVE-ENTRY TO WS-INCIDENT-ENTRY (WS-INC-IDX).   00044900
045000 3100-EXIT.                                                       00045000
045100     EXIT.                                                        00045100
045200*                                                                 00045200
045300****************************************************************  00045300
045400*   3500-SORT-BY-DISTANCE -- SAME TECHNIQUE, KEYED ON THE         00045400
045500*   DISTANCE COMPUTED BY 4500-APPLY-RADIUS-FILTER, ASCENDING.     00045500
045600****************************************************************  00045600
045700 3500-SORT-BY-DISTANCE.                                           00045700
045800     IF WS-INCIDENT-COUNT LESS THAN 2                             00045800
045900         GO TO 3500-EXIT                                          00045900
046000     END-IF.                                                      00046000
046100     PERFORM 3600-OUTER-LOOP THRU 3600-EXIT                       00046100
046200         VARYING WS-SORT-OUTER FROM 2 BY 1                        00046200
046300         UNTIL WS-SORT-OUTER GREATER THAN WS-INCIDENT-COUNT.      00046300
046400 3500-EXIT.                                                       00046400
046500     EXIT.                                                        00046500
046600*                                                                 00046600
046700 3600-OUTER-LOOP.                                                 00046700
046800     SET WS-INC-IDX TO WS-SORT-OUTER.                             00046800
046900     MOVE WS-INCIDENT-ENTRY (WS-INC-IDX) TO WS-SORT-SAVE-ENTRY.   00046900
047000     COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.                   00047000
047100 3610-SHIFT-LOOP.                                                 00047100
047200     IF WS-SORT-INNER LESS THAN 1                                 00047200
047300         GO TO 3600-INSERT                                        00047300
047400     END-IF.                                                      00047400
047500     SET WS-INC-IDX TO WS-SORT-INNER.                             00047500
047600     IF SSD-DISTANCE NOT LESS THAN WST-DISTANCE (WS-INC-IDX)      00047600
047700         GO TO 3600-INSERT                                        00047700
047800     END-IF.                                                      00047800
047900     COMPUTE WS-SORT-INNER-PLUS1 = WS-SORT-INNER + 1.             00047900
048000     SET WS-INC-IDX TO WS-SORT-INNER-PLUS1.                       00048000
048100     MOVE WS-INCIDENT-ENTRY (WS-SORT-INNER) TO                    00048100
048200             WS-INCIDENT-ENTRY (WS-INC-IDX).                      00048200
048300     SUBTRACT 1 FROM WS-SORT-INNER.                               00048300
048400     GO TO 3610-SHIFT-LOOP.                                       00048400
048500 3600-INSERT.                                                     00048500
048600     COMPUTE WS-SORT-INNER-PLUS1 = WS-SORT-INNER + 1.             00048600
048700     SET WS-INC-IDX TO WS-SORT-INNER-PLUS1.                       00048700
048800     MOVE WS-SORT-SAVE-ENTRY TO WS-INCIDENT-ENTRY (WS-INC-IDX).   00048800
048900 3600-EXIT.                                                       00048900
049000     EXIT.                                                        00049000
049100*                                                                 00049100
049200****************************************************************  00049200
049300*   4000-APPLY-FILTERS -- MODE 'P'.  ONLY AN OPTIONAL STATUS      00049300
049400*   FILTER APPLIES; TOP-N IS HANDLED AT PRINT TIME SO THE COUNT   00049400
049500*   REFLECTS TABLE ORDER AFTER THE SORT.                          00049500
049600****************************************************************  00049600
049700 4000-APPLY-FILTERS.                                              00049700
049800     IF WS-PRM-STATUS-FILTER EQUAL TO SPACES                      00049800
049900         GO TO 4000-EXIT                                          00049900
050000     END-IF.                                                      00050000
050100     PERFORM 4100-FILTER-ONE-INCIDENT                             00050100
050200         VARYING WS-INC-IDX FROM 1 BY 1                           00050200
050300         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00050300
050400 4000-EXIT.                                                       00050400
050500     EXIT.                                                        00050500
050600*                                                                 00050600
050700 4100-FILTER-ONE-INCIDENT.                                        00050700
050800     IF WST-STATUS (WS-INC-IDX) NOT = WS-PRM-STATUS-FILTER        00050800
050900         MOVE 'N' TO WST-SELECTED (WS-INC-IDX)                    00050900
051000     END-IF.                                                      00051000
051100*                                                                 00051100
051200****************************************************************  00051200
051300*   4500-APPLY-RADIUS-FILTER -- MODE 'R'.  COMPUTES THE DISTANCE  00051300
051400*   OF EVERY INCIDENT FROM THE PARM-CARD CENTER POINT AND MARKS   00051400
051500*   WST-SELECTED ACCORDING TO THE RADIUS AND THE OPTIONAL TYPE,   00051500
051600*   STATUS AND MINIMUM-CONFIDENCE FILTERS.                        00051600
051700****************************************************************  00051700
051800 4500-APPLY-RADIUS-FILTER.                                        00051800
051900     PERFORM 4600-FILTER-ONE-INCIDENT THRU 4600-EXIT              00051900
052000         VARYING WS-INC-IDX FROM 1 BY 1                           00052000
052100         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00052100
052200 4500-EXIT.                                                       00052200
052300     EXIT.                                                        00052300
052400*                                                                 00052400
052500 4600-FILTER-ONE-INCIDENT.                                        00052500
052600     CALL 'GCDIST' USING WS-PRM-CENTER-LAT, WS-PRM-CENTER-LON,    00052600
052700             WST-LATITUDE (WS-INC-IDX),                           00052700
052800             WST-LONGITUDE (WS-INC-IDX),                          00052800
052900             WS-CALL-DISTANCE.                                    00052900
053000     MOVE WS-CALL-DISTANCE TO WST-DISTANCE (WS-INC-IDX).          00053000
053100     MOVE 'Y' TO WST-SELECTED (WS-INC-IDX).                       00053100
053200     IF WS-CALL-DISTANCE GREATER THAN WS-PRM-RADIUS-KM            00053200
053300         MOVE 'N' TO WST-SELECTED (WS-INC-IDX)                    00053300
053400         GO TO 4600-EXIT                                          00053400
053500     END-IF.                                                      00053500
053600     IF WS-PRM-TYPE-FILTER NOT = SPACES                           00053600
053700         AND WS-PRM-TYPE-FILTER NOT = WST-TYPE (WS-INC-IDX)       00053700
053800         MOVE 'N' TO WST-SELECTED (WS-INC-IDX)                    00053800
053900         GO TO 4600-EXIT                                          00053900
054000     END-IF.                                                      00054000
054100     IF WS-PRM-STATUS-FILTER NOT = SPACES                         00054100
054200         AND WS-PRM-STATUS-FILTER NOT = WST-STATUS (WS-INC-IDX)   00054200
054300         MOVE 'N' TO WST-SELECTED (WS-INC-IDX)                    00054300
054400         GO TO 4600-EXIT                                          00054400
054500     END-IF.                                                      00054500
054600     IF WS-PRM-MIN-CONFIDENCE GREATER THAN 0                      00054600
054700         AND WST-CONFIDENCE-SCORE (WS-INC-IDX)                    00054700
054800                 LESS THAN WS-PRM-MIN-CONFIDENCE                  00054800
054900         MOVE 'N' TO WST-SELECTED (WS-INC-IDX)                    00054900
055000     END-IF.                                                      00055000
055100 4600-EXIT.                                                       00055100
055200     EXIT.                                                        00055200
055300*                                                                 00055300
055400****************************************************************  00055400
055500*   5000-PRINT-PRIORITY-REPORT -- THE TABLE IS ALREADY IN FINAL   00055500
055600*   ORDER; THIS JUST PRINTS THE SELECTED ROWS UP TO THE TOP-N     00055600
055700*   LIMIT AND TOTALS WHAT WAS ACTUALLY LISTED.                    00055700
055800****************************************************************  00055800
055900 5000-PRINT-PRIORITY-REPORT.                                      00055900
056000     PERFORM 5100-PRINT-ONE-INCIDENT THRU 5100-EXIT               00056000
056100         VARYING WS-INC-IDX FROM 1 BY 1                           00056100
056200         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00056200
056300     PERFORM 5900-PRINT-TOTALS THRU 5900-EXIT.                    00056300
056400 5000-EXIT.                                                       00056400
056500     EXIT.                                                        00056500
056600*                                                                 00056600
056700 5100-PRINT-ONE-INCIDENT.                                         00056700
056800     IF WST-SELECTED (WS-INC-IDX) NOT = 'Y'                       00056800
056900         GO TO 5100-EXIT                                          00056900
057000     END-IF.                                                      00057000
057100     IF WS-PRM-TOP-N NOT = 0                                      00057100
057200         AND WS-LISTED-COUNT NOT LESS THAN WS-PRM-TOP-N           00057200
057300         GO TO 5100-EXIT                                          00057300
057400     END-IF.                                                      00057400
057500     MOVE WST-PUBLIC-ID (WS-INC-IDX)      TO PRT-PUBLIC-ID.       00057500
057600     MOVE WST-TYPE (WS-INC-IDX)           TO PRT-TYPE.            00057600
057700     MOVE WST-STATUS (WS-INC-IDX)         TO PRT-STATUS.          00057700
057800     MOVE WST-CONFIDENCE-SCORE (WS-INC-IDX) TO PRT-SCORE.         00057800
057900     MOVE WST-CONFIDENCE-LEVEL (WS-INC-IDX) TO PRT-LEVEL.         00057900
058000     MOVE WST-CONFIRMATION-COUNT (WS-INC-IDX) TO PRT-CONFIRM-CT.  00058000
058100     MOVE WST-CREATED-TS (WS-INC-IDX)     TO PRT-CREATED-TS.      00058100
058200     MOVE WST-REPORTER-USER (WS-INC-IDX)  TO PRT-REPORTER.        00058200
058300     MOVE WST-DISTANCE (WS-INC-IDX)       TO PRT-DISTANCE.        00058300
058400     WRITE PRT-REPORT-RECORD FROM PRT-DETAIL-LINE.                00058400
058500     ADD 1 TO WS-LISTED-COUNT.                                    00058500
058600     PERFORM 5150-BUMP-STATUS-TOTAL THRU 5150-EXIT                00058600
058700         VARYING WS-STAT-IDX FROM 1 BY 1                          00058700
058800         UNTIL WS-STAT-IDX GREATER THAN 5.                        00058800
058900 5100-EXIT.                                                       00058900
059000     EXIT.                                                        00059000
059100*                                                                 00059100
059200 5150-BUMP-STATUS-TOTAL.                                          00059200
059300     IF STT-STATUS-NAME (WS-STAT-IDX) EQUAL TO                    00059300
059400             WST-STATUS (WS-INC-IDX)                              00059400
059500         ADD 1 TO STT-COUNT (WS-STAT-IDX)                         00059500
059600     END-IF.                                                      00059600
059700 5150-EXIT.                                                       00059700
059800     EXIT.                                                        00059800
059900*                                                                 00059900
060000 5900-PRINT-TOTALS.                                               00060000
060100     MOVE WS-LISTED-COUNT TO PRT-GT-COUNT.                        00060100
060200     WRITE PRT-REPORT-RECORD FROM PRT-GRAND-TOTAL-LINE AFTER 2.   00060200
060300     PERFORM 5910-PRINT-ONE-STATUS-TOTAL                          00060300
060400         VARYING WS-STAT-IDX FROM 1 BY 1                          00060400
060500         UNTIL WS-STAT-IDX GREATER THAN 5.                        00060500
060600 5900-EXIT.                                                       00060600
060700     EXIT.                                                        00060700
060800*                                                                 00060800
060900 5910-PRINT-ONE-STATUS-TOTAL.                                     00060900
061000     MOVE STT-STATUS-NAME (WS-STAT-IDX) TO PRT-ST-NAME.           00061000
061100     MOVE STT-COUNT (WS-STAT-IDX)       TO PRT-ST-COUNT.          00061100
061200     WRITE PRT-REPORT-RECORD FROM PRT-STATUS-TOTAL-LINE.          00061200
