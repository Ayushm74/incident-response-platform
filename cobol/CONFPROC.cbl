000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CIRS SYSTEMS GROUP             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CONFPROC                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. M. Kowalski                                        00000700
000800*                                                                 00000800
000900* READS THE CONFIRMATION TRANSACTION FILE AGAINST THE INCIDENT    00000900
001000* MASTER.  A CONFIRMATION IS REJECTED WHEN THE SAME USER HAS      00001000
001100* ALREADY CONFIRMED THE SAME INCIDENT (EITHER EARLIER IN THIS     00001100
001200* RUN OR ON THE INCOMING FILE TWICE); OTHERWISE THE INCIDENT'S    00001200
001300* CONFIRMATION COUNT IS BUMPED AND ITS CONFIDENCE SCORE IS        00001300
001400* RECOMPUTED.  ACCEPTED CONFIRMATIONS GO TO CONFIRMATION-FILE-    00001400
001500* OUT AND THE WHOLE INCIDENT MASTER IS REWRITTEN AT END OF RUN.   00001500
001600*                                                                 00001600
001700* A GOOD CASE FOR THE DEBUGGING LAB IF A CONFIRMATION NAMES AN    00001700
001800* INCIDENT ID NOT ON THE MASTER -- WATCH WS-CNF-NOT-FOUND-CT.     00001800
001900****************************************************************  00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100****************************************************************  00002100
002200 PROGRAM-ID.  CONFPROC.                                           00002200
002300 AUTHOR. R. M. KOWALSKI.                                          00002300
002400 INSTALLATION. CIRS SYSTEMS GROUP.                                00002400
002500 DATE-WRITTEN. 08/02/93.                                          00002500
002600 DATE-COMPILED. 08/02/93.                                         00002600
002700 SECURITY. NON-CONFIDENTIAL.                                      00002700
002800****************************************************************  00002800
002900*   CHANGE LOG                                                    00002900
003000*   DATE       INIT  TICKET     DESCRIPTION                       00003000
003100*   ---------- ----  ---------  --------------------------------  00003100
003200*   08/02/93   RMK   CIRS-114   ORIGINAL.                         00003200
003300*   11/14/95   DPT   CIRS-228   RESCORE NOW CALLS SCORECLC        00003300
003400*                               INSTEAD OF REPEATING THE BONUS    00003400
003500*                               TABLE HERE.                       00003500
003600*   09/09/98   RMK   Y2K-0731   Y2K -- TIMESTAMPS WIDENED TO 14   00003600
003700*                               DIGITS THROUGHOUT.                00003700
003800*   04/26/01   JCS   CIRS-301   ADDED WS-CNF-NOT-FOUND-CT AND THE 00003800
003900*                               END-OF-RUN REJECT-COUNT DISPLAY.  00003900
004000****************************************************************  00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-390.                                        00004300
004400 OBJECT-COMPUTER. IBM-390.                                        00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     UPSI-0 ON STATUS IS CNP-TRACE-ON                             00004600
004700            OFF STATUS IS CNP-TRACE-OFF.                          00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000     SELECT INCIDENT-MASTER      ASSIGN TO INCFILE                00005000
005100            ACCESS IS SEQUENTIAL                                  00005100
005200            FILE STATUS  IS  WS-INCFILE-STATUS.                   00005200
005300     SELECT INCIDENT-MASTER-OUT  ASSIGN TO INCFOUT                00005300
005400            ACCESS IS SEQUENTIAL                                  00005400
005500            FILE STATUS  IS  WS-INCFOUT-STATUS.                   00005500
005600     SELECT USER-MASTER          ASSIGN TO USRFILE                00005600
005700            ACCESS IS SEQUENTIAL                                  00005700
005800            FILE STATUS  IS  WS-USRFILE-STATUS.                   00005800
005900     SELECT CONFIRMATION-FILE    ASSIGN TO CNFFILE                00005900
006000            ACCESS IS SEQUENTIAL                                  00006000
006100            FILE STATUS  IS  WS-CNFFILE-STATUS.                   00006100
006200     SELECT CONFIRMATION-FILE-OUT ASSIGN TO CNFFOUT               00006200
006300            ACCESS IS SEQUENTIAL                                  00006300
006400            FILE STATUS  IS  WS-CNFFOUT-STATUS.                   00006400
006500****************************************************************  00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800*                                                                 00006800
006900 FD  INCIDENT-MASTER                                              00006900
007000     RECORDING MODE IS F.                                         00007000
007100 COPY INCDREC.                                                    00007100
007200*                                                                 00007200
007300 FD  INCIDENT-MASTER-OUT                                          00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  INC-REC-OUT                     PIC X(366).                  00007500
007600*                                                                 00007600
007700 FD  USER-MASTER                                                  00007700
007800     RECORDING MODE IS F.                                         00007800
007900 COPY USRDREC.                                                    00007900
008000*                                                                 00008000
008100 FD  CONFIRMATION-FILE                                            00008100
008200     RECORDING MODE IS F.                                         00008200
008300 COPY CNFDREC.                                                    00008300
008400*                                                                 00008400
008500 FD  CONFIRMATION-FILE-OUT                                        00008500
008600     RECORDING MODE IS F.                                         00008600
008700 01  CNF-REC-OUT                     PIC X(072).                  00008700
008800****************************************************************  00008800
008900 WORKING-STORAGE SECTION.                                         00008900
009000****************************************************************  00009000
009100 COPY TSBRKDN.                                                    00009100
009200*                                                                 00009200
009300 01  WS-ACCEPT-FIELDS.                                            00009300
009400     05  WS-ACCEPT-DATE              PIC 9(08).                   00009400
009500     05  WS-ACCEPT-TIME              PIC 9(08).                   00009500
009600     05  WS-ACCEPT-TIME-GROUPS REDEFINES WS-ACCEPT-TIME.          00009600
009700         10  WS-ACC-HH               PIC 9(02).                   00009700
009800         10  WS-ACC-MI               PIC 9(02).                   00009800
009900         10  WS-ACC-SS               PIC 9(02).                   00009900
010000         10  WS-ACC-HH-SS            PIC 9(02).                   00010000
010100     05  FILLER                      PIC X(01).                   00010100
010200*                                                                 00010200
010300 01  WS-FILE-STATUSES.                                            00010300
010400     05  WS-INCFILE-STATUS           PIC X(02)  VALUE SPACES.     00010400
010500     05  WS-INCFOUT-STATUS           PIC X(02)  VALUE SPACES.     00010500
010600     05  WS-USRFILE-STATUS           PIC X(02)  VALUE SPACES.     00010600
010700     05  WS-CNFFILE-STATUS           PIC X(02)  VALUE SPACES.     00010700
010800     05  WS-CNFFOUT-STATUS           PIC X(02)  VALUE SPACES.     00010800
010900     05  FILLER                      PIC X(01).                   00010900
011000*                                                                 00011000
011100 01  WS-SWITCHES.                                                 00011100
011200     05  WS-INC-EOF                  PIC X(01)  VALUE 'N'.        00011200
011300         88  INC-EOF-REACHED                VALUE 'Y'.            00011300
011400     05  WS-USR-EOF                  PIC X(01)  VALUE 'N'.        00011400
011500         88  USR-EOF-REACHED                VALUE 'Y'.            00011500
011600     05  WS-CNF-EOF                  PIC X(01)  VALUE 'N'.        00011600
011700         88  CNF-EOF-REACHED                VALUE 'Y'.            00011700
011800     05  WS-INCIDENT-FOUND           PIC X(01)  VALUE 'N'.        00011800
011900         88  INCIDENT-WAS-FOUND             VALUE 'Y'.            00011900
012000     05  WS-ALREADY-CONFIRMED        PIC X(01)  VALUE 'N'.        00012000
012100         88  ALREADY-CONFIRMED              VALUE 'Y'.            00012100
012200     05  FILLER                      PIC X(01).                   00012200
012300*                                                                 00012300
012400 01  WS-COUNTERS.                                                 00012400
012500     05  WS-MAX-INCIDENTS            PIC S9(04)  COMP VALUE +1000.00012500
012600     05  WS-MAX-USERS                PIC S9(04)  COMP VALUE +500. 00012600
012700     05  WS-MAX-CONFIRMS             PIC S9(04)  COMP VALUE +3000.00012700
012800     05  WS-INCIDENT-COUNT           PIC S9(04)  COMP VALUE +0.   00012800
012900     05  WS-USER-COUNT               PIC S9(04)  COMP VALUE +0.   00012900
013000     05  WS-SEEN-COUNT               PIC S9(04)  COMP VALUE +0.   00013000
013100     05  WS-CNF-ACCEPTED-CT          PIC S9(05)  COMP VALUE +0.   00013100
013200     05  WS-CNF-REJECTED-CT          PIC S9(05)  COMP VALUE +0.   00013200
013300     05  WS-CNF-NOT-FOUND-CT         PIC S9(05)  COMP VALUE +0.   00013300
013400     05  FILLER                      PIC X(01).                   00013400
013500*                                                                 00013500
013600 01  WS-USER-TABLE.                                               00013600
013700     05  WS-USER-ENTRY OCCURS 500 TIMES INDEXED BY WS-USER-IDX.   00013700
013800         10  WST-USERNAME            PIC X(20).                   00013800
013900         10  WST-REPUTATION          PIC X(10).                   00013900
014000         10  FILLER                  PIC X(01).                   00014000
014100*                                                                 00014100
014200 01  WS-INCIDENT-TABLE.                                           00014200
014300     05  WS-INCIDENT-ENTRY OCCURS 1000 TIMES                      00014300
014400                           INDEXED BY WS-INC-IDX.                 00014400
014500         10  WST-ID                  PIC 9(09).                   00014500
014600         10  WST-PUBLIC-ID           PIC X(23).                   00014600
014700         10  WST-TYPE                PIC X(14).                   00014700
014800         10  WST-DESCRIPTION         PIC X(100).                  00014800
014900         10  WST-LATITUDE            PIC S9(03)V9(06).            00014900
015000         10  WST-LONGITUDE           PIC S9(03)V9(06).            00015000
015100         10  WST-ADDRESS             PIC X(60).                   00015100
015200         10  WST-GPS-ACCURACY        PIC 9(05)V99.                00015200
015300         10  WST-HAS-IMAGE           PIC X(01).                   00015300
015400         10  WST-STATUS              PIC X(12).                   00015400
015500         10  WST-CONFIDENCE-SCORE    PIC 9(03).                   00015500
015600         10  WST-CONFIDENCE-LEVEL    PIC X(06).                   00015600
015700         10  WST-CONFIRMATION-COUNT  PIC 9(03).                   00015700
015800         10  WST-REPORTER-USER       PIC X(20).                   00015800
015900         10  WST-ADMIN-NOTES         PIC X(60).                   00015900
016000         10  WST-CREATED-TS          PIC 9(14).                   00016000
016100         10  WST-UPDATED-TS          PIC 9(14).                   00016100
016200         10  FILLER                  PIC X(02).                   00016200
016300*                                                                 00016300
016400 01  WS-SEEN-TABLE.                                               00016400
016500     05  WS-SEEN-ENTRY OCCURS 3000 TIMES INDEXED BY WS-SEEN-IDX.  00016500
016600         10  WSS-INCIDENT-ID         PIC 9(09).                   00016600
016700         10  WSS-USERNAME            PIC X(20).                   00016700
016800         10  FILLER                  PIC X(01).                   00016800
016900*                                                                 00016900
017000 01  WS-WORK-FIELDS.                                              00017000
017100     05  WS-HIT-IDX                  PIC S9(04)  COMP VALUE +0.   00017100
017200     05  WS-CALL-REPUTATION          PIC X(10)   VALUE 'NEW'.     00017200
017300     05  WS-CALL-LEVEL               PIC X(06).                   00017300
017400     05  WS-NEW-SCORE                PIC 9(03).                   00017400
017500     05  FILLER                      PIC X(01).                   00017500
017600****************************************************************  00017600
017700 PROCEDURE DIVISION.                                              00017700
017800****************************************************************  00017800
017900*                                                                 00017900
018000 0000-MAIN.                                                       00018000
018100     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-EXIT.               00018100
018200     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                      00018200
018300     PERFORM 1000-LOAD-USER-TABLE THRU 1000-EXIT.                 00018300
018400     PERFORM 2000-LOAD-INCIDENT-TABLE THRU 2000-EXIT.             00018400
018500     PERFORM 3000-PROCESS-CONFIRMATIONS THRU 3000-EXIT.           00018500
018600     PERFORM 4000-WRITE-INCIDENT-MASTER THRU 4000-EXIT.           00018600
018700     DISPLAY 'CONFPROC -- ACCEPTED ' WS-CNF-ACCEPTED-CT           00018700
018800             ' REJECTED ' WS-CNF-REJECTED-CT                      00018800
018900             ' NOT-FOUND ' WS-CNF-NOT-FOUND-CT.                   00018900
019000     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                     00019000
019100     GOBACK.                                                      00019100
019200*                                                                 00019200
019300 0100-GET-RUN-TIMESTAMP.                                          00019300
019400     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                    00019400
019500     ACCEPT WS-ACCEPT-TIME FROM TIME.                             00019500
019600     MOVE WS-ACCEPT-DATE (1:4)       TO WS-CUR-YYYY.              00019600
019700     MOVE WS-ACCEPT-DATE (5:2)       TO WS-CUR-MM.                00019700
019800     MOVE WS-ACCEPT-DATE (7:2)       TO WS-CUR-DD.                00019800
019900     MOVE WS-ACC-HH                  TO WS-CUR-HH.                00019900
020000     MOVE WS-ACC-MI                  TO WS-CUR-MI.                00020000
020100     MOVE WS-ACC-SS                  TO WS-CUR-SS.                00020100
020200     DISPLAY 'CONFPROC STARTED -- RUN TIMESTAMP = ' WS-CURRENT-TS.00020200
020300 0100-EXIT.                                                       00020300
020400     EXIT.                                                        00020400
020500*                                                                 00020500
020600 0700-OPEN-FILES.                                                 00020600
020700     OPEN INPUT  INCIDENT-MASTER                                  00020700
020800                 USER-MASTER                                      00020800
020900                 CONFIRMATION-FILE                                00020900
021000          OUTPUT INCIDENT-MASTER-OUT                              00021000
021100                 CONFIRMATION-FILE-OUT.                           00021100
021200     IF WS-INCFILE-STATUS NOT = '00'                              00021200
021300         DISPLAY 'ERROR OPENING INCIDENT MASTER. RC: '            00021300
021400                 WS-INCFILE-STATUS                                00021400
021500         MOVE 16 TO RETURN-CODE                                   00021500
021600     END-IF.                                                      00021600
021700 0700-EXIT.                                                       00021700
021800     EXIT.                                                        00021800
021900*                                                                 00021900
022000 0790-CLOSE-FILES.                                                00022000
022100     CLOSE INCIDENT-MASTER                                        00022100
022200           INCIDENT-MASTER-OUT                                    00022200
022300           USER-MASTER                                            00022300
022400           CONFIRMATION-FILE                                      00022400
022500           CONFIRMATION-FILE-OUT.                                 00022500
022600 0790-EXIT.                                                       00022600
022700     EXIT.                                                        00022700
022800*                                                                 00022800
022900****************************************************************  00022900
023000*   1000-LOAD-USER-TABLE -- SAME IDIOM AS INCSCORE, SEE THAT      00023000
023100*   PROGRAM FOR THE FULL COMMENT.                                 00023100
023200****************************************************************  00023200
023300 1000-LOAD-USER-TABLE.                                            00023300
023400     PERFORM 1100-READ-USER-MASTER THRU 1100-EXIT.                00023400
023500     PERFORM 1200-STORE-USER                                      00023500
023600         UNTIL USR-EOF-REACHED.                                   00023600
023700 1000-EXIT.                                                       00023700
023800     EXIT.                                                        00023800
023900*                                                                 00023900
024000 1100-READ-USER-MASTER.                                           00024000
024100     READ USER-MASTER                                             00024100
024200         AT END MOVE 'Y' TO WS-USR-EOF.                           00024200
024300 1100-EXIT.                                                       00024300
024400     EXIT.                                                        00024400
024500*                                                                 00024500
024600 1200-STORE-USER.                                                 00024600
024700     ADD 1 TO WS-USER-COUNT.                                      00024700
024800     IF WS-USER-COUNT GREATER THAN WS-MAX-USERS                   00024800
024900         DISPLAY 'CONFPROC ABEND -- USER MASTER EXCEEDS TABLE'    00024900
025000         MOVE 16 TO RETURN-CODE                                   00025000
025100         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00025100
025200         GOBACK                                                   00025200
025300     END-IF.                                                      00025300
025400     SET WS-USER-IDX TO WS-USER-COUNT.                            00025400
025500     MOVE USR-USERNAME    TO WST-USERNAME (WS-USER-IDX).          00025500
025600     MOVE USR-REPUTATION  TO WST-REPUTATION (WS-USER-IDX).        00025600
025700     PERFORM 1100-READ-USER-MASTER THRU 1100-EXIT.                00025700
025800*                                                                 00025800
025900****************************************************************  00025900
026000*   2000-LOAD-INCIDENT-TABLE -- THE ENTIRE INCIDENT MASTER IS     00026000
026100*   HELD IN A TABLE SO EACH CONFIRMATION CAN UPDATE IT IN PLACE;  00026100
026200*   THE TABLE IS REWRITTEN TO INCIDENT-MASTER-OUT AT 4000.        00026200
026300****************************************************************  00026300
026400 2000-LOAD-INCIDENT-TABLE.                                        00026400
026500     PERFORM 2100-READ-INCIDENT-MASTER THRU 2100-EXIT.            00026500
026600     PERFORM 2200-STORE-INCIDENT                                  00026600
026700         UNTIL INC-EOF-REACHED.                                   00026700
026800 2000-EXIT.                                                       00026800
026900     EXIT.                                                        00026900
027000*                                                                 00027000
027100 2100-READ-INCIDENT-MASTER.                                       00027100
027200     READ INCIDENT-MASTER                                         00027200
027300         AT END MOVE 'Y' TO WS-INC-EOF.                           00027300
027400 2100-EXIT.                                                       00027400
027500     EXIT.                                                        00027500
027600*                                                                 00027600
027700 2200-STORE-INCIDENT.                                             00027700
027800     ADD 1 TO WS-INCIDENT-COUNT.                                  00027800
027900     IF WS-INCIDENT-COUNT GREATER THAN WS-MAX-INCIDENTS           00027900
028000         DISPLAY 'CONFPROC ABEND -- INCIDENT MASTER EXCEEDS TABLE'00028000
028100         MOVE 16 TO RETURN-CODE                                   00028100
028200         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00028200
028300         GOBACK                                                   00028300
028400     END-IF.                                                      00028400
028500     SET WS-INC-IDX TO WS-INCIDENT-COUNT.                         00028500
028600     MOVE INC-ID                  TO WST-ID (WS-INC-IDX).         00028600
028700     MOVE INC-PUBLIC-ID           TO WST-PUBLIC-ID (WS-INC-IDX).  00028700
028800     MOVE INC-TYPE                TO WST-TYPE (WS-INC-IDX).       00028800
028900     MOVE INC-DESCRIPTION         TO WST-DESCRIPTION (WS-INC-IDX).00028900
029000     MOVE INC-LATITUDE            TO WST-LATITUDE (WS-INC-IDX).   00029000
029100     MOVE INC-LONGITUDE           TO WST-LONGITUDE (WS-INC-IDX).  00029100
029200     MOVE INC-ADDRESS             TO WST-ADDRESS (WS-INC-IDX).    00029200
029300     MOVE INC-GPS-ACCURACY                                        00029300
029400                          TO WST-GPS-ACCURACY (WS-INC-IDX).       00029400
029500     MOVE INC-HAS-IMAGE           TO WST-HAS-IMAGE (WS-INC-IDX).  00029500
029600     MOVE INC-STATUS              TO WST-STATUS (WS-INC-IDX).     00029600
029700     MOVE INC-CONFIDENCE-SCORE                                    00029700
029800                          TO WST-CONFIDENCE-SCORE (WS-INC-IDX).   00029800
029900     MOVE INC-CONFIDENCE-LEVEL                                    00029900
030000                          TO WST-CONFIDENCE-LEVEL (WS-INC-IDX).   00030000
030100     MOVE INC-CONFIRMATION-COUNT                                  00030100
030200                          TO WST-CONFIRMATION-COUNT (WS-INC-IDX). 00030200
030300     MOVE INC-REPORTER-USER                                       00030300
030400                          TO WST-REPORTER-USER (WS-INC-IDX).      00030400
030500     MOVE INC-ADMIN-NOTES         TO WST-ADMIN-NOTES (WS-INC-IDX).00030500
030600     MOVE INC-CREATED-TS          TO WST-CREATED-TS (WS-INC-IDX). 00030600
030700     MOVE INC-UPDATED-TS          TO WST-UPDATED-TS (WS-INC-IDX). 00030700
030800     PERFORM 2100-READ-INCIDENT-MASTER THRU 2100-EXIT.            00030800
030900*                                                                 00030900
031000****************************************************************  00031000
031100*   3000-PROCESS-CONFIRMATIONS -- ONE PASS OVER THE CONFIRMATION  00031100
031200*   TRANSACTION FILE.                                             00031200
031300****************************************************************  00031300
031400 3000-PROCESS-CONFIRMATIONS.                                      00031400
031500     PERFORM 3100-READ-CONFIRMATION THRU 3100-EXIT.               00031500
031600     PERFORM 3200-HANDLE-ONE-CONFIRMATION                         00031600
031700         UNTIL CNF-EOF-REACHED.                                   00031700
031800 3000-EXIT.                                                       00031800
031900     EXIT.                                                        00031900
032000*                                                                 00032000
032100 3100-READ-CONFIRMATION.                                          00032100
032200     READ CONFIRMATION-FILE                                       00032200
032300         AT END MOVE 'Y' TO WS-CNF-EOF.                           00032300
032400 3100-EXIT.                                                       00032400
032500     EXIT.                                                        00032500
032600*                                                                 00032600
032700 3200-HANDLE-ONE-CONFIRMATION.                                    00032700
032800     PERFORM 3300-FIND-INCIDENT THRU 3300-EXIT.                   00032800
032900     IF NOT INCIDENT-WAS-FOUND                                    00032900
033000         ADD 1 TO WS-CNF-NOT-FOUND-CT                             00033000
033100         GO TO 3200-NEXT                                          00033100
033200     END-IF.                                                      00033200
033300     PERFORM 3400-CHECK-ALREADY-CONFIRMED THRU 3400-EXIT.         00033300
033400     IF ALREADY-CONFIRMED                                         00033400
033500         ADD 1 TO WS-CNF-REJECTED-CT                              00033500
033600         GO TO 3200-NEXT                                          00033600
033700     END-IF.                                                      00033700
033800     PERFORM 3500-ACCEPT-CONFIRMATION THRU 3500-EXIT.             00033800
033900     ADD 1 TO WS-CNF-ACCEPTED-CT.                                 00033900
034000 3200-NEXT.                                                       00034000
034100     PERFORM 3100-READ-CONFIRMATION THRU 3100-EXIT.               00034100
034200*                                                                 00034200
034300 3300-FIND-INCIDENT.                                              00034300
034400     MOVE 'N' TO WS-INCIDENT-FOUND.                               00034400
034500     MOVE 0   TO WS-HIT-IDX.                                      00034500
034600     SET WS-INC-IDX TO 1.                                         00034600
034700     PERFORM 3310-SCAN-ONE-INCIDENT                               00034700
034800         VARYING WS-INC-IDX FROM 1 BY 1                           00034800
034900         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00034900
035000 3300-EXIT.                                                       00035000
035100     EXIT.                                                        00035100
035200*                                                                 00035200
035300 3310-SCAN-ONE-INCIDENT.                                          00035300
035400     IF WST-ID (WS-INC-IDX) EQUAL TO CNF-INCIDENT-ID              00035400
035500         MOVE 'Y' TO WS-INCIDENT-FOUND                            00035500
035600         SET WS-HIT-IDX TO WS-INC-IDX                             00035600
035700     END-IF.                                                      00035700
035800*                                                                 00035800
035900 3400-CHECK-ALREADY-CONFIRMED.                                    00035900
036000     MOVE 'N' TO WS-ALREADY-CONFIRMED.                            00036000
036100     IF WS-SEEN-COUNT GREATER THAN 0                              00036100
036200         PERFORM 3410-SCAN-SEEN                                   00036200
036300             VARYING WS-SEEN-IDX FROM 1 BY 1                      00036300
036400             UNTIL WS-SEEN-IDX GREATER THAN WS-SEEN-COUNT         00036400
036500     END-IF.                                                      00036500
036600 3400-EXIT.                                                       00036600
036700     EXIT.                                                        00036700
036800*                                                                 00036800
036900 3410-SCAN-SEEN.                                                  00036900
037000     IF WSS-INCIDENT-ID (WS-SEEN-IDX) EQUAL TO CNF-INCIDENT-ID    00037000
037100         AND WSS-USERNAME (WS-SEEN-IDX) EQUAL TO CNF-USERNAME     00037100
037200         MOVE 'Y' TO WS-ALREADY-CONFIRMED                         00037200
037300     END-IF.                                                      00037300
037400*                                                                 00037400
037500 3500-ACCEPT-CONFIRMATION.                                        00037500
037600     ADD 1 TO WST-CONFIRMATION-COUNT (WS-HIT-IDX).                00037600
037700     PERFORM 3600-RESCORE-INCIDENT THRU 3600-EXIT.                00037700
037800     ADD 1 TO WS-SEEN-COUNT.                                      00037800
037900     IF WS-SEEN-COUNT GREATER THAN WS-MAX-CONFIRMS                00037900
038000         DISPLAY 'CONFPROC ABEND -- CONFIRMATION TABLE FULL'      00038000
038100         MOVE 16 TO RETURN-CODE                                   00038100
038200         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00038200
038300         GOBACK                                                   00038300
038400     END-IF.                                                      00038400
038500     SET WS-SEEN-IDX TO WS-SEEN-COUNT.                            00038500
038600     MOVE CNF-INCIDENT-ID      TO WSS-INCIDENT-ID (WS-SEEN-IDX).  00038600
038700     MOVE CNF-USERNAME         TO WSS-USERNAME (WS-SEEN-IDX).     00038700
038800     MOVE CNF-RECORD           TO CNF-REC-OUT.                    00038800
038900     WRITE CNF-REC-OUT.                                           00038900
039000 3500-EXIT.                                                       00039000
039100     EXIT.                                                        00039100
039200*                                                                 00039200
039300 3600-RESCORE-INCIDENT.                                           00039300
039400     MOVE 'NEW' TO WS-CALL-REPUTATION.                            00039400
039500     SET WS-USER-IDX TO 1.                                        00039500
039600     PERFORM 3610-SCAN-REPUTATION                                 00039600
039700         VARYING WS-USER-IDX FROM 1 BY 1                          00039700
039800         UNTIL WS-USER-IDX GREATER THAN WS-USER-COUNT.            00039800
039900     CALL 'SCORECLC' USING WST-HAS-IMAGE (WS-HIT-IDX),            00039900
040000             WST-CONFIRMATION-COUNT (WS-HIT-IDX),                 00040000
040100             WS-CALL-REPUTATION,                                  00040100
040200             WST-GPS-ACCURACY (WS-HIT-IDX),                       00040200
040300             WST-CREATED-TS (WS-HIT-IDX), WS-CURRENT-TS,          00040300
040400             WS-NEW-SCORE, WS-CALL-LEVEL.                         00040400
040500     MOVE WS-NEW-SCORE       TO WST-CONFIDENCE-SCORE (WS-HIT-IDX).00040500
040600     MOVE WS-CALL-LEVEL      TO WST-CONFIDENCE-LEVEL (WS-HIT-IDX).00040600
040700     MOVE WS-CURRENT-TS      TO WST-UPDATED-TS (WS-HIT-IDX).      00040700
040800 3600-EXIT.                                                       00040800
040900     EXIT.                                                        00040900
041000*                                                                 00041000
041100 3610-SCAN-REPUTATION.                                            00041100
041200     IF WST-USERNAME (WS-USER-IDX) EQUAL TO                       00041200
041300             WST-REPORTER-USER (WS-HIT-IDX)                       00041300
041400         MOVE WST-REPUTATION (WS-USER-IDX) TO WS-CALL-REPUTATION  00041400
041500     END-IF.                                                      00041500
041600*                                                                 00041600
041700****************************************************************  00041700
041800*   4000-WRITE-INCIDENT-MASTER -- REWRITES THE WHOLE TABLE, IN    00041800
041900*   ITS ORIGINAL SEQUENCE, BACK TO INCIDENT-MASTER-OUT.           00041900
042000****************************************************************  00042000
042100 4000-WRITE-INCIDENT-MASTER.                                      00042100
042200     IF WS-INCIDENT-COUNT EQUAL TO 0                              00042200
042300         GO TO 4000-EXIT                                          00042300
042400     END-IF.                                                      00042400
042500     PERFORM 4100-WRITE-ONE-INCIDENT                              00042500
042600         VARYING WS-INC-IDX FROM 1 BY 1                           00042600
042700         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00042700
042800 4000-EXIT.                                                       00042800
042900     EXIT.                                                        00042900
043000*                                                                 00043000
043100 4100-WRITE-ONE-INCIDENT.                                         00043100
043200     MOVE WST-ID (WS-INC-IDX)             TO INC-ID.              00043200
043300     MOVE WST-PUBLIC-ID (WS-INC-IDX)      TO INC-PUBLIC-ID.       00043300
043400     MOVE WST-TYPE (WS-INC-IDX)           TO INC-TYPE.            00043400
043500     MOVE WST-DESCRIPTION (WS-INC-IDX)    TO INC-DESCRIPTION.     00043500
043600     MOVE WST-LATITUDE (WS-INC-IDX)       TO INC-LATITUDE.        00043600
043700     MOVE WST-LONGITUDE (WS-INC-IDX)      TO INC-LONGITUDE.       00043700
043800     MOVE WST-ADDRESS (WS-INC-IDX)        TO INC-ADDRESS.         00043800
043900     MOVE WST-GPS-ACCURACY (WS-INC-IDX)   TO INC-GPS-ACCURACY.    00043900
044000     MOVE WST-HAS-IMAGE (WS-INC-IDX)      TO INC-HAS-IMAGE.       00044000
044100     MOVE WST-STATUS (WS-INC-IDX)         TO INC-STATUS.          00044100
044200     MOVE WST-CONFIDENCE-SCORE (WS-INC-IDX)                       00044200
044300                                   TO INC-CONFIDENCE-SCORE.       00044300
044400     MOVE WST-CONFIDENCE-LEVEL (WS-INC-IDX)                       00044400
044500                                   TO INC-CONFIDENCE-LEVEL.       00044500
044600     MOVE WST-CONFIRMATION-COUNT (WS-INC-IDX)                     00044600
044700                                   TO INC-CONFIRMATION-COUNT.     00044700
044800     MOVE WST-REPORTER-USER (WS-INC-IDX)  TO INC-REPORTER-USER.   00044800
044900     MOVE WST-ADMIN-NOTES (WS-INC-IDX)    TO INC-ADMIN-NOTES.     00044900
045000     MOVE WST-CREATED-TS (WS-INC-IDX)     TO INC-CREATED-TS.      00045000
045100     MOVE WST-UPDATED-TS (WS-INC-IDX)     TO INC-UPDATED-TS.      00045100
045200     MOVE INC-RECORD                      TO INC-REC-OUT.         00045200
045300     WRITE INC-REC-OUT.                                           00045300
