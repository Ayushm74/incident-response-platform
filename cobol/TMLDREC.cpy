000100******************************************************************00TMLD01
000200*    TMLDREC  --  INCIDENT TIMELINE (AUDIT TRAIL) RECORD LAYOUT.  00TMLD02
000300*    STATUPD APPENDS ONE OF THESE FOR EVERY APPLIED STATUS        00TMLD03
000400*    UPDATE; STATSRPT READS THE FILE BACK TO FIND THE LATEST      00TMLD05
000500*    RESOLVED ENTRY PER INCIDENT FOR THE RESPONSE-TIME STATISTIC. 00TMLD06
000600*                                                                 00TMLD07
000700*    MAINTENANCE LOG.                                             00TMLD08
000800*    ---------- ---- -------------------------------------------- 00TMLD09
000900*    11/14/95   DPT  ORIGINAL COPYBOOK, TICKET CIRS-228.          00TMLD10
001000*    09/09/98   RMK  Y2K -- TML-CREATED-TS WIDENED, TICKET        00TMLD11
001100*                    Y2K-0731.                                    00TMLD12
001200******************************************************************00TMLD13
001300 01  TML-RECORD.                                                  00TMLD14
001400     05  TML-ID                      PIC 9(09).                   00TMLD15
001500     05  TML-INCIDENT-ID             PIC 9(09).                   00TMLD16
001600     05  TML-STATUS                  PIC X(12).                   00TMLD17
001700     05  TML-NOTES                   PIC X(60).                   00TMLD18
001800     05  TML-UPDATED-BY              PIC X(20).                   00TMLD19
001900     05  TML-CREATED-TS              PIC 9(14).                   00TMLD20
002000     05  FILLER                      PIC X(04).                   00TMLD21
002100******************************************************************00TMLD22
002200*    ALTERNATE VIEW -- RESOLVED-ENTRY SCAN KEY, USED BY STATSRPT  00TMLD23
002300*    TO LOCATE THE LATEST RESOLVED ROW FOR EACH INCIDENT.         00TMLD24
002400******************************************************************00TMLD25
002500 01  TML-RESOLVED-KEY REDEFINES TML-RECORD.                       00TMLD26
002600     05  FILLER                      PIC X(09).                   00TMLD27
002700     05  TRK-INCIDENT-ID             PIC 9(09).                   00TMLD28
002800     05  TRK-STATUS                  PIC X(12).                   00TMLD29
002900     05  FILLER                      PIC X(80).                   00TMLD30
003000     05  TRK-CREATED-TS              PIC 9(14).                   00TMLD31
003100     05  FILLER                      PIC X(04).                   00TMLD32
