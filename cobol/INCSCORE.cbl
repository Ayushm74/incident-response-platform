000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CIRS SYSTEMS GROUP             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  INCSCORE                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. M. Kowalski                                        00000700
000800*                                                                 00000800
000900* READS THE INCIDENT MASTER, ASSIGNS A PUBLIC INCIDENT ID TO      00000900
001000* ANY RECORD THAT DOES NOT YET HAVE ONE, COMPUTES EACH            00001000
001100* INCIDENT'S CONFIDENCE SCORE AND LEVEL, REWRITES THE MASTER,     00001100
001200* THEN SCANS THE LOADED TABLE FOR LIKELY DUPLICATE REPORTS        00001200
001300* (SAME TYPE, CLOSE TOGETHER, CLOSE IN TIME) AND LISTS THEM ON    00001300
001400* THE DUPLICATE REPORT.                                           00001400
001500*                                                                 00001500
001600* A GOOD CASE FOR THE DEBUGGING LAB IF THE INCIDENT MASTER        00001600
001700* ARRIVES WITH MORE ROWS THAN WS-MAX-INCIDENTS -- WE ABEND        00001700
001800* RATHER THAN SILENTLY TRUNCATE THE RUN.                          00001800
001900****************************************************************  00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100****************************************************************  00002100
002200 PROGRAM-ID.  INCSCORE.                                           00002200
002300 AUTHOR. R. M. KOWALSKI.                                          00002300
002400 INSTALLATION. CIRS SYSTEMS GROUP.                                00002400
002500 DATE-WRITTEN. 03/18/91.                                          00002500
002600 DATE-COMPILED. 03/18/91.                                         00002600
002700 SECURITY. NON-CONFIDENTIAL.                                      00002700
002800****************************************************************  00002800
002900*   CHANGE LOG                                                    00002900
003000*   DATE       INIT  TICKET     DESCRIPTION                       00003000
003100*   ---------- ----  ---------  --------------------------------  00003100
003200*   03/18/91   RMK   CIRS-041   ORIGINAL.                         00003200
003300*   08/02/93   RMK   CIRS-114   ADDED DUPLICATE-REPORT AND THE    00003300
003400*                               DUPLICATE-PAIR SCAN.              00003400
003500*   11/14/95   DPT   CIRS-228   MOVED SCORING LOGIC OUT TO THE    00003500
003600*                               SCORECLC SUBROUTINE SO CONFPROC   00003600
003700*                               CAN SHARE IT.                     00003700
003800*   09/09/98   RMK   Y2K-0731   Y2K -- SWITCHED TO ACCEPT FROM    00003800
003900*                               DATE YYYYMMDD FOR A TRUE 4-DIGIT  00003900
004000*                               YEAR; INC-CREATED-TS/UPDATED-TS   00004000
004100*                               WIDENED TO 14 DIGITS.             00004100
004200*   04/26/01   JCS   CIRS-301   RAISED WS-MAX-INCIDENTS TO 1000   00004200
004300*                               AND ADDED THE OVERFLOW ABEND.     00004300
004400****************************************************************  00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-390.                                        00004700
004800 OBJECT-COMPUTER. IBM-390.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     UPSI-0 ON STATUS IS INS-TRACE-ON                             00005100
005200            OFF STATUS IS INS-TRACE-OFF.                          00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT INCIDENT-MASTER     ASSIGN TO INCFILE                 00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS  IS  WS-INCFILE-STATUS.                   00005700
005800     SELECT INCIDENT-MASTER-OUT ASSIGN TO INCFOUT                 00005800
005900            ACCESS IS SEQUENTIAL                                  00005900
006000            FILE STATUS  IS  WS-INCFOUT-STATUS.                   00006000
006100     SELECT USER-MASTER         ASSIGN TO USRFILE                 00006100
006200            ACCESS IS SEQUENTIAL                                  00006200
006300            FILE STATUS  IS  WS-USRFILE-STATUS.                   00006300
006400     SELECT DUPLICATE-REPORT    ASSIGN TO DUPRPT                  00006400
006500            FILE STATUS  IS  WS-DUPRPT-STATUS.                    00006500
006600****************************************************************  00006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900*                                                                 00006900
007000 FD  INCIDENT-MASTER                                              00007000
007100     RECORDING MODE IS F.                                         00007100
007200 COPY INCDREC.                                                    00007200
007300*                                                                 00007300
007400 FD  INCIDENT-MASTER-OUT                                          00007400
007500     RECORDING MODE IS F.                                         00007500
007600 01  INC-REC-OUT                    PIC X(366).                   00007600
007700*                                                                 00007700
007800 FD  USER-MASTER                                                  00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY USRDREC.                                                    00008000
008100*                                                                 00008100
008200 FD  DUPLICATE-REPORT                                             00008200
008300     RECORDING MODE IS F.                                         00008300
008400 01  DUP-REPORT-RECORD              PIC X(132).                   00008400
008500****************************************************************  00008500
008600 WORKING-STORAGE SECTION.                                         00008600
008700****************************************************************  00008700
008800 COPY TSBRKDN.                                                    00008800
008900*                                                                 00008900
009000 01  WS-ACCEPT-FIELDS.                                            00009000
009100     05  WS-ACCEPT-DATE             PIC 9(08).                    00009100
009200     05  WS-ACCEPT-TIME             PIC 9(08).                    00009200
009300     05  WS-ACCEPT-TIME-GROUPS REDEFINES WS-ACCEPT-TIME.          00009300
009400         10  WS-ACC-HH              PIC 9(02).                    00009400
009500         10  WS-ACC-MI              PIC 9(02).                    00009500
009600         10  WS-ACC-SS              PIC 9(02).                    00009600
009700         10  WS-ACC-HH-SS           PIC 9(02).                    00009700
009800     05  FILLER                     PIC X(01).                    00009800
009900*                                                                 00009900
010000 01  WS-FILE-STATUSES.                                            00010000
010100     05  WS-INCFILE-STATUS          PIC X(02)  VALUE SPACES.      00010100
010200     05  WS-INCFOUT-STATUS          PIC X(02)  VALUE SPACES.      00010200
010300     05  WS-USRFILE-STATUS          PIC X(02)  VALUE SPACES.      00010300
010400     05  WS-DUPRPT-STATUS           PIC X(02)  VALUE SPACES.      00010400
010500     05  FILLER                     PIC X(01).                    00010500
010600*                                                                 00010600
010700 01  WS-SWITCHES.                                                 00010700
010800     05  WS-INC-EOF                 PIC X(01)  VALUE 'N'.         00010800
010900         88  INC-EOF-REACHED               VALUE 'Y'.             00010900
011000     05  WS-USR-EOF                 PIC X(01)  VALUE 'N'.         00011000
011100         88  USR-EOF-REACHED               VALUE 'Y'.             00011100
011200     05  FILLER                     PIC X(01).                    00011200
011300*                                                                 00011300
011400 01  WS-COUNTERS.                                                 00011400
011500     05  WS-MAX-INCIDENTS           PIC S9(04)  COMP VALUE +1000. 00011500
011600     05  WS-MAX-USERS               PIC S9(04)  COMP VALUE +500.  00011600
011700     05  WS-INCIDENT-COUNT          PIC S9(04)  COMP VALUE +0.    00011700
011800     05  WS-USER-COUNT              PIC S9(04)  COMP VALUE +0.    00011800
011900     05  WS-SEQUENCE-COUNTER        PIC S9(04)  COMP VALUE +0.    00011900
012000     05  WS-PAIR-I                  PIC S9(04)  COMP.             00012000
012100     05  WS-PAIR-J                  PIC S9(04)  COMP.             00012100
012200     05  WS-DUP-PAIR-COUNT          PIC S9(05)  COMP VALUE +0.    00012200
012300     05  FILLER                     PIC X(01).                    00012300
012400*                                                                 00012400
012500 01  WS-PUBLIC-ID-WORK.                                           00012500
012600     05  WS-SEQ-EDIT                PIC 9(04).                    00012600
012700     05  WS-PUBLIC-ID-BUILD         PIC X(23).                    00012700
012800     05  FILLER                     PIC X(01).                    00012800
012900*                                                                 00012900
013000 01  WS-USER-TABLE.                                               00013000
013100     05  WS-USER-ENTRY OCCURS 500 TIMES INDEXED BY WS-USER-IDX.   00013100
013200         10  WST-USERNAME           PIC X(20).                    00013200
013300         10  WST-REPUTATION         PIC X(10).                    00013300
013400         10  FILLER                 PIC X(01).                    00013400
013500*                                                                 00013500
013600 01  WS-INCIDENT-TABLE.                                           00013600
013700     05  WS-INCIDENT-ENTRY OCCURS 1000 TIMES                      00013700
013800                          INDEXED BY WS-INC-IDX.                  00013800
013900         10  WST-ID                 PIC 9(09).                    00013900
014000         10  WST-PUBLIC-ID          PIC X(23).                    00014000
014100         10  WST-TYPE               PIC X(14).                    00014100
014200         10  WST-DESCRIPTION        PIC X(100).                   00014200
014300         10  WST-LATITUDE           PIC S9(03)V9(06).             00014300
014400         10  WST-LONGITUDE          PIC S9(03)V9(06).             00014400
014500         10  WST-ADDRESS            PIC X(60).                    00014500
014600         10  WST-GPS-ACCURACY       PIC 9(05)V99.                 00014600
014700         10  WST-HAS-IMAGE          PIC X(01).                    00014700
014800         10  WST-STATUS             PIC X(12).                    00014800
014900         10  WST-CONFIDENCE-SCORE   PIC 9(03).                    00014900
015000         10  WST-CONFIDENCE-LEVEL   PIC X(06).                    00015000
015100         10  WST-CONFIRMATION-COUNT PIC 9(03).                    00015100
015200         10  WST-REPORTER-USER      PIC X(20).                    00015200
015300         10  WST-ADMIN-NOTES        PIC X(60).                    00015300
015400         10  WST-CREATED-TS         PIC 9(14).                    00015400
015500         10  WST-UPDATED-TS         PIC 9(14).                    00015500
015600         10  FILLER                 PIC X(02).                    00015600
015700*                                                                 00015700
015800 01  WS-CALL-FIELDS.                                              00015800
015900     05  WS-CALL-REPUTATION         PIC X(10)  VALUE 'NEW'.       00015900
016000     05  WS-CALL-LEVEL              PIC X(06).                    00016000
016100     05  WS-DISTANCE-KM             PIC S9(05)V99.                00016100
016200     05  WS-MINUTES-APART           PIC S9(07)  COMP.             00016200
016300     05  WS-SECONDS-APART           PIC S9(11)  COMP.             00016300
016400     05  FILLER                     PIC X(01).                    00016400
016500*                                                                 00016500
016600 01  DUP-HEADING-1.                                               00016600
016700     05  FILLER                     PIC X(40)                     00016700
016800                VALUE 'DUPLICATE INCIDENT REPORT   RUN DATE: '.   00016800
016900     05  DUP-HDG-MM                 PIC 99.                       00016900
017000     05  FILLER                     PIC X(01)  VALUE '/'.         00017000
017100     05  DUP-HDG-DD                 PIC 99.                       00017100
017200     05  FILLER                     PIC X(01)  VALUE '/'.         00017200
017300     05  DUP-HDG-YYYY               PIC 9(04).                    00017300
017400     05  FILLER                     PIC X(42)  VALUE SPACES.      00017400
017500*                                                                 00017500
017600 01  DUP-HEADING-2.                                               00017600
017700     05  FILLER                     PIC X(23)                     00017700
017800                VALUE 'PUBLIC ID A            '.                  00017800
017900     05  FILLER                     PIC X(23)                     00017900
018000                VALUE 'PUBLIC ID B            '.                  00018000
018100     05  FILLER                     PIC X(14)                     00018100
018200                VALUE 'TYPE          '.                           00018200
018300     05  FILLER                     PIC X(12)                     00018300
018400                VALUE 'DIST (KM)   '.                             00018400
018500     05  FILLER                     PIC X(12)                     00018500
018600                VALUE 'MINS APART  '.                             00018600
018700     05  FILLER                     PIC X(48) VALUE SPACES.       00018700
018800*                                                                 00018800
018900 01  DUP-DETAIL-LINE.                                             00018900
019000     05  DUP-DTL-PUBLIC-A           PIC X(23).                    00019000
019100     05  DUP-DTL-PUBLIC-B           PIC X(23).                    00019100
019200     05  DUP-DTL-TYPE               PIC X(14).                    00019200
019300     05  DUP-DTL-DISTANCE           PIC ZZ9.99.                   00019300
019400     05  FILLER                     PIC X(05)  VALUE SPACES.      00019400
019500     05  DUP-DTL-MINUTES            PIC ZZZ,ZZ9.                  00019500
019600     05  FILLER                     PIC X(44)  VALUE SPACES.      00019600
019700*                                                                 00019700
019800 01  DUP-TOTAL-LINE.                                              00019800
019900     05  FILLER                     PIC X(30)                     00019900
020000                VALUE 'TOTAL DUPLICATE PAIRS FOUND: '.            00020000
020100     05  DUP-TOT-PAIRS              PIC ZZZ,ZZ9.                  00020100
020200     05  FILLER                     PIC X(95)  VALUE SPACES.      00020200
020300****************************************************************  00020300
020400 PROCEDURE DIVISION.                                              00020400
020500****************************************************************  00020500
020600*                                                                 00020600
020700 0000-MAIN.                                                       00020700
020800     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-EXIT.               00020800
020900     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                      00020900
021000     PERFORM 0750-INIT-REPORT THRU 0750-EXIT.                     00021000
021100     PERFORM 1000-LOAD-USER-TABLE THRU 1000-EXIT.                 00021100
021200     PERFORM 2000-LOAD-AND-SCORE THRU 2000-EXIT.                  00021200
021300     PERFORM 5000-DETECT-DUPLICATES THRU 5000-EXIT.               00021300
021400     PERFORM 5900-REPORT-DUP-TOTAL THRU 5900-EXIT.                00021400
021500     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                     00021500
021600     GOBACK.                                                      00021600
021700*                                                                 00021700
021800 0100-GET-RUN-TIMESTAMP.                                          00021800
021900     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                    00021900
022000     ACCEPT WS-ACCEPT-TIME FROM TIME.                             00022000
022100     MOVE WS-ACCEPT-DATE (1:4)       TO WS-CUR-YYYY.              00022100
022200     MOVE WS-ACCEPT-DATE (5:2)       TO WS-CUR-MM.                00022200
022300     MOVE WS-ACCEPT-DATE (7:2)       TO WS-CUR-DD.                00022300
022400     MOVE WS-ACC-HH                  TO WS-CUR-HH.                00022400
022500     MOVE WS-ACC-MI                 TO WS-CUR-MI.                 00022500
022600     MOVE WS-ACC-SS                 TO WS-CUR-SS.                 00022600
022700     DISPLAY 'INCSCORE STARTED -- RUN TIMESTAMP = ' WS-CURRENT-TS.00022700
022800 0100-EXIT.                                                       00022800
022900     EXIT.                                                        00022900
023000*                                                                 00023000
023100 0700-OPEN-FILES.                                                 00023100
023200     OPEN INPUT  INCIDENT-MASTER                                  00023200
023300                 USER-MASTER                                      00023300
023400          OUTPUT INCIDENT-MASTER-OUT                              00023400
023500                 DUPLICATE-REPORT.                                00023500
023600     IF WS-INCFILE-STATUS NOT = '00'                              00023600
023700         DISPLAY 'ERROR OPENING INCIDENT MASTER. RC: '            00023700
023800                 WS-INCFILE-STATUS                                00023800
023900         MOVE 16 TO RETURN-CODE                                   00023900
024000         MOVE 'Y' TO WS-INC-EOF                                   00024000
024100     END-IF.                                                      00024100
024200     IF WS-USRFILE-STATUS NOT = '00'                              00024200
024300         DISPLAY 'ERROR OPENING USER MASTER. RC: '                00024300
024400                 WS-USRFILE-STATUS                                00024400
024500         MOVE 16 TO RETURN-CODE                                   00024500
024600         MOVE 'Y' TO WS-USR-EOF                                   00024600
024700     END-IF.                                                      00024700
024800 0700-EXIT.                                                       00024800
024900     EXIT.                                                        00024900
025000*                                                                 00025000
025100 0750-INIT-REPORT.                                                00025100
025200     MOVE WS-CUR-MM   TO DUP-HDG-MM.                              00025200
025300     MOVE WS-CUR-DD   TO DUP-HDG-DD.                              00025300
025400     MOVE WS-CUR-YYYY TO DUP-HDG-YYYY.                            00025400
025500     WRITE DUP-REPORT-RECORD FROM DUP-HEADING-1 AFTER PAGE.       00025500
025600     WRITE DUP-REPORT-RECORD FROM DUP-HEADING-2 AFTER 2.          00025600
025700 0750-EXIT.                                                       00025700
025800     EXIT.                                                        00025800
025900*                                                                 00025900
026000 0790-CLOSE-FILES.                                                00026000
026100     CLOSE INCIDENT-MASTER                                        00026100
026200           INCIDENT-MASTER-OUT                                    00026200
026300           USER-MASTER                                            00026300
026400           DUPLICATE-REPORT.                                      00026400
026500 0790-EXIT.                                                       00026500
026600     EXIT.                                                        00026600
026700*                                                                 00026700
026800****************************************************************  00026800
026900*   1000-LOAD-USER-TABLE -- USER MASTER IS READ ENTIRE INTO A     00026900
027000*   WORKING-STORAGE TABLE SO SCORING CAN LOOK UP A REPORTER'S     00027000
027100*   REPUTATION WITHOUT A KEYED FILE.                              00027100
027200****************************************************************  00027200
027300 1000-LOAD-USER-TABLE.                                            00027300
027400     PERFORM 1100-READ-USER-MASTER THRU 1100-EXIT.                00027400
027500     PERFORM 1200-STORE-USER                                      00027500
027600         UNTIL USR-EOF-REACHED.                                   00027600
027700 1000-EXIT.                                                       00027700
027800     EXIT.                                                        00027800
027900*                                                                 00027900
028000 1100-READ-USER-MASTER.                                           00028000
028100     READ USER-MASTER                                             00028100
028200         AT END MOVE 'Y' TO WS-USR-EOF.                           00028200
028300 1100-EXIT.                                                       00028300
028400     EXIT.                                                        00028400
028500*                                                                 00028500
028600 1200-STORE-USER.                                                 00028600
028700     ADD 1 TO WS-USER-COUNT.                                      00028700
028800     IF WS-USER-COUNT GREATER THAN WS-MAX-USERS                   00028800
028900         DISPLAY 'INCSCORE ABEND -- USER MASTER EXCEEDS TABLE'    00028900
029000         MOVE 16 TO RETURN-CODE                                   00029000
029100         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00029100
029200         GOBACK                                                   00029200
029300     END-IF.                                                      00029300
029400     SET WS-USER-IDX TO WS-USER-COUNT.                            00029400
029500     MOVE USR-USERNAME   TO WST-USERNAME (WS-USER-IDX).           00029500
029600     MOVE USR-REPUTATION TO WST-REPUTATION (WS-USER-IDX).         00029600
029700     PERFORM 1100-READ-USER-MASTER THRU 1100-EXIT.                00029700
029800*                                                                 00029800
029900****************************************************************  00029900
030000*   2000-LOAD-AND-SCORE -- READS EACH INCIDENT, ASSIGNS A PUBLIC  00030000
030100*   ID IF NEEDED, SCORES IT, STORES IT IN THE TABLE, AND REWRITES 00030100
030200*   IT IMMEDIATELY TO INCIDENT-MASTER-OUT.                        00030200
030300****************************************************************  00030300
030400 2000-LOAD-AND-SCORE.                                             00030400
030500     PERFORM 2100-READ-INCIDENT-MASTER THRU 2100-EXIT.            00030500
030600     PERFORM 2200-SCORE-ONE-INCIDENT                              00030600
030700         UNTIL INC-EOF-REACHED.                                   00030700
030800 2000-EXIT.                                                       00030800
030900     EXIT.                                                        00030900
031000*                                                                 00031000
031100 2100-READ-INCIDENT-MASTER.                                       00031100
031200     READ INCIDENT-MASTER                                         00031200
031300         AT END MOVE 'Y' TO WS-INC-EOF.                           00031300
031400 2100-EXIT.                                                       00031400
031500     EXIT.                                                        00031500
031600*                                                                 00031600
031700 2200-SCORE-ONE-INCIDENT.                                         00031700
031800     ADD 1 TO WS-INCIDENT-COUNT.                                  00031800
031900     IF WS-INCIDENT-COUNT GREATER THAN WS-MAX-INCIDENTS           00031900
032000         DISPLAY 'INCSCORE ABEND -- INCIDENT MASTER EXCEEDS TABLE'00032000
032100         MOVE 16 TO RETURN-CODE                                   00032100
032200         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00032200
032300         GOBACK                                                   00032300
032400     END-IF.                                                      00032400
032500     IF INC-PUBLIC-ID EQUAL TO SPACES                             00032500
032600         PERFORM 2300-ASSIGN-PUBLIC-ID THRU 2300-EXIT             00032600
032700     END-IF.                                                      00032700
032800     PERFORM 2400-LOOKUP-REPUTATION THRU 2400-EXIT.               00032800
032900     CALL 'SCORECLC' USING INC-HAS-IMAGE, INC-CONFIRMATION-COUNT, 00032900
033000             WS-CALL-REPUTATION, INC-GPS-ACCURACY, INC-CREATED-TS,00033000
033100             WS-CURRENT-TS, INC-CONFIDENCE-SCORE, WS-CALL-LEVEL.  00033100
033200     MOVE WS-CALL-LEVEL          TO INC-CONFIDENCE-LEVEL.         00033200
033300     MOVE WS-CURRENT-TS          TO INC-UPDATED-TS.               00033300
033400     SET WS-INC-IDX TO WS-INCIDENT-COUNT.                         00033400
033500     MOVE INC-ID                 TO WST-ID (WS-INC-IDX).          00033500
033600     MOVE INC-PUBLIC-ID          TO WST-PUBLIC-ID (WS-INC-IDX).   00033600
033700     MOVE INC-TYPE               TO WST-TYPE (WS-INC-IDX).        00033700
033800     MOVE INC-DESCRIPTION        TO WST-DESCRIPTION (WS-INC-IDX). 00033800
033900     MOVE INC-LATITUDE           TO WST-LATITUDE (WS-INC-IDX).    00033900
034000     MOVE INC-LONGITUDE          TO WST-LONGITUDE (WS-INC-IDX).   00034000
034100     MOVE INC-ADDRESS            TO WST-ADDRESS (WS-INC-IDX).     00034100
034200     MOVE INC-GPS-ACCURACY       TO WST-GPS-ACCURACY (WS-INC-IDX).00034200
034300     MOVE INC-HAS-IMAGE          TO WST-HAS-IMAGE (WS-INC-IDX).   00034300
034400     MOVE INC-STATUS             TO WST-STATUS (WS-INC-IDX).      00034400
034500     MOVE INC-CONFIDENCE-SCORE                                    00034500
034600                          TO WST-CONFIDENCE-SCORE (WS-INC-IDX).   00034600
034700     MOVE INC-CONFIDENCE-LEVEL                                    00034700
034800                          TO WST-CONFIDENCE-LEVEL (WS-INC-IDX).   00034800
034900     MOVE INC-CONFIRMATION-COUNT                                  00034900
035000                          TO WST-CONFIRMATION-COUNT (WS-INC-IDX). 00035000
035100     MOVE INC-REPORTER-USER                                       00035100
035200                          TO WST-REPORTER-USER (WS-INC-IDX).      00035200
035300     MOVE INC-ADMIN-NOTES        TO WST-ADMIN-NOTES (WS-INC-IDX). 00035300
035400     MOVE INC-CREATED-TS         TO WST-CREATED-TS (WS-INC-IDX).  00035400
035500     MOVE INC-UPDATED-TS         TO WST-UPDATED-TS (WS-INC-IDX).  00035500
035600     MOVE INC-RECORD             TO INC-REC-OUT.                  00035600
035700     WRITE INC-REC-OUT.                                           00035700
035800     PERFORM 2100-READ-INCIDENT-MASTER THRU 2100-EXIT.            00035800
035900*                                                                 00035900
036000 2300-ASSIGN-PUBLIC-ID.                                           00036000
036100     ADD 1 TO WS-SEQUENCE-COUNTER.                                00036100
036200     MOVE WS-SEQUENCE-COUNTER    TO WS-SEQ-EDIT.                  00036200
036300     MOVE WS-CURRENT-TS          TO INC-CREATED-TS.               00036300
036400     STRING 'INC-' DELIMITED BY SIZE                              00036400
036500            WS-CURRENT-TS        DELIMITED BY SIZE                00036500
036600            '-'                  DELIMITED BY SIZE                00036600
036700            WS-SEQ-EDIT          DELIMITED BY SIZE                00036700
036800            INTO WS-PUBLIC-ID-BUILD.                              00036800
036900     MOVE WS-PUBLIC-ID-BUILD     TO INC-PUBLIC-ID.                00036900
037000 2300-EXIT.                                                       00037000
037100     EXIT.                                                        00037100
037200*                                                                 00037200
037300 2400-LOOKUP-REPUTATION.                                          00037300
037400     MOVE 'NEW'                  TO WS-CALL-REPUTATION.           00037400
037500     SET WS-USER-IDX TO 1.                                        00037500
037600     PERFORM 2410-SCAN-ONE-USER                                   00037600
037700         VARYING WS-USER-IDX FROM 1 BY 1                          00037700
037800         UNTIL WS-USER-IDX GREATER THAN WS-USER-COUNT.            00037800
037900 2400-EXIT.                                                       00037900
038000     EXIT.                                                        00038000
038100*                                                                 00038100
038200 2410-SCAN-ONE-USER.                                              00038200
038300     IF WST-USERNAME (WS-USER-IDX) EQUAL TO INC-REPORTER-USER     00038300
038400         MOVE WST-REPUTATION (WS-USER-IDX) TO WS-CALL-REPUTATION  00038400
038500     END-IF.                                                      00038500
038600*                                                                 00038600
038700****************************************************************  00038700
038800*   5000-DETECT-DUPLICATES -- COMPARES EVERY PAIR OF LOADED,      00038800
038900*   NON-FALSE INCIDENTS OF THE SAME TYPE.  A PAIR IS FLAGGED WHEN 00038900
039000*   THEY ARE WITHIN 300 METERS AND 10 MINUTES OF EACH OTHER.      00039000
039100****************************************************************  00039100
039200 5000-DETECT-DUPLICATES.                                          00039200
039300     IF WS-INCIDENT-COUNT LESS THAN 2                             00039300
039400         GO TO 5000-EXIT                                          00039400
039500     END-IF.                                                      00039500
039600     PERFORM 5100-OUTER-LOOP THRU 5100-EXIT                       00039600
039700         VARYING WS-PAIR-I FROM 1 BY 1                            00039700
039800         UNTIL WS-PAIR-I GREATER THAN WS-INCIDENT-COUNT.          00039800
039900 5000-EXIT.                                                       00039900
040000     EXIT.                                                        00040000
040100*                                                                 00040100
040200 5100-OUTER-LOOP.                                                 00040200
040300     COMPUTE WS-PAIR-J = WS-PAIR-I + 1.                           00040300
040400     PERFORM 5200-INNER-LOOP THRU 5200-EXIT                       00040400
040500         VARYING WS-PAIR-J FROM WS-PAIR-J BY 1                    00040500
040600         UNTIL WS-PAIR-J GREATER THAN WS-INCIDENT-COUNT.          00040600
040700 5100-EXIT.                                                       00040700
040800     EXIT.                                                        00040800
040900*                                                                 00040900
041000 5200-INNER-LOOP.                                                 00041000
041100     SET WS-INC-IDX TO WS-PAIR-I.                                 00041100
041200     IF WST-STATUS (WS-PAIR-I) EQUAL TO 'FALSE'                   00041200
041300         GO TO 5200-EXIT                                          00041300
041400     END-IF.                                                      00041400
041500     IF WST-STATUS (WS-PAIR-J) EQUAL TO 'FALSE'                   00041500
041600         GO TO 5200-EXIT                                          00041600
041700     END-IF.                                                      00041700
041800     IF WST-TYPE (WS-PAIR-I) NOT EQUAL TO WST-TYPE (WS-PAIR-J)    00041800
041900         GO TO 5200-EXIT                                          00041900
042000     END-IF.                                                      00042000
042100     CALL 'GCDIST' USING WST-LATITUDE (WS-PAIR-I),                00042100
042200             WST-LONGITUDE (WS-PAIR-I), WST-LATITUDE (WS-PAIR-J), 00042200
042300             WST-LONGITUDE (WS-PAIR-J), WS-DISTANCE-KM.           00042300
042400     IF WS-DISTANCE-KM GREATER THAN 0.3                           00042400
042500         GO TO 5200-EXIT                                          00042500
042600     END-IF.                                                      00042600
042700     CALL 'DTSECS' USING WST-CREATED-TS (WS-PAIR-I),              00042700
042800             WST-CREATED-TS (WS-PAIR-J), WS-SECONDS-APART.        00042800
042900     IF WS-SECONDS-APART LESS THAN 0                              00042900
043000         COMPUTE WS-SECONDS-APART = WS-SECONDS-APART * -1         00043000
043100     END-IF.                                                      00043100
043200     COMPUTE WS-MINUTES-APART = WS-SECONDS-APART / 60.            00043200
043300     IF WS-MINUTES-APART GREATER THAN 10                          00043300
043400         GO TO 5200-EXIT                                          00043400
043500     END-IF.                                                      00043500
043600     ADD 1 TO WS-DUP-PAIR-COUNT.                                  00043600
043700     MOVE WST-PUBLIC-ID (WS-PAIR-I)  TO DUP-DTL-PUBLIC-A.         00043700
043800     MOVE WST-PUBLIC-ID (WS-PAIR-J)  TO DUP-DTL-PUBLIC-B.         00043800
043900     MOVE WST-TYPE (WS-PAIR-I)       TO DUP-DTL-TYPE.             00043900
044000     MOVE WS-DISTANCE-KM             TO DUP-DTL-DISTANCE.         00044000
044100     MOVE WS-MINUTES-APART           TO DUP-DTL-MINUTES.          00044100
044200     WRITE DUP-REPORT-RECORD FROM DUP-DETAIL-LINE.                00044200
044300 5200-EXIT.                                                       00044300
044400     EXIT.                                                        00044400
044500*                                                                 00044500
044600 5900-REPORT-DUP-TOTAL.                                           00044600
044700     MOVE WS-DUP-PAIR-COUNT          TO DUP-TOT-PAIRS.            00044700
044800     WRITE DUP-REPORT-RECORD FROM DUP-TOTAL-LINE AFTER 2.         00044800
044900 5900-EXIT.                                                       00044900
045000     EXIT.                                                        00045000
