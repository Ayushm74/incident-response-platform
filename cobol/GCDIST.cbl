000100***************************************************************** 00000100
000200*   GCDIST -- GREAT-CIRCLE DISTANCE SUBROUTINE                    00000200
000300*                                                                 00000300
000400*   AUTHOR :  R. M. KOWALSKI                                      00000400
000500*                                                                 00000500
000600*   RETURNS THE GREAT-CIRCLE DISTANCE IN KILOMETERS BETWEEN TWO   00000600
000700*   LATITUDE/LONGITUDE POINTS, USING THE LAW-OF-COSINES FORM      00000700
000800*                                                                 00000800
000900*       DIST = 6371 * ACOS( COS(LAT1)*COS(LAT2)*COS(LON2-LON1)    00000900
001000*                            + SIN(LAT1)*SIN(LAT2) )              00001000
001100*                                                                 00001100
001200*   THIS SHOP DOES NOT TRUST THE COMPILER'S INTRINSIC FUNCTION    00001200
001300*   LIBRARY FOR TRIG WORK, SO COS AND SIN ARE OUR OWN MACLAURIN   00001300
001400*   SERIES (PARAGRAPHS 3000/4000) AND THE ARC-COSINE IS RECOVERED 00001400
001500*   FROM THE SMALL-ANGLE IDENTITY ACOS(1-E) = SQRT(2E) * (1 +     00001500
001600*   E/12 + 3*E*E/160), WHICH IS ACCURATE TO WELL PAST OUR 2-      00001600
001700*   DECIMAL REPORTING PRECISION FOR ANY TWO POINTS WITHIN A FEW   00001700
001800*   HUNDRED KILOMETERS OF EACH OTHER -- WHICH COVERS EVERY CALLER 00001800
001900*   WE HAVE (DUPLICATE DETECTION AND THE RADIUS QUERY).  DOING IT 00001900
002000*   THIS WAY ALSO SIDESTEPS THE NEWTON-RAPHSON INSTABILITY YOU GET00002000
002100*   TRYING TO INVERT COSINE NEAR 1.0, WHICH IS EXACTLY WHERE OUR  00002100
002200*   NEAR-DUPLICATE CASES LAND.  SQUARE ROOT IS OUR OWN NEWTON     00002200
002300*   ITERATION TOO (PARAGRAPH 6000).                               00002300
002400***************************************************************** 00002400
002500 IDENTIFICATION DIVISION.                                         00002500
002600***************************************************************** 00002600
002700 PROGRAM-ID.  GCDIST.                                             00002700
002800 AUTHOR. R. M. KOWALSKI.                                          00002800
002900 INSTALLATION. CIRS SYSTEMS GROUP.                                00002900
003000 DATE-WRITTEN. 02/24/92.                                          00003000
003100 DATE-COMPILED. 02/24/92.                                         00003100
003200 SECURITY. NON-CONFIDENTIAL.                                      00003200
003300***************************************************************** 00003300
003400*   CHANGE LOG                                                    00003400
003500*   DATE       INIT  TICKET     DESCRIPTION                       00003500
003600*   ---------- ----  ---------  --------------------------------  00003600
003700*   02/24/92   RMK   CIRS-091   ORIGINAL.                         00003700
003800*   07/19/95   DPT   CIRS-233   WIDENED THE TRIG WORK FIELDS TO   00003800
003900*                               9 DECIMAL PLACES -- 6 WAS NOT     00003900
004000*                               ENOUGH PRECISION ONCE DISPATCH    00004000
004100*                               STARTED FLAGGING SUB-CITY-BLOCK   00004100
004200*                               DUPLICATES.                       00004200
004300*   09/09/98   RMK   Y2K-0731   NO DATE FIELDS IN THIS ROUTINE -- 00004300
004400*                               REVIEWED AND CLEARED FOR Y2K.     00004400
004500*   04/26/01   JCS   CIRS-301   ADDED GCD-LAT1-PARTS/GCD-LON1-    00004500
004600*                               PARTS AND THE MATCHING LAT2/LON2  00004600
004700*                               TRACE VIEWS FOR THE UPSI-0 DEBUG  00004700
004800*                               DISPLAY USED WHILE CHASING THE    00004800
004900*                               DUPLICATE-REPORT MISMATCHES.      00004900
005000***************************************************************** 00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-390.                                        00005300
005400 OBJECT-COMPUTER. IBM-390.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     UPSI-0 ON STATUS IS GCD-TRACE-ON                             00005600
005700            OFF STATUS IS GCD-TRACE-OFF.                          00005700
005800***************************************************************** 00005800
005900 DATA DIVISION.                                                   00005900
006000 WORKING-STORAGE SECTION.                                         00006000
006100***************************************************************** 00006100
006200 01  WS-CONSTANTS.                                                00006200
006300     05  WS-PI                     PIC S9V9(9) VALUE 3.141592654. 00006300
006400     05  WS-DEG-TO-RAD             PIC S9V9(9) VALUE 0.017453293. 00006400
006500     05  WS-EARTH-RADIUS-KM        PIC S9(05)  VALUE 6371.        00006500
006600*                                                                 00006600
006700 01  WS-RADIAN-FIELDS.                                            00006700
006800     05  WS-LAT1-RAD               PIC S9(03)V9(09).              00006800
006900     05  WS-LAT2-RAD               PIC S9(03)V9(09).              00006900
007000     05  WS-LON1-RAD               PIC S9(03)V9(09).              00007000
007100     05  WS-LON2-RAD               PIC S9(03)V9(09).              00007100
007200     05  WS-DLON-RAD               PIC S9(03)V9(09).              00007200
007300*                                                                 00007300
007400 01  WS-TRIG-RESULTS.                                             00007400
007500     05  WS-COS-LAT1               PIC S9V9(09).                  00007500
007600     05  WS-COS-LAT2               PIC S9V9(09).                  00007600
007700     05  WS-COS-DLON               PIC S9V9(09).                  00007700
007800     05  WS-SIN-LAT1               PIC S9V9(09).                  00007800
007900     05  WS-SIN-LAT2               PIC S9V9(09).                  00007900
008000*                                                                 00008000
008100 01  WS-TRIG-WORK-AREA.                                           00008100
008200     05  WS-TRIG-ANGLE             PIC S9(03)V9(09).              00008200
008300     05  WS-TRIG-COS               PIC S9V9(09).                  00008300
008400     05  WS-TRIG-SIN               PIC S9V9(09).                  00008400
008500     05  WS-TRIG-TERM              PIC S9V9(14).                  00008500
008600     05  WS-TRIG-SUM               PIC S9V9(14).                  00008600
008700     05  WS-TRIG-XSQ               PIC S9V9(14).                  00008700
008800     05  WS-TRIG-K                 PIC S9(03)  COMP.              00008800
008900     05  WS-TRIG-DENOM             PIC S9(09)  COMP.              00008900
009000*                                                                 00009000
009100 01  WS-ARC-FIELDS.                                               00009100
009200     05  WS-COSVAL                 PIC S9V9(09).                  00009200
009300     05  WS-E-VALUE                PIC S9V9(09).                  00009300
009400     05  WS-E-SQUARED              PIC S9V9(09).                  00009400
009500     05  WS-CORRECTION             PIC S9V9(09).                  00009500
009600     05  WS-CENTRAL-ANGLE          PIC S9V9(09).                  00009600
009700*                                                                 00009700
009800 01  WS-SQRT-WORK-AREA.                                           00009800
009900     05  WS-SQRT-INPUT             PIC S9V9(09).                  00009900
010000     05  WS-SQRT-GUESS             PIC S9V9(09).                  00010000
010100     05  WS-SQRT-NEW-GUESS         PIC S9V9(09).                  00010100
010200     05  WS-SQRT-ITER              PIC S9(03)  COMP.              00010200
010300*                                                                 00010300
010400 01  WS-TRACE-DIST-AREA.                                          00010400
010500     05  WS-TRACE-DIST             PIC S9(05)V99.                 00010500
010600***************************************************************** 00010600
010700 LINKAGE SECTION.                                                 00010700
010800***************************************************************** 00010800
010900 01  GCD-LAT1                      PIC S9(03)V9(06).              00010900
011000 01  GCD-LAT1-PARTS REDEFINES GCD-LAT1.                           00011000
011100     05  LAT1-DEGREES              PIC S9(03).                    00011100
011200     05  LAT1-FRACTION             PIC 9(06).                     00011200
011300*                                                                 00011300
011400 01  GCD-LON1                      PIC S9(03)V9(06).              00011400
011500 01  GCD-LON1-PARTS REDEFINES GCD-LON1.                           00011500
011600     05  LON1-DEGREES              PIC S9(03).                    00011600
011700     05  LON1-FRACTION             PIC 9(06).                     00011700
011800*                                                                 00011800
011900 01  GCD-LAT2                      PIC S9(03)V9(06).              00011900
012000 01  GCD-LAT2-PARTS REDEFINES GCD-LAT2.                           00012000
012100     05  LAT2-DEGREES              PIC S9(03).                    00012100
012200     05  LAT2-FRACTION             PIC 9(06).                     00012200
012300*                                                                 00012300
012400 01  GCD-LON2                      PIC S9(03)V9(06).              00012400
012500 01  GCD-LON2-PARTS REDEFINES GCD-LON2.                           00012500
012600     05  LON2-DEGREES              PIC S9(03).                    00012600
012700     05  LON2-FRACTION             PIC 9(06).                     00012700
012800*                                                                 00012800
012900 01  GCD-DISTANCE-KM               PIC S9(05)V99.                 00012900
013000***************************************************************** 00013000
013100 PROCEDURE DIVISION USING GCD-LAT1, GCD-LON1, GCD-LAT2, GCD-LON2, 00013100
013200                          GCD-DISTANCE-KM.                        00013200
013300***************************************************************** 00013300
013400*                                                                 00013400
013500 0000-MAIN.                                                       00013500
013600     COMPUTE WS-LAT1-RAD = GCD-LAT1 * WS-DEG-TO-RAD.              00013600
013700     COMPUTE WS-LAT2-RAD = GCD-LAT2 * WS-DEG-TO-RAD.              00013700
013800     COMPUTE WS-LON1-RAD = GCD-LON1 * WS-DEG-TO-RAD.              00013800
013900     COMPUTE WS-LON2-RAD = GCD-LON2 * WS-DEG-TO-RAD.              00013900
014000     COMPUTE WS-DLON-RAD = WS-LON2-RAD - WS-LON1-RAD.             00014000
014100*                                                                 00014100
014200     MOVE WS-LAT1-RAD     TO WS-TRIG-ANGLE.                       00014200
014300     PERFORM 3000-COMPUTE-COS THRU 3000-EXIT.                     00014300
014400     MOVE WS-TRIG-COS     TO WS-COS-LAT1.                         00014400
014500     PERFORM 4000-COMPUTE-SIN THRU 4000-EXIT.                     00014500
014600     MOVE WS-TRIG-SIN     TO WS-SIN-LAT1.                         00014600
014700*                                                                 00014700
014800     MOVE WS-LAT2-RAD     TO WS-TRIG-ANGLE.                       00014800
014900     PERFORM 3000-COMPUTE-COS THRU 3000-EXIT.                     00014900
015000     MOVE WS-TRIG-COS     TO WS-COS-LAT2.                         00015000
015100     PERFORM 4000-COMPUTE-SIN THRU 4000-EXIT.                     00015100
015200     MOVE WS-TRIG-SIN     TO WS-SIN-LAT2.                         00015200
015300*                                                                 00015300
015400     MOVE WS-DLON-RAD     TO WS-TRIG-ANGLE.                       00015400
015500     PERFORM 3000-COMPUTE-COS THRU 3000-EXIT.                     00015500
015600     MOVE WS-TRIG-COS     TO WS-COS-DLON.                         00015600
015700*                                                                 00015700
015800     COMPUTE WS-COSVAL =                                          00015800
015900         (WS-COS-LAT1 * WS-COS-LAT2 * WS-COS-DLON)                00015900
016000         + (WS-SIN-LAT1 * WS-SIN-LAT2).                           00016000
016100     IF WS-COSVAL GREATER THAN 1                                  00016100
016200         MOVE 1 TO WS-COSVAL                                      00016200
016300     END-IF.                                                      00016300
016400     IF WS-COSVAL LESS THAN -1                                    00016400
016500         MOVE -1 TO WS-COSVAL                                     00016500
016600     END-IF.                                                      00016600
016700*                                                                 00016700
016800     COMPUTE WS-E-VALUE = 1 - WS-COSVAL.                          00016800
016900     IF WS-E-VALUE NOT GREATER THAN 0                             00016900
017000         MOVE 0 TO GCD-DISTANCE-KM                                00017000
017100         GO TO 0000-EXIT                                          00017100
017200     END-IF.                                                      00017200
017300*                                                                 00017300
017400     PERFORM 5000-ARCCOS-FROM-E THRU 5000-EXIT.                   00017400
017500     COMPUTE GCD-DISTANCE-KM ROUNDED =                            00017500
017600         WS-EARTH-RADIUS-KM * WS-CENTRAL-ANGLE.                   00017600
017700     MOVE GCD-DISTANCE-KM TO WS-TRACE-DIST.                       00017700
017800     IF GCD-TRACE-ON                                              00017800
017900         DISPLAY 'GCDIST TRACE -- DISTANCE KM = ' WS-TRACE-DIST   00017900
018000         DISPLAY 'GCDIST TRACE -- FROM DEG ' LAT1-DEGREES         00018000
018100                 '/' LON1-DEGREES ' TO DEG ' LAT2-DEGREES         00018100
018200                 '/' LON2-DEGREES                                 00018200
018300     END-IF.                                                      00018300
018400 0000-EXIT.                                                       00018400
018500     GOBACK.                                                      00018500
018600*                                                                 00018600
018700***************************************************************** 00018700
018800*   3000-COMPUTE-COS / 4000-COMPUTE-SIN -- 8-TERM MACLAURIN       00018800
018900*   SERIES ON WS-TRIG-ANGLE, RESULT IN WS-TRIG-COS / WS-TRIG-SIN. 00018900
019000***************************************************************** 00019000
019100 3000-COMPUTE-COS.                                                00019100
019200     COMPUTE WS-TRIG-XSQ = WS-TRIG-ANGLE * WS-TRIG-ANGLE.         00019200
019300     MOVE 1                TO WS-TRIG-SUM.                        00019300
019400     MOVE 1                TO WS-TRIG-TERM.                       00019400
019500     MOVE 0                TO WS-TRIG-K.                          00019500
019600 3100-COS-TERM-LOOP.                                              00019600
019700     ADD 1 TO WS-TRIG-K.                                          00019700
019800     IF WS-TRIG-K GREATER THAN 8                                  00019800
019900         GO TO 3100-EXIT                                          00019900
020000     END-IF.                                                      00020000
020100     COMPUTE WS-TRIG-DENOM =                                      00020100
020200         (2 * WS-TRIG-K - 1) * (2 * WS-TRIG-K).                   00020200
020300     COMPUTE WS-TRIG-TERM ROUNDED =                               00020300
020400         WS-TRIG-TERM * WS-TRIG-XSQ * -1 / WS-TRIG-DENOM.         00020400
020500     ADD WS-TRIG-TERM      TO WS-TRIG-SUM.                        00020500
020600     GO TO 3100-COS-TERM-LOOP.                                    00020600
020700 3100-EXIT.                                                       00020700
020800     EXIT.                                                        00020800
020900 3000-EXIT.                                                       00020900
021000     MOVE WS-TRIG-SUM      TO WS-TRIG-COS.                        00021000
021100     EXIT.                                                        00021100
021200*                                                                 00021200
021300 4000-COMPUTE-SIN.                                                00021300
021400     COMPUTE WS-TRIG-XSQ = WS-TRIG-ANGLE * WS-TRIG-ANGLE.         00021400
021500     MOVE WS-TRIG-ANGLE    TO WS-TRIG-SUM.                        00021500
021600     MOVE WS-TRIG-ANGLE    TO WS-TRIG-TERM.                       00021600
021700     MOVE 0                TO WS-TRIG-K.                          00021700
021800 4100-SIN-TERM-LOOP.                                              00021800
021900     ADD 1 TO WS-TRIG-K.                                          00021900
022000     IF WS-TRIG-K GREATER THAN 8                                  00022000
022100         GO TO 4100-EXIT                                          00022100
022200     END-IF.                                                      00022200
022300     COMPUTE WS-TRIG-DENOM =                                      00022300
022400         (2 * WS-TRIG-K) * (2 * WS-TRIG-K + 1).                   00022400
022500     COMPUTE WS-TRIG-TERM ROUNDED =                               00022500
022600         WS-TRIG-TERM * WS-TRIG-XSQ * -1 / WS-TRIG-DENOM.         00022600
022700     ADD WS-TRIG-TERM      TO WS-TRIG-SUM.                        00022700
022800     GO TO 4100-SIN-TERM-LOOP.                                    00022800
022900 4100-EXIT.                                                       00022900
023000     EXIT.                                                        00023000
023100 4000-EXIT.                                                       00023100
023200     MOVE WS-TRIG-SUM      TO WS-TRIG-SIN.                        00023200
023300     EXIT.                                                        00023300
023400*                                                                 00023400
023500***************************************************************** 00023500
023600*   5000-ARCCOS-FROM-E -- SMALL-ANGLE ARC-COSINE, SEE BANNER.     00023600
023700***************************************************************** 00023700
023800 5000-ARCCOS-FROM-E.                                              00023800
023900     COMPUTE WS-SQRT-INPUT = 2 * WS-E-VALUE.                      00023900
024000     PERFORM 6000-COMPUTE-SQRT THRU 6000-EXIT.                    00024000
024100     COMPUTE WS-E-SQUARED = WS-E-VALUE * WS-E-VALUE.              00024100
024200     COMPUTE WS-CORRECTION =                                      00024200
024300         1 + (WS-E-VALUE / 12) + ((3 * WS-E-SQUARED) / 160).      00024300
024400     COMPUTE WS-CENTRAL-ANGLE =                                   00024400
024500         WS-SQRT-GUESS * WS-CORRECTION.                           00024500
024600     IF WS-CENTRAL-ANGLE GREATER THAN WS-PI                       00024600
024700         MOVE WS-PI TO WS-CENTRAL-ANGLE                           00024700
024800     END-IF.                                                      00024800
024900 5000-EXIT.                                                       00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200***************************************************************** 00025200
025300*   6000-COMPUTE-SQRT -- NEWTON-RAPHSON SQUARE ROOT OF            00025300
025400*   WS-SQRT-INPUT, RESULT LEFT IN WS-SQRT-GUESS.  SIX ITERATIONS  00025400
025500*   IS AMPLE FOR THE SMALL, WELL-BEHAVED INPUTS THIS ROUTINE SEES.00025500
025600***************************************************************** 00025600
025700 6000-COMPUTE-SQRT.                                               00025700
025800     IF WS-SQRT-INPUT NOT GREATER THAN 0                          00025800
025900         MOVE 0 TO WS-SQRT-GUESS                                  00025900
026000         GO TO 6000-EXIT                                          00026000
026100     END-IF.                                                      00026100
026200     MOVE WS-SQRT-INPUT    TO WS-SQRT-GUESS.                      00026200
026300     MOVE 0                TO WS-SQRT-ITER.                       00026300
026400 6100-SQRT-ITER-LOOP.                                             00026400
026500     ADD 1 TO WS-SQRT-ITER.                                       00026500
026600     IF WS-SQRT-ITER GREATER THAN 6                               00026600
026700         GO TO 6100-EXIT                                          00026700
026800     END-IF.                                                      00026800
026900     COMPUTE WS-SQRT-NEW-GUESS ROUNDED =                          00026900
027000         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.   00027000
027100     MOVE WS-SQRT-NEW-GUESS TO WS-SQRT-GUESS.                     00027100
027200     GO TO 6100-SQRT-ITER-LOOP.                                   00027200
027300 6100-EXIT.                                                       00027300
027400     EXIT.                                                        00027400
027500 6000-EXIT.                                                       00027500
027600     EXIT.                                                        00027600
