000100***************************************************************** 00000100
000200*   DTSECS -- ELAPSED-TIME SUBROUTINE                             00000200
000300*                                                                 00000300
000400*   AUTHOR :  R. M. KOWALSKI                                      00000400
000500*                                                                 00000500
000600*   CONVERTS TWO 14-DIGIT YYYYMMDDHHMMSS TIMESTAMPS INTO A        00000600
000700*   SIGNED COUNT OF ELAPSED SECONDS (DT-TS2 MINUS DT-TS1) VIA A   00000700
000800*   JULIAN DAY-NUMBER CONVERSION.  CALLED BY INCSCORE AND         00000800
000900*   CONFPROC FOR THE FRESHNESS BONUS AND BY STATSRPT FOR THE      00000900
001000*   AVERAGE-RESPONSE-HOURS STATISTIC, SO THE CALENDAR MATH IS     00001000
001100*   WRITTEN ONCE AND SHARED INSTEAD OF BEING COPIED THREE TIMES.  00001100
001200*                                                                 00001200
001300*   A GOOD CASE FOR THE DEBUGGING LAB IF THE CALLER PASSES A      00001300
001400*   TIMESTAMP WITH AN OUT-OF-RANGE MONTH OR DAY -- THIS ROUTINE   00001400
001500*   DOES NOT VALIDATE ITS INPUT, IT TRUSTS THE MASTER RECORDS.    00001500
001600***************************************************************** 00001600
001700 IDENTIFICATION DIVISION.                                         00001700
001800***************************************************************** 00001800
001900 PROGRAM-ID.  DTSECS.                                             00001900
002000 AUTHOR. R. M. KOWALSKI.                                          00002000
002100 INSTALLATION. CIRS SYSTEMS GROUP.                                00002100
002200 DATE-WRITTEN. 02/18/92.                                          00002200
002300 DATE-COMPILED. 02/18/92.                                         00002300
002400 SECURITY. NON-CONFIDENTIAL.                                      00002400
002500***************************************************************** 00002500
002600*   CHANGE LOG                                                    00002600
002700*   DATE       INIT  TICKET     DESCRIPTION                       00002700
002800*   ---------- ----  ---------  --------------------------------  00002800
002900*   02/18/92   RMK   CIRS-090   ORIGINAL -- JULIAN DAY CONVERSION 00002900
003000*                               LIFTED FROM THE OLD BILLING-CYCLE 00003000
003100*                               DATE ROUTINE.                     00003100
003200*   06/02/94   DPT   CIRS-166   FIXED SIGN OF THE RETURNED DIFF   00003200
003300*                               WHEN TS1 IS LATER THAN TS2.       00003300
003400*   09/09/98   RMK   Y2K-0731   Y2K -- TIMESTAMPS WERE BEING      00003400
003500*                               PASSED AS 6-DIGIT YYMMDD BY THE   00003500
003600*                               OLD CALLERS.  ALL CALLERS NOW     00003600
003700*                               PASS A FULL 14-DIGIT CENTURY-     00003700
003800*                               INCLUSIVE TIMESTAMP.              00003800
003900*   04/26/01   JCS   CIRS-301   ADDED WS-TRACE-DIFF-EDIT FOR THE  00003900
004000*                               UPSI-0 DEBUG DISPLAY.             00004000
004100***************************************************************** 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-390.                                        00004400
004500 OBJECT-COMPUTER. IBM-390.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     UPSI-0 ON STATUS IS DTS-TRACE-ON                             00004700
004800            OFF STATUS IS DTS-TRACE-OFF.                          00004800
004900***************************************************************** 00004900
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005200***************************************************************** 00005200
005300 01  WS-JULIAN-WORK.                                              00005300
005400     05  WS-JDN-1                PIC S9(09)   COMP.               00005400
005500     05  WS-JDN-2                PIC S9(09)   COMP.               00005500
005600     05  WS-YR-ADJ                PIC S9(09)   COMP.              00005600
005700     05  WS-MO-ADJ                PIC S9(09)   COMP.              00005700
005800     05  WS-SECS-1                PIC S9(11)   COMP.              00005800
005900     05  WS-SECS-2                PIC S9(11)   COMP.              00005900
006000*                                                                 00006000
006100 01  WS-TRACE-DIFF-AREA.                                          00006100
006200     05  WS-TRACE-DIFF            PIC S9(11)   COMP.              00006200
006300 01  WS-TRACE-DIFF-EDIT REDEFINES WS-TRACE-DIFF-AREA              00006300
006400                                  PIC S9(11).                     00006400
006500***************************************************************** 00006500
006600 LINKAGE SECTION.                                                 00006600
006700***************************************************************** 00006700
006800 01  DT-TS1                       PIC 9(14).                      00006800
006900 01  DT-TS1-GROUPS REDEFINES DT-TS1.                              00006900
007000     05  DT1-YYYY                 PIC 9(04).                      00007000
007100     05  DT1-MM                   PIC 9(02).                      00007100
007200     05  DT1-DD                   PIC 9(02).                      00007200
007300     05  DT1-HH                   PIC 9(02).                      00007300
007400     05  DT1-MI                   PIC 9(02).                      00007400
007500     05  DT1-SS                   PIC 9(02).                      00007500
007600*                                                                 00007600
007700 01  DT-TS2                       PIC 9(14).                      00007700
007800 01  DT-TS2-GROUPS REDEFINES DT-TS2.                              00007800
007900     05  DT2-YYYY                 PIC 9(04).                      00007900
008000     05  DT2-MM                   PIC 9(02).                      00008000
008100     05  DT2-DD                   PIC 9(02).                      00008100
008200     05  DT2-HH                   PIC 9(02).                      00008200
008300     05  DT2-MI                   PIC 9(02).                      00008300
008400     05  DT2-SS                   PIC 9(02).                      00008400
008500*                                                                 00008500
008600 01  DT-DIFF-SECONDS              PIC S9(11)   COMP.              00008600
008700***************************************************************** 00008700
008800 PROCEDURE DIVISION USING DT-TS1, DT-TS2, DT-DIFF-SECONDS.        00008800
008900***************************************************************** 00008900
009000*                                                                 00009000
009100 0000-MAIN.                                                       00009100
009200     PERFORM 1000-JULIAN-OF-TS1 THRU 1000-EXIT.                   00009200
009300     PERFORM 2000-JULIAN-OF-TS2 THRU 2000-EXIT.                   00009300
009400     COMPUTE WS-SECS-1 =                                          00009400
009500         (WS-JDN-1 * 86400) + (DT1-HH * 3600)                     00009500
009600                            + (DT1-MI * 60) + DT1-SS.             00009600
009700     COMPUTE WS-SECS-2 =                                          00009700
009800         (WS-JDN-2 * 86400) + (DT2-HH * 3600)                     00009800
009900                            + (DT2-MI * 60) + DT2-SS.             00009900
010000     COMPUTE DT-DIFF-SECONDS = WS-SECS-2 - WS-SECS-1.             00010000
010100     MOVE DT-DIFF-SECONDS     TO WS-TRACE-DIFF.                   00010100
010200     IF DTS-TRACE-ON                                              00010200
010300         DISPLAY 'DTSECS TRACE -- DIFF SECONDS = '                00010300
010400                 WS-TRACE-DIFF-EDIT                               00010400
010500     END-IF.                                                      00010500
010600     GOBACK.                                                      00010600
010700*                                                                 00010700
010800***************************************************************** 00010800
010900*   1000-JULIAN-OF-TS1 / 2000-JULIAN-OF-TS2 -- FLIEGEL AND VAN    00010900
011000*   FLANDERN INTEGER JULIAN DAY NUMBER, TRUNCATING INTEGER        00011000
011100*   DIVISION THROUGHOUT (NO FUNCTION INTEGER USED).               00011100
011200***************************************************************** 00011200
011300 1000-JULIAN-OF-TS1.                                              00011300
011400     COMPUTE WS-MO-ADJ = (DT1-MM - 14) / 12.                      00011400
011500     COMPUTE WS-YR-ADJ = DT1-YYYY + 4800 + WS-MO-ADJ.             00011500
011600     COMPUTE WS-JDN-1 =                                           00011600
011700         (1461 * WS-YR-ADJ) / 4                                   00011700
011800         + (367 * (DT1-MM - 2 - (12 * WS-MO-ADJ))) / 12           00011800
011900         - (3 * ((WS-YR-ADJ + 100) / 100)) / 4                    00011900
012000         + DT1-DD - 32075.                                        00012000
012100 1000-EXIT.                                                       00012100
012200     EXIT.                                                        00012200
012300*                                                                 00012300
012400 2000-JULIAN-OF-TS2.                                              00012400
012500     COMPUTE WS-MO-ADJ = (DT2-MM - 14) / 12.                      00012500
012600     COMPUTE WS-YR-ADJ = DT2-YYYY + 4800 + WS-MO-ADJ.             00012600
012700     COMPUTE WS-JDN-2 =                                           00012700
012800         (1461 * WS-YR-ADJ) / 4                                   00012800
012900         + (367 * (DT2-MM - 2 - (12 * WS-MO-ADJ))) / 12           00012900
013000         - (3 * ((WS-YR-ADJ + 100) / 100)) / 4                    00013000
013100         + DT2-DD - 32075.                                        00013100
013200 2000-EXIT.                                                       00013200
013300     EXIT.                                                        00013300
