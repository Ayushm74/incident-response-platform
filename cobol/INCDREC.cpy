000100******************************************************************00INCD01
000200*    INCDREC  --  INCIDENT MASTER RECORD LAYOUT                   00INCD02
000300*    COPYBOOK FOR THE COMMUNITY INCIDENT MASTER FILE.             00INCD03
000400*    SHARED BY INCSCORE, CONFPROC, STATUPD, PRIORPT, STATSRPT.    00INCD04
000500*                                                                 00INCD05
000600*    MAINTENANCE LOG.                                             00INCD06
000700*    ---------- ---- -------------------------------------------- 00INCD07
000800*    03/11/91   RMK  ORIGINAL COPYBOOK FOR INCIDENT MASTER.       00INCD08
000900*    08/02/93   RMK  ADDED GPS-ACCURACY AND HAS-IMAGE FOR PHOTO   00INCD09
001000*                    EVIDENCE SCORING, TICKET CIRS-114.           00INCD10
001100*    11/14/95   DPT  ADDED ADMIN-NOTES FIELD, TICKET CIRS-228.    00INCD11
001200*    09/09/98   RMK  Y2K -- WIDENED TIMESTAMPS TO A FULL 4-DIGIT  00INCD12
001300*                    CENTURY/YEAR EVERYWHERE, TICKET Y2K-0731.    00INCD13
001400*    04/26/01   JCS  ADDED DEDUPE AND SORT-KEY REDEFINES VIEWS    00INCD14
001500*                    FOR THE NEW PRIORITY REPORT, TICKET CIRS-301 00INCD15
001600******************************************************************00INCD16
001700 01  INC-RECORD.                                                  00INCD17
001800     05  INC-ID                      PIC 9(09).                   00INCD18
001900     05  INC-PUBLIC-ID               PIC X(23).                   00INCD19
002000     05  INC-TYPE                    PIC X(14).                   00INCD20
002100         88  INC-TYPE-ACCIDENT           VALUE 'ACCIDENT'.        00INCD21
002200         88  INC-TYPE-MEDICAL            VALUE 'MEDICAL'.         00INCD22
002300         88  INC-TYPE-FIRE               VALUE 'FIRE'.            00INCD23
002400         88  INC-TYPE-INFRASTRUCTURE     VALUE 'INFRASTRUCTURE'.  00INCD24
002500         88  INC-TYPE-CRIME              VALUE 'CRIME'.           00INCD25
002600     05  INC-DESCRIPTION             PIC X(100).                  00INCD26
002700     05  INC-LATITUDE                PIC S9(03)V9(06).            00INCD27
002800     05  INC-LONGITUDE               PIC S9(03)V9(06).            00INCD28
002900     05  INC-ADDRESS                 PIC X(60).                   00INCD29
003000     05  INC-GPS-ACCURACY            PIC 9(05)V99.                00INCD30
003100     05  INC-HAS-IMAGE               PIC X(01).                   00INCD31
003200         88  INC-HAS-IMAGE-YES           VALUE 'Y'.               00INCD32
003300     05  INC-STATUS                  PIC X(12).                   00INCD33
003400         88  INC-STAT-UNVERIFIED         VALUE 'UNVERIFIED'.      00INCD34
003500         88  INC-STAT-VERIFIED           VALUE 'VERIFIED'.        00INCD35
003600         88  INC-STAT-IN-PROGRESS        VALUE 'IN_PROGRESS'.     00INCD36
003700         88  INC-STAT-RESOLVED           VALUE 'RESOLVED'.        00INCD37
003800         88  INC-STAT-FALSE              VALUE 'FALSE'.           00INCD38
003900     05  INC-CONFIDENCE-SCORE        PIC 9(03).                   00INCD39
004000     05  INC-CONFIDENCE-LEVEL        PIC X(06).                   00INCD40
004100         88  INC-LEVEL-HIGH              VALUE 'HIGH'.            00INCD41
004200         88  INC-LEVEL-MEDIUM            VALUE 'MEDIUM'.          00INCD42
004300         88  INC-LEVEL-LOW               VALUE 'LOW'.             00INCD43
004400     05  INC-CONFIRMATION-COUNT      PIC 9(03).                   00INCD44
004500     05  INC-REPORTER-USER           PIC X(20).                   00INCD45
004600     05  INC-ADMIN-NOTES             PIC X(60).                   00INCD46
004700     05  INC-CREATED-TS              PIC 9(14).                   00INCD47
004800     05  INC-UPDATED-TS              PIC 9(14).                   00INCD48
004900     05  FILLER                      PIC X(02).                   00INCD49
005000******************************************************************00INCD50
005100*    ALTERNATE VIEW -- DEDUPLICATION COMPARE FIELDS.  REDEFINES   00INCD51
005200*    THE RECORD SO 5000-DETECT-DUPLICATES CAN WALK TYPE/LOCATION/ 00INCD52
005300*    TIME WITHOUT QUALIFYING EVERY ELEMENTARY NAME.               00INCD53
005400******************************************************************00INCD54
005500 01  INC-DEDUPE-KEY REDEFINES INC-RECORD.                         00INCD55
005600     05  DDK-ID                      PIC 9(09).                   00INCD56
005700     05  DDK-PUBLIC-ID               PIC X(23).                   00INCD57
005800     05  DDK-TYPE                    PIC X(14).                   00INCD58
005900     05  FILLER                      PIC X(100).                  00INCD59
006000     05  DDK-LATITUDE                PIC S9(03)V9(06).            00INCD60
006100     05  DDK-LONGITUDE               PIC S9(03)V9(06).            00INCD61
006200     05  FILLER                      PIC X(60).                   00INCD62
006300     05  FILLER                      PIC X(07).                   00INCD63
006400     05  FILLER                      PIC X(01).                   00INCD64
006500     05  DDK-STATUS                  PIC X(12).                   00INCD65
006600     05  FILLER                      PIC X(03).                   00INCD66
006700     05  FILLER                      PIC X(06).                   00INCD67
006800     05  FILLER                      PIC X(03).                   00INCD68
006900     05  FILLER                      PIC X(20).                   00INCD69
007000     05  FILLER                      PIC X(60).                   00INCD70
007100     05  DDK-CREATED-TS              PIC 9(14).                   00INCD71
007200     05  FILLER                      PIC X(16).                   00INCD72
007300******************************************************************00INCD73
007400*    ALTERNATE VIEW -- PRIORITY-REPORT SORT KEY.  REDEFINES THE   00INCD74
007500*    SCORE/TIMESTAMP PAIR USED BY 3000-SORT-INCIDENTS IN PRIORPT. 00INCD75
007600******************************************************************00INCD76
007700 01  INC-SORT-KEY REDEFINES INC-RECORD.                           00INCD77
007800     05  FILLER                      PIC X(244).                  00INCD78
007900     05  SRK-SCORE                   PIC 9(03).                   00INCD79
008000     05  FILLER                      PIC X(089).                  00INCD80
008100     05  SRK-CREATED-TS              PIC 9(14).                   00INCD81
008200     05  FILLER                      PIC X(016).                  00INCD82
