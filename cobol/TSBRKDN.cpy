000100******************************************************************00TSBK01
000200*    TSBRKDN  --  RUN-TIMESTAMP WORK AREA AND DIGIT BREAKDOWN.    00TSBK02
000300*    PATTERNED AFTER THE OLD COBOL-DATE / COB-TIME-RDF SPLIT      00TSBK03
000400*    USED FOR YEARS IN THE PERFORMANCE TEST DECK -- REUSED HERE   00TSBK04
000500*    SO EVERY PROGRAM STAMPS INC-CREATED-TS/INC-UPDATED-TS AND    00TSBK05
000600*    REPORT HEADINGS THE SAME WAY.                                00TSBK06
000700*                                                                 00TSBK07
000800*    MAINTENANCE LOG.                                             00TSBK08
000900*    02/18/92   RMK  ORIGINAL.                                    00TSBK09
001000*    09/09/98   RMK  Y2K -- WS-CUR-YYYY WIDENED TO 4 DIGITS,      00TSBK10
001100*                    TICKET Y2K-0731.                             00TSBK11
001200******************************************************************00TSBK12
001300 01  WS-CURRENT-TS-AREA.                                          00TSBK13
001400     05  WS-CURRENT-TS           PIC 9(14).                       00TSBK14
001500 01  WS-CURRENT-TS-GROUPS REDEFINES WS-CURRENT-TS-AREA.           00TSBK15
001600     05  WS-CUR-YYYY             PIC 9(04).                       00TSBK16
001700     05  WS-CUR-MM               PIC 9(02).                       00TSBK17
001800     05  WS-CUR-DD               PIC 9(02).                       00TSBK18
001900     05  WS-CUR-HH               PIC 9(02).                       00TSBK19
002000     05  WS-CUR-MI               PIC 9(02).                       00TSBK20
002100     05  WS-CUR-SS               PIC 9(02).                       00TSBK21
002200 01  WS-ELAPSED-FIELDS.                                           00TSBK22
002300     05  WS-ELAPSED-HOURS        PIC S9(07)   COMP-3 VALUE +0.    00TSBK23
002400     05  WS-ELAPSED-MINUTES      PIC S9(07)   COMP-3 VALUE +0.    00TSBK24
002500     05  WS-ELAPSED-SECONDS      PIC S9(09)   COMP-3 VALUE +0.    00TSBK25
