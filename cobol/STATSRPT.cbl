000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CIRS SYSTEMS GROUP             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  STATSRPT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. M. Kowalski                                        00000700
000800*                                                                 00000800
000900* BUILDS THE DASHBOARD STATISTICS SUMMARY -- TOTAL/VERIFIED/      00000900
001000* RESOLVED COUNTS, THE VERIFIED ACCURACY RATE, THE AVERAGE        00001000
001100* RESPONSE TIME IN HOURS, AND A LIST OF THE TEN MOST RECENTLY     00001100
001200* REPORTED INCIDENTS.  READ-ONLY AGAINST THE INCIDENT MASTER AND  00001200
001300* THE TIMELINE FILE -- NEITHER IS REWRITTEN.                      00001300
001400*                                                                 00001400
001500* THE AVERAGE-RESPONSE-HOURS FIGURE COVERS EVERY INCIDENT         00001500
001600* CURRENTLY RESOLVED OR IN_PROGRESS.  FOR EACH ONE WE WANT THE    00001600
001700* TIMESTAMP OF ITS LATEST RESOLVED TIMELINE ENTRY; IF IT HAS      00001700
001800* NEVER BEEN MARKED RESOLVED (STILL IN_PROGRESS) WE MEASURE       00001800
001900* AGAINST THIS RUN'S OWN CLOCK SO THE FIGURE READS AS "HOURS SO   00001900
002000* FAR", NOT ZERO.                                                 00002000
002100****************************************************************  00002100
002200 IDENTIFICATION DIVISION.                                         00002200
002300****************************************************************  00002300
002400 PROGRAM-ID.  STATSRPT.                                           00002400
002500 AUTHOR. R. M. KOWALSKI.                                          00002500
002600 INSTALLATION. CIRS SYSTEMS GROUP.                                00002600
002700 DATE-WRITTEN. 05/14/01.                                          00002700
002800 DATE-COMPILED. 05/14/01.                                         00002800
002900 SECURITY. NON-CONFIDENTIAL.                                      00002900
003000****************************************************************  00003000
003100*   CHANGE LOG                                                    00003100
003200*   DATE       INIT  TICKET     DESCRIPTION                       00003200
003300*   ---------- ----  ---------  --------------------------------  00003300
003400*   05/14/01   JCS   CIRS-306   ORIGINAL -- DISPATCH WANTED A     00003400
003500*                               ONE-PAGE DASHBOARD SUMMARY TO GO  00003500
003600*                               WITH THE NEW PRIORPT LISTING.     00003600
003700*   06/03/01   JCS   CIRS-309   AVERAGE-RESPONSE-HOURS NOW FALLS  00003700
003800*                               BACK TO THE RUN CLOCK FOR         00003800
003900*                               IN_PROGRESS INCIDENTS THAT HAVE   00003900
004000*                               NO RESOLVED TIMELINE ENTRY YET.   00004000
004100****************************************************************  00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-390.                                        00004400
004500 OBJECT-COMPUTER. IBM-390.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM                                           00004700
004800     UPSI-0 ON STATUS IS STR-TRACE-ON                             00004800
004900            OFF STATUS IS STR-TRACE-OFF.                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT INCIDENT-MASTER      ASSIGN TO INCFILE                00005200
005300            ACCESS IS SEQUENTIAL                                  00005300
005400            FILE STATUS  IS  WS-INCFILE-STATUS.                   00005400
005500     SELECT TIMELINE-FILE        ASSIGN TO TMLFILE                00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS  IS  WS-TMLFILE-STATUS.                   00005700
005800     SELECT STATS-REPORT         ASSIGN TO STRFILE                00005800
005900            ACCESS IS SEQUENTIAL                                  00005900
006000            FILE STATUS  IS  WS-STRFILE-STATUS.                   00006000
006100****************************************************************  00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400*                                                                 00006400
006500 FD  INCIDENT-MASTER                                              00006500
006600     RECORDING MODE IS F.                                         00006600
006700 COPY INCDREC.                                                    00006700
006800*                                                                 00006800
006900 FD  TIMELINE-FILE                                                00006900
007000     RECORDING MODE IS F.                                         00007000
007100 COPY TMLDREC.                                                    00007100
007200*                                                                 00007200
007300 FD  STATS-REPORT                                                 00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  STR-REPORT-RECORD               PIC X(132).                  00007500
007600****************************************************************  00007600
007700 WORKING-STORAGE SECTION.                                         00007700
007800****************************************************************  00007800
007900 COPY TSBRKDN.                                                    00007900
008000*                                                                 00008000
008100 01  WS-ACCEPT-FIELDS.                                            00008100
008200     05  WS-ACCEPT-DATE              PIC 9(08).                   00008200
008300     05  WS-ACCEPT-TIME              PIC 9(08).                   00008300
008400     05  WS-ACCEPT-TIME-GROUPS REDEFINES WS-ACCEPT-TIME.          00008400
008500         10  WS-ACC-HH               PIC 9(02).                   00008500
008600         10  WS-ACC-MI               PIC 9(02).                   00008600
008700         10  WS-ACC-SS               PIC 9(02).                   00008700
008800         10  WS-ACC-HH-SS            PIC 9(02).                   00008800
008900     05  FILLER                      PIC X(01).                   00008900
009000*                                                                 00009000
009100 01  WS-FILE-STATUSES.                                            00009100
009200     05  WS-INCFILE-STATUS           PIC X(02)  VALUE SPACES.     00009200
009300     05  WS-TMLFILE-STATUS           PIC X(02)  VALUE SPACES.     00009300
009400     05  WS-STRFILE-STATUS           PIC X(02)  VALUE SPACES.     00009400
009500     05  FILLER                      PIC X(01).                   00009500
009600*                                                                 00009600
009700 01  WS-SWITCHES.                                                 00009700
009800     05  WS-INC-EOF                  PIC X(01)  VALUE 'N'.        00009800
009900         88  INC-EOF-REACHED                VALUE 'Y'.            00009900
010000     05  WS-TML-EOF                  PIC X(01)  VALUE 'N'.        00010000
010100         88  TML-EOF-REACHED                VALUE 'Y'.            00010100
010200     05  WS-FOUND-RESOLVED           PIC X(01)  VALUE 'N'.        00010200
010300         88  RESOLVED-ENTRY-FOUND            VALUE 'Y'.           00010300
010400     05  FILLER                      PIC X(01).                   00010400
010500*                                                                 00010500
010600 01  WS-COUNTERS.                                                 00010600
010700     05  WS-MAX-INCIDENTS            PIC S9(04)  COMP VALUE +1000.00010700
010800     05  WS-MAX-TIMELINE             PIC S9(04)  COMP VALUE +5000.00010800
010900     05  WS-INCIDENT-COUNT           PIC S9(04)  COMP VALUE +0.   00010900
011000     05  WS-TIMELINE-COUNT           PIC S9(04)  COMP VALUE +0.   00011000
011100     05  WS-TOTAL-INCIDENTS          PIC 9(07)   VALUE 0.         00011100
011200     05  WS-VERIFIED-COUNT           PIC 9(07)   VALUE 0.         00011200
011300     05  WS-RESOLVED-COUNT           PIC 9(07)   VALUE 0.         00011300
011400     05  WS-RESPONSE-ELIGIBLE-CT     PIC 9(07)   VALUE 0.         00011400
011500     05  WS-RECENT-COUNT             PIC S9(04)  COMP VALUE +0.   00011500
011600     05  FILLER                      PIC X(01).                   00011600
011700*                                                                 00011700
011800 01  WS-INCIDENT-TABLE.                                           00011800
011900     05  WS-INCIDENT-ENTRY OCCURS 1000 TIMES                      00011900
012000                           INDEXED BY WS-INC-IDX.                 00012000
012100         10  WST-ID                  PIC 9(09).                   00012100
012200         10  WST-PUBLIC-ID           PIC X(23).                   00012200
012300         10  WST-TYPE                PIC X(14).                   00012300
012400         10  WST-STATUS              PIC X(12).                   00012400
012500         10  WST-CONFIDENCE-SCORE    PIC 9(03).                   00012500
012600         10  WST-CREATED-TS          PIC 9(14).                   00012600
012700         10  FILLER                  PIC X(02).                   00012700
012800*                                                                 00012800
012900 01  WS-TIMELINE-TABLE.                                           00012900
013000     05  WS-TIMELINE-ENTRY OCCURS 5000 TIMES                      00013000
013100                           INDEXED BY WS-TML-IDX.                 00013100
013200         10  TLT-INCIDENT-ID         PIC 9(09).                   00013200
013300         10  TLT-STATUS              PIC X(12).                   00013300
013400         10  TLT-CREATED-TS          PIC 9(14).                   00013400
013500         10  FILLER                  PIC X(01).                   00013500
013600*                                                                 00013600
013700****************************************************************  00013700
013800*   RESPONSE-TIME WORK AREAS.                                     00013800
013900****************************************************************  00013900
014000 01  WS-RESPONSE-WORK.                                            00014000
014100     05  WS-RESOLUTION-TS            PIC 9(14)   VALUE 0.         00014100
014200     05  WS-DIFF-SECONDS             PIC S9(11)  COMP VALUE +0.   00014200
014300     05  WS-TOTAL-SECONDS            PIC S9(11)  COMP VALUE +0.   00014300
014400     05  FILLER                      PIC X(01).                   00014400
014500*                                                                 00014500
014600****************************************************************  00014600
014700*   TOP-TEN "MOST RECENT" HOLDING TABLE AND ITS INSERTION         00014700
014800*   SCRATCH ROW.  SAME BACKWARDS-SHIFT TECHNIQUE AS PRIORPT'S     00014800
014900*   SORT, BOUNDED TO TEN SLOTS SO THE WHOLE MASTER NEVER HAS TO   00014900
015000*   BE SORTED JUST TO FIND THE NEWEST TEN.                        00015000
015100****************************************************************  00015100
015200 01  WS-RECENT-TABLE.                                             00015200
015300     05  WS-RECENT-ENTRY OCCURS 10 TIMES INDEXED BY WS-REC-IDX.   00015300
015400         10  RCT-PUBLIC-ID           PIC X(23).                   00015400
015500         10  RCT-TYPE                PIC X(14).                   00015500
015600         10  RCT-STATUS              PIC X(12).                   00015600
015700         10  RCT-SCORE               PIC 9(03).                   00015700
015800         10  RCT-CREATED-TS          PIC 9(14).                   00015800
015900         10  FILLER                  PIC X(02).                   00015900
016000*                                                                 00016000
016100 01  WS-RECENT-SAVE-FIELDS.                                       00016100
016200     05  RCS-PUBLIC-ID               PIC X(23).                   00016200
016300     05  RCS-TYPE                    PIC X(14).                   00016300
016400     05  RCS-STATUS                  PIC X(12).                   00016400
016500     05  RCS-SCORE                   PIC 9(03).                   00016500
016600     05  RCS-CREATED-TS              PIC 9(14).                   00016600
016700     05  FILLER                      PIC X(02).                   00016700
016800*                                                                 00016800
016900 01  WS-RECENT-SAVE REDEFINES WS-RECENT-SAVE-FIELDS               00016900
017000                                     PIC X(68).                   00017000
017100*                                                                 00017100
017200 01  WS-WORK-POSITIONS.                                           00017200
017300     05  WS-RCT-OUTER-POS            PIC S9(04)  COMP VALUE +0.   00017300
017400     05  WS-RCT-INNER-POS            PIC S9(04)  COMP VALUE +0.   00017400
017500     05  WS-RCT-INNER-PLUS1          PIC S9(04)  COMP VALUE +0.   00017500
017600     05  FILLER                      PIC X(01).                   00017600
017700*                                                                 00017700
017800 01  WS-RATE-WORK.                                                00017800
017900     05  WS-ACCURACY-RATE            PIC 9(03)V99  VALUE 0.       00017900
018000     05  WS-AVG-RESPONSE-HRS         PIC 9(05)V99  VALUE 0.       00018000
018100     05  FILLER                      PIC X(01).                   00018100
018200*                                                                 00018200
018300 01  STR-HEADING-1.                                               00018300
018400     05  FILLER                      PIC X(30)                    00018400
018500                VALUE 'COMMUNITY INCIDENT REPORTING '.            00018500
018600     05  FILLER                      PIC X(20)                    00018600
018700                VALUE 'DASHBOARD STATISTICS'.                     00018700
018800     05  FILLER                      PIC X(11)                    00018800
018900                VALUE '  RUN DATE:'.                              00018900
019000     05  STR-HDG-MM                  PIC 99.                      00019000
019100     05  FILLER                      PIC X(01)  VALUE '/'.        00019100
019200     05  STR-HDG-DD                  PIC 99.                      00019200
019300     05  FILLER                      PIC X(01)  VALUE '/'.        00019300
019400     05  STR-HDG-YYYY                PIC 9(04).                   00019400
019500     05  FILLER                      PIC X(61)  VALUE SPACES.     00019500
019600*                                                                 00019600
019700 01  STR-SUMMARY-LINE.                                            00019700
019800     05  STR-SUM-LABEL               PIC X(30).                   00019800
019900     05  STR-SUM-VALUE               PIC Z(06)9.99.               00019900
020000     05  FILLER                      PIC X(94)  VALUE SPACES.     00020000
020100*                                                                 00020100
020200 01  STR-RECENT-HEADING.                                          00020200
020300     05  FILLER                      PIC X(23)                    00020300
020400                VALUE '10 MOST RECENT INCIDENT'.                  00020400
020500     05  FILLER                      PIC X(23)                    00020500
020600                VALUE 'S                      '.                  00020600
020700     05  FILLER                      PIC X(14)                    00020700
020800                VALUE 'TYPE          '.                           00020800
020900     05  FILLER                      PIC X(12)                    00020900
021000                VALUE 'STATUS      '.                             00021000
021100     05  FILLER                      PIC X(08)                    00021100
021200                VALUE 'SCORE   '.                                 00021200
021300     05  FILLER                      PIC X(16)                    00021300
021400                VALUE 'CREATED         '.                         00021400
021500     05  FILLER                      PIC X(36)  VALUE SPACES.     00021500
021600*                                                                 00021600
021700 01  STR-RECENT-DETAIL.                                           00021700
021800     05  FILLER                      PIC X(01)  VALUE SPACES.     00021800
021900     05  STR-REC-PUBLIC-ID           PIC X(23).                   00021900
022000     05  FILLER                      PIC X(02)  VALUE SPACES.     00022000
022100     05  STR-REC-TYPE                PIC X(14).                   00022100
022200     05  FILLER                      PIC X(02)  VALUE SPACES.     00022200
022300     05  STR-REC-STATUS              PIC X(12).                   00022300
022400     05  FILLER                      PIC X(02)  VALUE SPACES.     00022400
022500     05  STR-REC-SCORE               PIC ZZ9.                     00022500
022600     05  FILLER                      PIC X(02)  VALUE SPACES.     00022600
022700     05  STR-REC-CREATED-TS          PIC X(14).                   00022700
022800     05  FILLER                      PIC X(58)  VALUE SPACES.     00022800
022900****************************************************************  00022900
023000 PROCEDURE DIVISION.                                              00023000
023100****************************************************************  00023100
023200*                                                                 00023200
023300 0000-MAIN.                                                       00023300
023400     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-EXIT.               00023400
023500     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                      00023500
023600     PERFORM 1000-LOAD-INCIDENT-TABLE THRU 1000-EXIT.             00023600
023700     PERFORM 1500-LOAD-TIMELINE-TABLE THRU 1500-EXIT.             00023700
023800     PERFORM 2000-ACCUMULATE-TOTALS THRU 2000-EXIT.               00023800
023900     PERFORM 3000-COMPUTE-ACCURACY-RATE THRU 3000-EXIT.           00023900
024000     PERFORM 4000-COMPUTE-AVG-RESPONSE THRU 4000-EXIT.            00024000
024100     PERFORM 5000-LIST-RECENT THRU 5000-EXIT.                     00024100
024200     PERFORM 6000-PRINT-STATS-REPORT THRU 6000-EXIT.              00024200
024300     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                     00024300
024400     GOBACK.                                                      00024400
024500*                                                                 00024500
024600 0100-GET-RUN-TIMESTAMP.                                          00024600
024700     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                    00024700
024800     ACCEPT WS-ACCEPT-TIME FROM TIME.                             00024800
024900     MOVE WS-ACCEPT-DATE (1:4)       TO WS-CUR-YYYY.              00024900
025000     MOVE WS-ACCEPT-DATE (5:2)       TO WS-CUR-MM.                00025000
025100     MOVE WS-ACCEPT-DATE (7:2)       TO WS-CUR-DD.                00025100
025200     MOVE WS-ACC-HH                  TO WS-CUR-HH.                00025200
025300     MOVE WS-ACC-MI                  TO WS-CUR-MI.                00025300
025400     MOVE WS-ACC-SS                  TO WS-CUR-SS.                00025400
025500     DISPLAY 'STATSRPT STARTED -- RUN TIMESTAMP = ' WS-CURRENT-TS.00025500
025600 0100-EXIT.                                                       00025600
025700     EXIT.                                                        00025700
025800*                                                                 00025800
025900 0700-OPEN-FILES.                                                 00025900
026000     OPEN INPUT  INCIDENT-MASTER                                  00026000
026100                 TIMELINE-FILE                                    00026100
026200          OUTPUT STATS-REPORT.                                    00026200
026300     IF WS-INCFILE-STATUS NOT = '00'                              00026300
026400         DISPLAY 'ERROR OPENING INCIDENT MASTER. RC: '            00026400
026500                 WS-INCFILE-STATUS                                00026500
026600         MOVE 16 TO RETURN-CODE                                   00026600
026700     END-IF.                                                      00026700
026800 0700-EXIT.                                                       00026800
026900     EXIT.                                                        00026900
027000*                                                                 00027000
027100 0790-CLOSE-FILES.                                                00027100
027200     CLOSE INCIDENT-MASTER                                        00027200
027300           TIMELINE-FILE                                          00027300
027400           STATS-REPORT.                                          00027400
027500 0790-EXIT.                                                       00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027800****************************************************************  00027800
027900*   1000-LOAD-INCIDENT-TABLE -- ONLY THE FIELDS THIS REPORT       00027900
028000*   ACTUALLY NEEDS ARE CARRIED INTO THE TABLE.                    00028000
028100****************************************************************  00028100
028200 1000-LOAD-INCIDENT-TABLE.                                        00028200
028300     PERFORM 1100-READ-INCIDENT-MASTER THRU 1100-EXIT.            00028300
028400     PERFORM 1200-STORE-INCIDENT                                  00028400
028500         UNTIL INC-EOF-REACHED.                                   00028500
028600 1000-EXIT.                                                       00028600
028700     EXIT.                                                        00028700
028800*                                                                 00028800
028900 1100-READ-INCIDENT-MASTER.                                       00028900
029000     READ INCIDENT-MASTER                                         00029000
029100         AT END MOVE 'Y' TO WS-INC-EOF.                           00029100
029200 1100-EXIT.                                                       00029200
029300     EXIT.                                                        00029300
029400*                                                                 00029400
029500 1200-STORE-INCIDENT.                                             00029500
029600     ADD 1 TO WS-INCIDENT-COUNT.                                  00029600
029700     IF WS-INCIDENT-COUNT GREATER THAN WS-MAX-INCIDENTS           00029700
029800         DISPLAY 'STATSRPT ABEND -- INCIDENT MASTER EXCEEDS TABLE'00029800
029900         MOVE 16 TO RETURN-CODE                                   00029900
030000         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00030000
030100         GOBACK                                                   00030100
030200     END-IF.                                                      00030200
030300     SET WS-INC-IDX TO WS-INCIDENT-COUNT.                         00030300
030400     MOVE INC-ID                  TO WST-ID (WS-INC-IDX).         00030400
030500     MOVE INC-PUBLIC-ID           TO WST-PUBLIC-ID (WS-INC-IDX).  00030500
030600     MOVE INC-TYPE                TO WST-TYPE (WS-INC-IDX).       00030600
030700     MOVE INC-STATUS              TO WST-STATUS (WS-INC-IDX).     00030700
030800     MOVE INC-CONFIDENCE-SCORE                                    00030800
030900                          TO WST-CONFIDENCE-SCORE (WS-INC-IDX).   00030900
031000     MOVE INC-CREATED-TS          TO WST-CREATED-TS (WS-INC-IDX). 00031000
031100     PERFORM 1100-READ-INCIDENT-MASTER THRU 1100-EXIT.            00031100
031200*                                                                 00031200
031300****************************************************************  00031300
031400*   1500-LOAD-TIMELINE-TABLE -- ONLY TRK-STATUS = RESOLVED ROWS   00031400
031500*   ARE EVER SEARCHED FOR, BUT THE WHOLE FILE IS KEPT IN TABLE    00031500
031600*   FORM SO EACH INCIDENT'S LATEST ENTRY CAN BE PICKED OUT BY A   00031600
031700*   STRAIGHT TABLE SCAN.                                          00031700
031800****************************************************************  00031800
031900 1500-LOAD-TIMELINE-TABLE.                                        00031900
032000     PERFORM 1600-READ-TIMELINE-FILE THRU 1600-EXIT.              00032000
032100     PERFORM 1700-STORE-TIMELINE-ENTRY                            00032100
032200         UNTIL TML-EOF-REACHED.                                   00032200
032300 1500-EXIT.                                                       00032300
032400     EXIT.                                                        00032400
032500*                                                                 00032500
032600 1600-READ-TIMELINE-FILE.                                         00032600
032700     READ TIMELINE-FILE                                           00032700
032800         AT END MOVE 'Y' TO WS-TML-EOF.                           00032800
032900 1600-EXIT.                                                       00032900
033000     EXIT.                                                        00033000
033100*                                                                 00033100
033200 1700-STORE-TIMELINE-ENTRY.                                       00033200
033300     ADD 1 TO WS-TIMELINE-COUNT.                                  00033300
033400     IF WS-TIMELINE-COUNT GREATER THAN WS-MAX-TIMELINE            00033400
033500         DISPLAY 'STATSRPT ABEND -- TIMELINE FILE EXCEEDS TABLE'  00033500
033600         MOVE 16 TO RETURN-CODE                                   00033600
033700         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00033700
033800         GOBACK                                                   00033800
033900     END-IF.                                                      00033900
034000     SET WS-TML-IDX TO WS-TIMELINE-COUNT.                         00034000
034100     MOVE TRK-INCIDENT-ID TO TLT-INCIDENT-ID (WS-TML-IDX).        00034100
034200     MOVE TRK-STATUS      TO TLT-STATUS (WS-TML-IDX).             00034200
034300     MOVE TRK-CREATED-TS  TO TLT-CREATED-TS (WS-TML-IDX).         00034300
034400     PERFORM 1600-READ-TIMELINE-FILE THRU 1600-EXIT.              00034400
034500*                                                                 00034500
034600****************************************************************  00034600
034700*   2000-ACCUMULATE-TOTALS.                                       00034700
034800****************************************************************  00034800
034900 2000-ACCUMULATE-TOTALS.                                          00034900
035000     MOVE WS-INCIDENT-COUNT TO WS-TOTAL-INCIDENTS.                00035000
035100     PERFORM 2100-TALLY-ONE-INCIDENT                              00035100
035200         VARYING WS-INC-IDX FROM 1 BY 1                           00035200
035300         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00035300
035400 2000-EXIT.                                                       00035400
035500     EXIT.                                                        00035500
035600*                                                                 00035600
035700 2100-TALLY-ONE-INCIDENT.                                         00035700
035800     IF WST-STATUS (WS-INC-IDX) EQUAL TO 'VERIFIED'               00035800
035900         ADD 1 TO WS-VERIFIED-COUNT                               00035900
036000     END-IF.                                                      00036000
036100     IF WST-STATUS (WS-INC-IDX) EQUAL TO 'RESOLVED'               00036100
036200         ADD 1 TO WS-RESOLVED-COUNT                               00036200
036300     END-IF.                                                      00036300
036400*                                                                 00036400
036500****************************************************************  00036500
036600*   3000-COMPUTE-ACCURACY-RATE -- VERIFIED / TOTAL * 100, ZERO    00036600
036700*   WHEN THE MASTER IS EMPTY.                                     00036700
036800****************************************************************  00036800
036900 3000-COMPUTE-ACCURACY-RATE.                                      00036900
037000     IF WS-TOTAL-INCIDENTS EQUAL TO 0                             00037000
037100         MOVE 0 TO WS-ACCURACY-RATE                               00037100
037200         GO TO 3000-EXIT                                          00037200
037300     END-IF.                                                      00037300
037400     COMPUTE WS-ACCURACY-RATE ROUNDED =                           00037400
037500         (WS-VERIFIED-COUNT * 100) / WS-TOTAL-INCIDENTS.          00037500
037600 3000-EXIT.                                                       00037600
037700     EXIT.                                                        00037700
037800*                                                                 00037800
037900****************************************************************  00037900
038000*   4000-COMPUTE-AVG-RESPONSE -- MEAN ELAPSED HOURS FOR EVERY     00038000
038100*   RESOLVED OR IN_PROGRESS INCIDENT, MEASURED TO ITS LATEST      00038100
038200*   RESOLVED TIMELINE ENTRY OR, FAILING THAT, TO THE RUN CLOCK.   00038200
038300****************************************************************  00038300
038400 4000-COMPUTE-AVG-RESPONSE.                                       00038400
038500     MOVE 0 TO WS-TOTAL-SECONDS.                                  00038500
038600     PERFORM 4100-CONSIDER-INCIDENT                               00038600
038700         VARYING WS-INC-IDX FROM 1 BY 1                           00038700
038800         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00038800
038900     IF WS-RESPONSE-ELIGIBLE-CT EQUAL TO 0                        00038900
039000         MOVE 0 TO WS-AVG-RESPONSE-HRS                            00039000
039100         GO TO 4000-EXIT                                          00039100
039200     END-IF.                                                      00039200
039300     COMPUTE WS-AVG-RESPONSE-HRS ROUNDED =                        00039300
039400         WS-TOTAL-SECONDS / (WS-RESPONSE-ELIGIBLE-CT * 3600).     00039400
039500 4000-EXIT.                                                       00039500
039600     EXIT.                                                        00039600
039700*                                                                 00039700
039800 4100-CONSIDER-INCIDENT.                                          00039800
039900     IF WST-STATUS (WS-INC-IDX) NOT = 'RESOLVED'                  00039900
040000         AND WST-STATUS (WS-INC-IDX) NOT = 'IN_PROGRESS'          00040000
040100         GO TO 4100-EXIT                                          00040100
040200     END-IF.                                                      00040200
040300     PERFORM 4200-FIND-RESOLUTION-TS THRU 4200-EXIT.              00040300
040400     CALL 'DTSECS' USING WST-CREATED-TS (WS-INC-IDX),             00040400
040500             WS-RESOLUTION-TS, WS-DIFF-SECONDS.                   00040500
040600     IF WS-DIFF-SECONDS GREATER THAN 0                            00040600
040700         ADD WS-DIFF-SECONDS TO WS-TOTAL-SECONDS                  00040700
040800     END-IF.                                                      00040800
040900     ADD 1 TO WS-RESPONSE-ELIGIBLE-CT.                            00040900
041000 4100-EXIT.                                                       00041000
041100     EXIT.                                                        00041100
041200*                                                                 00041200
041300****************************************************************  00041300
041400*   4200-FIND-RESOLUTION-TS -- LATEST TIMELINE ENTRY WITH         00041400
041500*   STATUS RESOLVED FOR THIS INCIDENT; FALLS BACK TO THE RUN      00041500
041600*   CLOCK WHEN NONE IS FOUND.                                     00041600
041700****************************************************************  00041700
041800 4200-FIND-RESOLUTION-TS.                                         00041800
041900     MOVE 'N' TO WS-FOUND-RESOLVED.                               00041900
042000     MOVE 0   TO WS-RESOLUTION-TS.                                00042000
042100     PERFORM 4300-SCAN-ONE-TIMELINE-ENTRY                         00042100
042200         VARYING WS-TML-IDX FROM 1 BY 1                           00042200
042300         UNTIL WS-TML-IDX GREATER THAN WS-TIMELINE-COUNT.         00042300
042400     IF NOT RESOLVED-ENTRY-FOUND                                  00042400
042500         MOVE WS-CURRENT-TS TO WS-RESOLUTION-TS                   00042500
042600     END-IF.                                                      00042600
042700 4200-EXIT.                                                       00042700
042800     EXIT.                                                        00042800
042900*                                                                 00042900
043000 4300-SCAN-ONE-TIMELINE-ENTRY.                                    00043000
043100     IF TLT-INCIDENT-ID (WS-TML-IDX) NOT = WST-ID (WS-INC-IDX)    00043100
043200         GO TO 4300-EXIT                                          00043200
043300     END-IF.                                                      00043300
043400     IF TLT-STATUS (WS-TML-IDX) NOT = 'RESOLVED'                  00043400
043500         GO TO 4300-EXIT                                          00043500
043600     END-IF.                                                      00043600
043700     IF TLT-CREATED-TS (WS-TML-IDX) GREATER THAN WS-RESOLUTION-TS 00043700
043800         MOVE TLT-CREATED-TS (WS-TML-IDX) TO WS-RESOLUTION-TS     00043800
043900         MOVE 'Y' TO WS-FOUND-RESOLVED                            00043900
044000     END-IF.                                                      00044000
044100 4300-EXIT.                                                       00044100
044200     EXIT.                                                        00044200
044300*                                                                 00044300
044400****************************************************************  00044400
044500*   5000-LIST-RECENT -- MAINTAINS A TOP-TEN "NEWEST FIRST"        00044500
044600*   TABLE AS THE INCIDENT TABLE IS SCANNED ONCE, INSTEAD OF       00044600
044700*   SORTING THE WHOLE MASTER JUST TO KEEP TEN ROWS.               00044700
044800****************************************************************  00044800
044900 5000-LIST-RECENT.                                                00044900
045000     MOVE 0 TO WS-RECENT-COUNT.                                   00045000
045100     PERFORM 5100-CONSIDER-FOR-RECENT                             00045100
045200         VARYING WS-INC-IDX FROM 1 BY 1                           00045200
045300         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00045300
045400 5000-EXIT.                                                       00045400
045500     EXIT.                                                        00045500
045600*                                                                 00045600
045700 5100-CONSIDER-FOR-RECENT.                                        00045700
045800     IF WS-RECENT-COUNT EQUAL TO 10                               00045800
045900         AND WST-CREATED-TS (WS-INC-IDX) NOT GREATER THAN         00045900
046000                 RCT-CREATED-TS (10)                              00046000
046100         GO TO 5100-EXIT                                          00046100
046200     END-IF.                                                      00046200
046300     MOVE WST-PUBLIC-ID (WS-INC-IDX)      TO RCS-PUBLIC-ID.       00046300
046400     MOVE WST-TYPE (WS-INC-IDX)           TO RCS-TYPE.            00046400
046500     MOVE WST-STATUS (WS-INC-IDX)         TO RCS-STATUS.          00046500
046600     MOVE WST-CONFIDENCE-SCORE (WS-INC-IDX) TO RCS-SCORE.         00046600
046700     MOVE WST-CREATED-TS (WS-INC-IDX)     TO RCS-CREATED-TS.      00046700
046800     IF WS-RECENT-COUNT LESS THAN 10                              00046800
046900         ADD 1 TO WS-RECENT-COUNT                                 00046900
047000         MOVE WS-RECENT-COUNT TO WS-RCT-OUTER-POS                 00047000
047100     ELSE                                                         00047100
047200         MOVE 10 TO WS-RCT-OUTER-POS                              00047200
047300     END-IF.                                                      00047300
047400     PERFORM 5150-INSERT-SHIFT THRU 5150-EXIT.                    00047400
047500 5100-EXIT.                                                       00047500
047600     EXIT.                                                        00047600
047700*                                                                 00047700
047800 5150-INSERT-SHIFT.                                               00047800
047900     COMPUTE WS-RCT-INNER-POS = WS-RCT-OUTER-POS - 1.             00047900
048000 5160-SHIFT-LOOP.                                                 00048000
048100     IF WS-RCT-INNER-POS LESS THAN 1                              00048100
048200         GO TO 5150-INSERT                                        00048200
048300     END-IF.                                                      00048300
048400     SET WS-REC-IDX TO WS-RCT-INNER-POS.                          00048400
048500     IF RCS-CREATED-TS NOT GREATER THAN                           00048500
048600             RCT-CREATED-TS (WS-REC-IDX)                          00048600
048700         GO TO 5150-INSERT                                        00048700
048800     END-IF.                                                      00048800
048900     COMPUTE WS-RCT-INNER-PLUS1 = WS-RCT-INNER-POS + 1.           00048900
049000     SET WS-REC-IDX TO WS-RCT-INNER-PLUS1.                        00049000
049100     MOVE WS-RECENT-ENTRY (WS-RCT-INNER-POS) TO                   00049100
049200             WS-RECENT-ENTRY (WS-REC-IDX).                        00049200
049300     SUBTRACT 1 FROM WS-RCT-INNER-POS.                            00049300
049400     GO TO 5160-SHIFT-LOOP.                                       00049400
049500 5150-INSERT.                                                     00049500
049600     COMPUTE WS-RCT-INNER-PLUS1 = WS-RCT-INNER-POS + 1.           00049600
049700     SET WS-REC-IDX TO WS-RCT-INNER-PLUS1.                        00049700
049800     MOVE WS-RECENT-SAVE TO WS-RECENT-ENTRY (WS-REC-IDX).         00049800
049900 5150-EXIT.                                                       00049900
050000     EXIT.                                                        00050000
050100*                                                                 00050100
050200****************************************************************  00050200
050300*   6000-PRINT-STATS-REPORT.                                      00050300
050400****************************************************************  00050400
050500 6000-PRINT-STATS-REPORT.                                         00050500
050600     MOVE WS-CUR-MM   TO STR-HDG-MM.                              00050600
050700     MOVE WS-CUR-DD   TO STR-HDG-DD.                              00050700
050800     MOVE WS-CUR-YYYY TO STR-HDG-YYYY.                            00050800
050900     WRITE STR-REPORT-RECORD FROM STR-HEADING-1 AFTER PAGE.       00050900
051000     MOVE 'TOTAL INCIDENTS'           TO STR-SUM-LABEL.           00051000
051100     MOVE WS-TOTAL-INCIDENTS          TO STR-SUM-VALUE.           00051100
051200     WRITE STR-REPORT-RECORD FROM STR-SUMMARY-LINE AFTER 2.       00051200
051300     MOVE 'VERIFIED COUNT'            TO STR-SUM-LABEL.           00051300
051400     MOVE WS-VERIFIED-COUNT           TO STR-SUM-VALUE.           00051400
051500     WRITE STR-REPORT-RECORD FROM STR-SUMMARY-LINE.               00051500
051600     MOVE 'RESOLVED COUNT'            TO STR-SUM-LABEL.           00051600
051700     MOVE WS-RESOLVED-COUNT           TO STR-SUM-VALUE.           00051700
051800     WRITE STR-REPORT-RECORD FROM STR-SUMMARY-LINE.               00051800
051900     MOVE 'ACCURACY RATE (PERCENT)'   TO STR-SUM-LABEL.           00051900
052000     MOVE WS-ACCURACY-RATE            TO STR-SUM-VALUE.           00052000
052100     WRITE STR-REPORT-RECORD FROM STR-SUMMARY-LINE.               00052100
052200     MOVE 'AVERAGE RESPONSE (HOURS)'  TO STR-SUM-LABEL.           00052200
052300     MOVE WS-AVG-RESPONSE-HRS         TO STR-SUM-VALUE.           00052300
052400     WRITE STR-REPORT-RECORD FROM STR-SUMMARY-LINE.               00052400
052500     WRITE STR-REPORT-RECORD FROM STR-RECENT-HEADING AFTER 2.     00052500
052600     PERFORM 6100-PRINT-ONE-RECENT                                00052600
052700         VARYING WS-REC-IDX FROM 1 BY 1                           00052700
052800         UNTIL WS-REC-IDX GREATER THAN WS-RECENT-COUNT.           00052800
052900 6000-EXIT.                                                       00052900
053000     EXIT.                                                        00053000
053100*                                                                 00053100
053200 6100-PRINT-ONE-RECENT.                                           00053200
053300     MOVE RCT-PUBLIC-ID (WS-REC-IDX)   TO STR-REC-PUBLIC-ID.      00053300
053400     MOVE RCT-TYPE (WS-REC-IDX)        TO STR-REC-TYPE.           00053400
053500     MOVE RCT-STATUS (WS-REC-IDX)      TO STR-REC-STATUS.         00053500
053600     MOVE RCT-SCORE (WS-REC-IDX)       TO STR-REC-SCORE.          00053600
053700     MOVE RCT-CREATED-TS (WS-REC-IDX)  TO STR-REC-CREATED-TS.     00053700
053800     WRITE STR-REPORT-RECORD FROM STR-RECENT-DETAIL.              00053800
