000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CIRS SYSTEMS GROUP             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  STATUPD                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. P. Tran                                            00000700
000800*                                                                 00000800
000900* APPLIES STATUS-UPDATE TRANSACTIONS TO THE INCIDENT MASTER.      00000900
001000* ONLY AN ADMIN USER MAY SET A STATUS OF VERIFIED OR FALSE; ANY   00001000
001100* KNOWN USER MAY SET THE OTHER STATUSES.  A VERIFIED UPDATE       00001100
001200* CREDITS THE REPORTER'S VERIFIED-REPORT COUNT AND MAY PROMOTE    00001200
001300* THEIR REPUTATION; A FALSE UPDATE CREDITS THE FALSE-REPORT       00001300
001400* COUNT AND MAY DEMOTE IT.  EVERY APPLIED UPDATE IS LOGGED TO     00001400
001500* THE TIMELINE (AUDIT) FILE FOR STATSRPT'S RESPONSE-TIME          00001500
001600* STATISTIC.                                                      00001600
001700****************************************************************  00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900****************************************************************  00001900
002000 PROGRAM-ID.  STATUPD.                                            00002000
002100 AUTHOR. D. P. TRAN.                                              00002100
002200 INSTALLATION. CIRS SYSTEMS GROUP.                                00002200
002300 DATE-WRITTEN. 11/14/95.                                          00002300
002400 DATE-COMPILED. 11/14/95.                                         00002400
002500 SECURITY. NON-CONFIDENTIAL.                                      00002500
002600****************************************************************  00002600
002700*   CHANGE LOG                                                    00002700
002800*   DATE       INIT  TICKET     DESCRIPTION                       00002800
002900*   ---------- ----  ---------  --------------------------------  00002900
003000*   11/14/95   DPT   CIRS-228   ORIGINAL.                         00003000
003100*   09/09/98   RMK   Y2K-0731   Y2K -- TIMESTAMPS WIDENED TO 14   00003100
003200*                               DIGITS THROUGHOUT.                00003200
003300*   04/26/01   JCS   CIRS-301   SPLIT REPUTATION PROMOTE/DEMOTE   00003300
003400*                               INTO THEIR OWN PARAGRAPHS SO THE  00003400
003500*                               "BOTH PROMOTIONS SAME UPDATE"     00003500
003600*                               RULE IS EASIER TO WALK THROUGH.   00003600
003700****************************************************************  00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     UPSI-0 ON STATUS IS STU-TRACE-ON                             00004300
004400            OFF STATUS IS STU-TRACE-OFF.                          00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700     SELECT INCIDENT-MASTER      ASSIGN TO INCFILE                00004700
004800            ACCESS IS SEQUENTIAL                                  00004800
004900            FILE STATUS  IS  WS-INCFILE-STATUS.                   00004900
005000     SELECT INCIDENT-MASTER-OUT  ASSIGN TO INCFOUT                00005000
005100            ACCESS IS SEQUENTIAL                                  00005100
005200            FILE STATUS  IS  WS-INCFOUT-STATUS.                   00005200
005300     SELECT USER-MASTER          ASSIGN TO USRFILE                00005300
005400            ACCESS IS SEQUENTIAL                                  00005400
005500            FILE STATUS  IS  WS-USRFILE-STATUS.                   00005500
005600     SELECT USER-MASTER-OUT      ASSIGN TO USRFOUT                00005600
005700            ACCESS IS SEQUENTIAL                                  00005700
005800            FILE STATUS  IS  WS-USRFOUT-STATUS.                   00005800
005900     SELECT STATUS-UPDATE-FILE   ASSIGN TO UPDFILE                00005900
006000            ACCESS IS SEQUENTIAL                                  00006000
006100            FILE STATUS  IS  WS-UPDFILE-STATUS.                   00006100
006200     SELECT TIMELINE-FILE        ASSIGN TO TMLFILE                00006200
006300            ACCESS IS SEQUENTIAL                                  00006300
006400            FILE STATUS  IS  WS-TMLFILE-STATUS.                   00006400
006500****************************************************************  00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800*                                                                 00006800
006900 FD  INCIDENT-MASTER                                              00006900
007000     RECORDING MODE IS F.                                         00007000
007100 COPY INCDREC.                                                    00007100
007200*                                                                 00007200
007300 FD  INCIDENT-MASTER-OUT                                          00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  INC-REC-OUT                     PIC X(366).                  00007500
007600*                                                                 00007600
007700 FD  USER-MASTER                                                  00007700
007800     RECORDING MODE IS F.                                         00007800
007900 COPY USRDREC.                                                    00007900
008000*                                                                 00008000
008100 FD  USER-MASTER-OUT                                              00008100
008200     RECORDING MODE IS F.                                         00008200
008300 01  USR-REC-OUT                     PIC X(120).                  00008300
008400*                                                                 00008400
008500 FD  STATUS-UPDATE-FILE                                           00008500
008600     RECORDING MODE IS F.                                         00008600
008700 COPY UPDDREC.                                                    00008700
008800*                                                                 00008800
008900 FD  TIMELINE-FILE                                                00008900
009000     RECORDING MODE IS F.                                         00009000
009100 COPY TMLDREC.                                                    00009100
009200****************************************************************  00009200
009300 WORKING-STORAGE SECTION.                                         00009300
009400****************************************************************  00009400
009500 COPY TSBRKDN.                                                    00009500
009600*                                                                 00009600
009700 01  WS-ACCEPT-FIELDS.                                            00009700
009800     05  WS-ACCEPT-DATE              PIC 9(08).                   00009800
009900     05  WS-ACCEPT-TIME              PIC 9(08).                   00009900
010000     05  WS-ACCEPT-TIME-GROUPS REDEFINES WS-ACCEPT-TIME.          00010000
010100         10  WS-ACC-HH               PIC 9(02).                   00010100
010200         10  WS-ACC-MI               PIC 9(02).                   00010200
010300         10  WS-ACC-SS               PIC 9(02).                   00010300
010400         10  WS-ACC-HH-SS            PIC 9(02).                   00010400
010500     05  FILLER                      PIC X(01).                   00010500
010600*                                                                 00010600
010700 01  WS-FILE-STATUSES.                                            00010700
010800     05  WS-INCFILE-STATUS           PIC X(02)  VALUE SPACES.     00010800
010900     05  WS-INCFOUT-STATUS           PIC X(02)  VALUE SPACES.     00010900
011000     05  WS-USRFILE-STATUS           PIC X(02)  VALUE SPACES.     00011000
011100     05  WS-USRFOUT-STATUS           PIC X(02)  VALUE SPACES.     00011100
011200     05  WS-UPDFILE-STATUS           PIC X(02)  VALUE SPACES.     00011200
011300     05  WS-TMLFILE-STATUS           PIC X(02)  VALUE SPACES.     00011300
011400     05  FILLER                      PIC X(01).                   00011400
011500*                                                                 00011500
011600 01  WS-SWITCHES.                                                 00011600
011700     05  WS-INC-EOF                  PIC X(01)  VALUE 'N'.        00011700
011800         88  INC-EOF-REACHED                VALUE 'Y'.            00011800
011900     05  WS-USR-EOF                  PIC X(01)  VALUE 'N'.        00011900
012000         88  USR-EOF-REACHED                VALUE 'Y'.            00012000
012100     05  WS-UPD-EOF                  PIC X(01)  VALUE 'N'.        00012100
012200         88  UPD-EOF-REACHED                VALUE 'Y'.            00012200
012300     05  WS-INCIDENT-FOUND           PIC X(01)  VALUE 'N'.        00012300
012400         88  INCIDENT-WAS-FOUND             VALUE 'Y'.            00012400
012500     05  WS-USER-FOUND               PIC X(01)  VALUE 'N'.        00012500
012600         88  USER-WAS-FOUND                 VALUE 'Y'.            00012600
012700     05  WS-UPDATE-REJECTED          PIC X(01)  VALUE 'N'.        00012700
012800         88  UPDATE-IS-REJECTED             VALUE 'Y'.            00012800
012900     05  FILLER                      PIC X(01).                   00012900
013000*                                                                 00013000
013100 01  WS-COUNTERS.                                                 00013100
013200     05  WS-MAX-INCIDENTS            PIC S9(04)  COMP VALUE +1000.00013200
013300     05  WS-MAX-USERS                PIC S9(04)  COMP VALUE +500. 00013300
013400     05  WS-INCIDENT-COUNT           PIC S9(04)  COMP VALUE +0.   00013400
013500     05  WS-USER-COUNT               PIC S9(04)  COMP VALUE +0.   00013500
013600     05  WS-TML-SEQUENCE             PIC S9(09)  COMP VALUE +0.   00013600
013700     05  WS-UPD-APPLIED-CT           PIC S9(05)  COMP VALUE +0.   00013700
013800     05  WS-UPD-REJECTED-CT          PIC S9(05)  COMP VALUE +0.   00013800
013900     05  FILLER                      PIC X(01).                   00013900
014000*                                                                 00014000
014100 01  WS-USER-TABLE.                                               00014100
014200     05  WS-USER-ENTRY OCCURS 500 TIMES INDEXED BY WS-USER-IDX.   00014200
014300         10  WST-USR-ID              PIC 9(09).                   00014300
014400         10  WST-USERNAME            PIC X(20).                   00014400
014500         10  WST-EMAIL               PIC X(40).                   00014500
014600         10  WST-ROLE                PIC X(10).                   00014600
014700         10  WST-REPUTATION          PIC X(10).                   00014700
014800         10  WST-VERIFIED-REPORTS    PIC 9(05).                   00014800
014900         10  WST-FALSE-REPORTS       PIC 9(05).                   00014900
015000         10  WST-ACTIVE              PIC X(01).                   00015000
015100         10  WST-CREATED-TS          PIC 9(14).                   00015100
015200         10  FILLER                  PIC X(01).                   00015200
015300*                                                                 00015300
015400 01  WS-INCIDENT-TABLE.                                           00015400
015500     05  WS-INCIDENT-ENTRY OCCURS 1000 TIMES                      00015500
015600                           INDEXED BY WS-INC-IDX.                 00015600
015700         10  WST-ID                  PIC 9(09).                   00015700
015800         10  WST-PUBLIC-ID           PIC X(23).                   00015800
015900         10  WST-TYPE                PIC X(14).                   00015900
016000         10  WST-DESCRIPTION         PIC X(100).                  00016000
016100         10  WST-LATITUDE            PIC S9(03)V9(06).            00016100
016200         10  WST-LONGITUDE           PIC S9(03)V9(06).            00016200
016300         10  WST-ADDRESS             PIC X(60).                   00016300
016400         10  WST-GPS-ACCURACY        PIC 9(05)V99.                00016400
016500         10  WST-HAS-IMAGE           PIC X(01).                   00016500
016600         10  WST-STATUS              PIC X(12).                   00016600
016700         10  WST-CONFIDENCE-SCORE    PIC 9(03).                   00016700
016800         10  WST-CONFIDENCE-LEVEL    PIC X(06).                   00016800
016900         10  WST-CONFIRMATION-COUNT  PIC 9(03).                   00016900
017000         10  WST-REPORTER-USER       PIC X(20).                   00017000
017100         10  WST-ADMIN-NOTES         PIC X(60).                   00017100
017200         10  WST-CREATED-TS          PIC 9(14).                   00017200
017300         10  WST-UPDATED-TS          PIC 9(14).                   00017300
017400         10  FILLER                  PIC X(02).                   00017400
017500*                                                                 00017500
017600 01  WS-WORK-FIELDS.                                              00017600
017700     05  WS-INC-HIT-IDX              PIC S9(04)  COMP VALUE +0.   00017700
017800     05  WS-USR-HIT-IDX              PIC S9(04)  COMP VALUE +0.   00017800
017900     05  FILLER                      PIC X(01).                   00017900
018000****************************************************************  00018000
018100 PROCEDURE DIVISION.                                              00018100
018200****************************************************************  00018200
018300*                                                                 00018300
018400 0000-MAIN.                                                       00018400
018500     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-EXIT.               00018500
018600     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                      00018600
018700     PERFORM 1000-LOAD-USER-TABLE THRU 1000-EXIT.                 00018700
018800     PERFORM 2000-LOAD-INCIDENT-TABLE THRU 2000-EXIT.             00018800
018900     PERFORM 3000-PROCESS-UPDATES THRU 3000-EXIT.                 00018900
019000     PERFORM 6000-WRITE-MASTERS THRU 6000-EXIT.                   00019000
019100     DISPLAY 'STATUPD -- APPLIED ' WS-UPD-APPLIED-CT              00019100
019200             ' REJECTED ' WS-UPD-REJECTED-CT.                     00019200
019300     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                     00019300
019400     GOBACK.                                                      00019400
019500*                                                                 00019500
019600 0100-GET-RUN-TIMESTAMP.                                          00019600
019700     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                    00019700
019800     ACCEPT WS-ACCEPT-TIME FROM TIME.                             00019800
019900     MOVE WS-ACCEPT-DATE (1:4)       TO WS-CUR-YYYY.              00019900
020000     MOVE WS-ACCEPT-DATE (5:2)       TO WS-CUR-MM.                00020000
020100     MOVE WS-ACCEPT-DATE (7:2)       TO WS-CUR-DD.                00020100
020200     MOVE WS-ACC-HH                  TO WS-CUR-HH.                00020200
020300     MOVE WS-ACC-MI                  TO WS-CUR-MI.                00020300
020400     MOVE WS-ACC-SS                  TO WS-CUR-SS.                00020400
020500     DISPLAY 'STATUPD STARTED -- RUN TIMESTAMP = ' WS-CURRENT-TS. 00020500
020600 0100-EXIT.                                                       00020600
020700     EXIT.                                                        00020700
020800*                                                                 00020800
020900 0700-OPEN-FILES.                                                 00020900
021000     OPEN INPUT  INCIDENT-MASTER                                  00021000
021100                 USER-MASTER                                      00021100
021200                 STATUS-UPDATE-FILE                               00021200
021300          OUTPUT INCIDENT-MASTER-OUT                              00021300
021400                 USER-MASTER-OUT                                  00021400
021500          EXTEND TIMELINE-FILE.                                   00021500
021600     IF WS-INCFILE-STATUS NOT = '00'                              00021600
021700         DISPLAY 'ERROR OPENING INCIDENT MASTER. RC: '            00021700
021800                 WS-INCFILE-STATUS                                00021800
021900         MOVE 16 TO RETURN-CODE                                   00021900
022000     END-IF.                                                      00022000
022100 0700-EXIT.                                                       00022100
022200     EXIT.                                                        00022200
022300*                                                                 00022300
022400 0790-CLOSE-FILES.                                                00022400
022500     CLOSE INCIDENT-MASTER                                        00022500
022600           INCIDENT-MASTER-OUT                                    00022600
022700           USER-MASTER                                            00022700
022800           USER-MASTER-OUT                                        00022800
022900           STATUS-UPDATE-FILE                                     00022900
023000           TIMELINE-FILE.                                         00023000
023100 0790-EXIT.                                                       00023100
023200     EXIT.                                                        00023200
023300*                                                                 00023300
023400****************************************************************  00023400
023500*   1000-LOAD-USER-TABLE -- LOADS THE FULL USER MASTER.  UNLIKE   00023500
023600*   INCSCORE, STATUPD MUST CARRY ALL USER FIELDS SINCE IT MAY     00023600
023700*   UPDATE THE REPUTATION COUNTERS AND REWRITE THE MASTER.        00023700
023800****************************************************************  00023800
023900 1000-LOAD-USER-TABLE.                                            00023900
024000     PERFORM 1100-READ-USER-MASTER THRU 1100-EXIT.                00024000
024100     PERFORM 1200-STORE-USER                                      00024100
024200         UNTIL USR-EOF-REACHED.                                   00024200
024300 1000-EXIT.                                                       00024300
024400     EXIT.                                                        00024400
024500*                                                                 00024500
024600 1100-READ-USER-MASTER.                                           00024600
024700     READ USER-MASTER                                             00024700
024800         AT END MOVE 'Y' TO WS-USR-EOF.                           00024800
024900 1100-EXIT.                                                       00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200 1200-STORE-USER.                                                 00025200
025300     ADD 1 TO WS-USER-COUNT.                                      00025300
025400     IF WS-USER-COUNT GREATER THAN WS-MAX-USERS                   00025400
025500         DISPLAY 'STATUPD ABEND -- USER MASTER EXCEEDS TABLE'     00025500
025600         MOVE 16 TO RETURN-CODE                                   00025600
025700         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00025700
025800         GOBACK                                                   00025800
025900     END-IF.                                                      00025900
026000     SET WS-USER-IDX TO WS-USER-COUNT.                            00026000
026100     MOVE USR-ID                TO WST-USR-ID (WS-USER-IDX).      00026100
026200     MOVE USR-USERNAME          TO WST-USERNAME (WS-USER-IDX).    00026200
026300     MOVE USR-EMAIL             TO WST-EMAIL (WS-USER-IDX).       00026300
026400     MOVE USR-ROLE              TO WST-ROLE (WS-USER-IDX).        00026400
026500     MOVE USR-REPUTATION        TO WST-REPUTATION (WS-USER-IDX).  00026500
026600     MOVE USR-VERIFIED-REPORTS                                    00026600
026700                          TO WST-VERIFIED-REPORTS (WS-USER-IDX).  00026700
026800     MOVE USR-FALSE-REPORTS                                       00026800
026900                          TO WST-FALSE-REPORTS (WS-USER-IDX).     00026900
027000     MOVE USR-ACTIVE            TO WST-ACTIVE (WS-USER-IDX).      00027000
027100     MOVE USR-CREATED-TS        TO WST-CREATED-TS (WS-USER-IDX).  00027100
027200     PERFORM 1100-READ-USER-MASTER THRU 1100-EXIT.                00027200
027300*                                                                 00027300
027400****************************************************************  00027400
027500*   2000-LOAD-INCIDENT-TABLE -- SAME IDIOM AS CONFPROC.           00027500
027600****************************************************************  00027600
027700 2000-LOAD-INCIDENT-TABLE.                                        00027700
027800     PERFORM 2100-READ-INCIDENT-MASTER THRU 2100-EXIT.            00027800
027900     PERFORM 2200-STORE-INCIDENT                                  00027900
028000         UNTIL INC-EOF-REACHED.                                   00028000
028100 2000-EXIT.                                                       00028100
028200     EXIT.                                                        00028200
028300*                                                                 00028300
028400 2100-READ-INCIDENT-MASTER.                                       00028400
028500     READ INCIDENT-MASTER                                         00028500
028600         AT END MOVE 'Y' TO WS-INC-EOF.                           00028600
028700 2100-EXIT.                                                       00028700
028800     EXIT.                                                        00028800
028900*                                                                 00028900
029000 2200-STORE-INCIDENT.                                             00029000
029100     ADD 1 TO WS-INCIDENT-COUNT.                                  00029100
029200     IF WS-INCIDENT-COUNT GREATER THAN WS-MAX-INCIDENTS           00029200
029300         DISPLAY 'STATUPD ABEND -- INCIDENT MASTER EXCEEDS TABLE' 00029300
029400         MOVE 16 TO RETURN-CODE                                   00029400
029500         PERFORM 0790-CLOSE-FILES THRU 0790-EXIT                  00029500
029600         GOBACK                                                   00029600
029700     END-IF.                                                      00029700
029800     SET WS-INC-IDX TO WS-INCIDENT-COUNT.                         00029800
029900     MOVE INC-ID                  TO WST-ID (WS-INC-IDX).         00029900
030000     MOVE INC-PUBLIC-ID           TO WST-PUBLIC-ID (WS-INC-IDX).  00030000
030100     MOVE INC-TYPE                TO WST-TYPE (WS-INC-IDX).       00030100
030200     MOVE INC-DESCRIPTION         TO WST-DESCRIPTION (WS-INC-IDX).00030200
030300     MOVE INC-LATITUDE            TO WST-LATITUDE (WS-INC-IDX).   00030300
030400     MOVE INC-LONGITUDE           TO WST-LONGITUDE (WS-INC-IDX).  00030400
030500     MOVE INC-ADDRESS             TO WST-ADDRESS (WS-INC-IDX).    00030500
030600     MOVE INC-GPS-ACCURACY                                        00030600
030700                          TO WST-GPS-ACCURACY (WS-INC-IDX).       00030700
030800     MOVE INC-HAS-IMAGE           TO WST-HAS-IMAGE (WS-INC-IDX).  00030800
030900     MOVE INC-STATUS              TO WST-STATUS (WS-INC-IDX).     00030900
031000     MOVE INC-CONFIDENCE-SCORE                                    00031000
031100                          TO WST-CONFIDENCE-SCORE (WS-INC-IDX).   00031100
031200     MOVE INC-CONFIDENCE-LEVEL                                    00031200
031300                          TO WST-CONFIDENCE-LEVEL (WS-INC-IDX).   00031300
031400     MOVE INC-CONFIRMATION-COUNT                                  00031400
031500                          TO WST-CONFIRMATION-COUNT (WS-INC-IDX). 00031500
031600     MOVE INC-REPORTER-USER                                       00031600
031700                          TO WST-REPORTER-USER (WS-INC-IDX).      00031700
031800     MOVE INC-ADMIN-NOTES         TO WST-ADMIN-NOTES (WS-INC-IDX).00031800
031900     MOVE INC-CREATED-TS          TO WST-CREATED-TS (WS-INC-IDX). 00031900
032000     MOVE INC-UPDATED-TS          TO WST-UPDATED-TS (WS-INC-IDX). 00032000
032100     PERFORM 2100-READ-INCIDENT-MASTER THRU 2100-EXIT.            00032100
032200*                                                                 00032200
032300****************************************************************  00032300
032400*   3000-PROCESS-UPDATES -- ONE PASS OVER STATUS-UPDATE-FILE.     00032400
032500****************************************************************  00032500
032600 3000-PROCESS-UPDATES.                                            00032600
032700     PERFORM 3100-READ-UPDATE THRU 3100-EXIT.                     00032700
032800     PERFORM 3200-HANDLE-ONE-UPDATE                               00032800
032900         UNTIL UPD-EOF-REACHED.                                   00032900
033000 3000-EXIT.                                                       00033000
033100     EXIT.                                                        00033100
033200*                                                                 00033200
033300 3100-READ-UPDATE.                                                00033300
033400     READ STATUS-UPDATE-FILE                                      00033400
033500         AT END MOVE 'Y' TO WS-UPD-EOF.                           00033500
033600 3100-EXIT.                                                       00033600
033700     EXIT.                                                        00033700
033800*                                                                 00033800
033900 3200-HANDLE-ONE-UPDATE.                                          00033900
034000     MOVE 'N' TO WS-UPDATE-REJECTED.                              00034000
034100     PERFORM 3300-FIND-INCIDENT THRU 3300-EXIT.                   00034100
034200     PERFORM 3400-FIND-USER THRU 3400-EXIT.                       00034200
034300     IF NOT INCIDENT-WAS-FOUND OR NOT USER-WAS-FOUND              00034300
034400         MOVE 'Y' TO WS-UPDATE-REJECTED                           00034400
034500     END-IF.                                                      00034500
034600     IF NOT UPDATE-IS-REJECTED                                    00034600
034700         IF (UPD-NEW-STATUS = 'VERIFIED' OR                       00034700
034800                 UPD-NEW-STATUS = 'FALSE')                        00034800
034900             AND WST-ROLE (WS-USR-HIT-IDX) NOT = 'ADMIN'          00034900
035000             MOVE 'Y' TO WS-UPDATE-REJECTED                       00035000
035100         END-IF                                                   00035100
035200     END-IF.                                                      00035200
035300     IF UPDATE-IS-REJECTED                                        00035300
035400         ADD 1 TO WS-UPD-REJECTED-CT                              00035400
035500         GO TO 3200-NEXT                                          00035500
035600     END-IF.                                                      00035600
035700     PERFORM 3500-APPLY-STATUS THRU 3500-EXIT.                    00035700
035800     PERFORM 4000-UPDATE-REPUTATION THRU 4000-EXIT.               00035800
035900     PERFORM 5000-WRITE-TIMELINE THRU 5000-EXIT.                  00035900
036000     ADD 1 TO WS-UPD-APPLIED-CT.                                  00036000
036100 3200-NEXT.                                                       00036100
036200     PERFORM 3100-READ-UPDATE THRU 3100-EXIT.                     00036200
036300*                                                                 00036300
036400 3300-FIND-INCIDENT.                                              00036400
036500     MOVE 'N' TO WS-INCIDENT-FOUND.                               00036500
036600     MOVE 0   TO WS-INC-HIT-IDX.                                  00036600
036700     PERFORM 3310-SCAN-ONE-INCIDENT                               00036700
036800         VARYING WS-INC-IDX FROM 1 BY 1                           00036800
036900         UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT.         00036900
037000 3300-EXIT.                                                       00037000
037100     EXIT.                                                        00037100
037200*                                                                 00037200
037300 3310-SCAN-ONE-INCIDENT.                                          00037300
037400     IF WST-ID (WS-INC-IDX) EQUAL TO UPD-INCIDENT-ID              00037400
037500         MOVE 'Y' TO WS-INCIDENT-FOUND                            00037500
037600         SET WS-INC-HIT-IDX TO WS-INC-IDX                         00037600
037700     END-IF.                                                      00037700
037800*                                                                 00037800
037900 3400-FIND-USER.                                                  00037900
038000     MOVE 'N' TO WS-USER-FOUND.                                   00038000
038100     MOVE 0   TO WS-USR-HIT-IDX.                                  00038100
038200     PERFORM 3410-SCAN-ONE-USER                                   00038200
038300         VARYING WS-USER-IDX FROM 1 BY 1                          00038300
038400         UNTIL WS-USER-IDX GREATER THAN WS-USER-COUNT.            00038400
038500 3400-EXIT.                                                       00038500
038600     EXIT.                                                        00038600
038700*                                                                 00038700
038800 3410-SCAN-ONE-USER.                                              00038800
038900     IF WST-USERNAME (WS-USER-IDX) EQUAL TO UPD-USERNAME          00038900
039000         MOVE 'Y' TO WS-USER-FOUND                                00039000
039100         SET WS-USR-HIT-IDX TO WS-USER-IDX                        00039100
039200     END-IF.                                                      00039200
039300*                                                                 00039300
039400 3500-APPLY-STATUS.                                               00039400
039500     MOVE UPD-NEW-STATUS          TO WST-STATUS (WS-INC-HIT-IDX). 00039500
039600     IF UPD-NOTES NOT = SPACES                                    00039600
039700         MOVE UPD-NOTES TO WST-ADMIN-NOTES (WS-INC-HIT-IDX)       00039700
039800     END-IF.                                                      00039800
039900     MOVE WS-CURRENT-TS        TO WST-UPDATED-TS (WS-INC-HIT-IDX).00039900
040000 3500-EXIT.                                                       00040000
040100     EXIT.                                                        00040100
040200*                                                                 00040200
040300****************************************************************  00040300
040400*   4000-UPDATE-REPUTATION -- THE TWO PROMOTE/DEMOTE RULES ARE    00040400
040500*   KEPT IN SEPARATE PARAGRAPHS BECAUSE A SINGLE VERIFIED UPDATE  00040500
040600*   CAN PROMOTE NEW TO RELIABLE AND RELIABLE TO TRUSTED IN THE    00040600
040700*   SAME PASS -- SEE CIRS-228 CHANGE NOTES.                       00040700
040800****************************************************************  00040800
040900 4000-UPDATE-REPUTATION.                                          00040900
041000     IF UPD-NEW-STATUS = 'VERIFIED'                               00041000
041100         PERFORM 4100-APPLY-VERIFIED THRU 4100-EXIT               00041100
041200     END-IF.                                                      00041200
041300     IF UPD-NEW-STATUS = 'FALSE'                                  00041300
041400         PERFORM 4200-APPLY-FALSE THRU 4200-EXIT                  00041400
041500     END-IF.                                                      00041500
041600 4000-EXIT.                                                       00041600
041700     EXIT.                                                        00041700
041800*                                                                 00041800
041900 4100-APPLY-VERIFIED.                                             00041900
042000     ADD 1 TO WST-VERIFIED-REPORTS (WS-USR-HIT-IDX).              00042000
042100     IF WST-VERIFIED-REPORTS (WS-USR-HIT-IDX) NOT LESS THAN 3     00042100
042200         AND WST-REPUTATION (WS-USR-HIT-IDX) = 'NEW'              00042200
042300         MOVE 'RELIABLE' TO WST-REPUTATION (WS-USR-HIT-IDX)       00042300
042400     END-IF.                                                      00042400
042500     IF WST-VERIFIED-REPORTS (WS-USR-HIT-IDX) NOT LESS THAN 10    00042500
042600         AND WST-REPUTATION (WS-USR-HIT-IDX) = 'RELIABLE'         00042600
042700         MOVE 'TRUSTED' TO WST-REPUTATION (WS-USR-HIT-IDX)        00042700
042800     END-IF.                                                      00042800
042900 4100-EXIT.                                                       00042900
043000     EXIT.                                                        00043000
043100*                                                                 00043100
043200 4200-APPLY-FALSE.                                                00043200
043300     ADD 1 TO WST-FALSE-REPORTS (WS-USR-HIT-IDX).                 00043300
043400     IF WST-FALSE-REPORTS (WS-USR-HIT-IDX) NOT LESS THAN 3        00043400
043500         MOVE 'NEW' TO WST-REPUTATION (WS-USR-HIT-IDX)            00043500
043600     END-IF.                                                      00043600
043700 4200-EXIT.                                                       00043700
043800     EXIT.                                                        00043800
043900*                                                                 00043900
044000 5000-WRITE-TIMELINE.                                             00044000
044100     ADD 1 TO WS-TML-SEQUENCE.                                    00044100
044200     MOVE WS-TML-SEQUENCE         TO TML-ID.                      00044200
044300     MOVE UPD-INCIDENT-ID         TO TML-INCIDENT-ID.             00044300
044400     MOVE UPD-NEW-STATUS          TO TML-STATUS.                  00044400
044500     MOVE UPD-NOTES               TO TML-NOTES.                   00044500
044600     MOVE UPD-USERNAME            TO TML-UPDATED-BY.              00044600
044700     MOVE WS-CURRENT-TS           TO TML-CREATED-TS.              00044700
044800     WRITE TML-RECORD.                                            00044800
044900 5000-EXIT.                                                       00044900
045000     EXIT.                                                        00045000
045100*                                                                 00045100
045200****************************************************************  00045200
045300*   6000-WRITE-MASTERS -- REWRITES BOTH TABLES, IN THEIR          00045300
045400*   ORIGINAL SEQUENCE, AT END OF RUN.                             00045400
045500****************************************************************  00045500
045600 6000-WRITE-MASTERS.                                              00045600
045700     IF WS-INCIDENT-COUNT GREATER THAN 0                          00045700
045800         PERFORM 6100-WRITE-ONE-INCIDENT                          00045800
045900             VARYING WS-INC-IDX FROM 1 BY 1                       00045900
046000             UNTIL WS-INC-IDX GREATER THAN WS-INCIDENT-COUNT      00046000
046100     END-IF.                                                      00046100
046200     IF WS-USER-COUNT GREATER THAN 0                              00046200
046300         PERFORM 6200-WRITE-ONE-USER                              00046300
046400             VARYING WS-USER-IDX FROM 1 BY 1                      00046400
046500             UNTIL WS-USER-IDX GREATER THAN WS-USER-COUNT         00046500
046600     END-IF.                                                      00046600
046700 6000-EXIT.                                                       00046700
046800     EXIT.                                                        00046800
046900*                                                                 00046900
047000 6100-WRITE-ONE-INCIDENT.                                         00047000
047100     MOVE WST-ID (WS-INC-IDX)             TO INC-ID.              00047100
047200     MOVE WST-PUBLIC-ID (WS-INC-IDX)      TO INC-PUBLIC-ID.       00047200
047300     MOVE WST-TYPE (WS-INC-IDX)           TO INC-TYPE.            00047300
047400     MOVE WST-DESCRIPTION (WS-INC-IDX)    TO INC-DESCRIPTION.     00047400
047500     MOVE WST-LATITUDE (WS-INC-IDX)       TO INC-LATITUDE.        00047500
047600     MOVE WST-LONGITUDE (WS-INC-IDX)      TO INC-LONGITUDE.       00047600
047700     MOVE WST-ADDRESS (WS-INC-IDX)        TO INC-ADDRESS.         00047700
047800     MOVE WST-GPS-ACCURACY (WS-INC-IDX)   TO INC-GPS-ACCURACY.    00047800
047900     MOVE WST-HAS-IMAGE (WS-INC-IDX)      TO INC-HAS-IMAGE.       00047900
048000     MOVE WST-STATUS (WS-INC-IDX)         TO INC-STATUS.          00048000
048100     MOVE WST-CONFIDENCE-SCORE (WS-INC-IDX)                       00048100
048200                                   TO INC-CONFIDENCE-SCORE.       00048200
048300     MOVE WST-CONFIDENCE-LEVEL (WS-INC-IDX)                       00048300
048400                                   TO INC-CONFIDENCE-LEVEL.       00048400
048500     MOVE WST-CONFIRMATION-COUNT (WS-INC-IDX)                     00048500
048600                                   TO INC-CONFIRMATION-COUNT.     00048600
048700     MOVE WST-REPORTER-USER (WS-INC-IDX)  TO INC-REPORTER-USER.   00048700
048800     MOVE WST-ADMIN-NOTES (WS-INC-IDX)    TO INC-ADMIN-NOTES.     00048800
048900     MOVE WST-CREATED-TS (WS-INC-IDX)     TO INC-CREATED-TS.      00048900
049000     MOVE WST-UPDATED-TS (WS-INC-IDX)     TO INC-UPDATED-TS.      00049000
049100     MOVE INC-RECORD                      TO INC-REC-OUT.         00049100
049200     WRITE INC-REC-OUT.                                           00049200
049300*                                                                 00049300
049400 6200-WRITE-ONE-USER.                                             00049400
049500     MOVE WST-USR-ID (WS-USER-IDX)          TO USR-ID.            00049500
049600     MOVE WST-USERNAME (WS-USER-IDX)        TO USR-USERNAME.      00049600
049700     MOVE WST-EMAIL (WS-USER-IDX)           TO USR-EMAIL.         00049700
049800     MOVE WST-ROLE (WS-USER-IDX)            TO USR-ROLE.          00049800
049900     MOVE WST-REPUTATION (WS-USER-IDX)      TO USR-REPUTATION.    00049900
050000     MOVE WST-VERIFIED-REPORTS (WS-USER-IDX)                      00050000
050100                                   TO USR-VERIFIED-REPORTS.       00050100
050200     MOVE WST-FALSE-REPORTS (WS-USER-IDX)   TO USR-FALSE-REPORTS. 00050200
050300     MOVE WST-ACTIVE (WS-USER-IDX)          TO USR-ACTIVE.        00050300
050400     MOVE WST-CREATED-TS (WS-USER-IDX)      TO USR-CREATED-TS.    00050400
050500     MOVE USR-RECORD                        TO USR-REC-OUT.       00050500
050600     WRITE USR-REC-OUT.                                           00050600
